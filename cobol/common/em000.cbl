000100*****************************************************************
000200*                                                               *
000300*          Expense Manager - Start Of Day / Date Utility        *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000*
001100      program-id.         em000.
001200*
001300*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400*                        For Applewood Computers.
001500*
001600*    Installation.       Applewood Computers - Expense Manager.
001700*
001800*    Date-Written.       14/04/1988.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1988, Vincent Bryan Coen.
002300*                        Distributed under GNU General Public Lic.
002400*                        See the file COPYING for details.
002500*
002600*    Remarks.            Expense Manager Start Of Day sub-program.
002700*                        Called by every em0nn batch program the
002800*                        way the payroll suite called maps04, to
002900*                        do the two jobs common to all of them:
003000*                          - UserService.authenticateUser account-
003100*                            state rule (hash match is assumed
003200*                            already done upstream).
003300*                          - DateUtils calculations (first/last
003400*                            day of month/year, add days/months/
003500*                            years) used to derive batch periods.
003600*
003700*    Version.            See Prog-Name in WS.
003800*
003900*    Called modules.     None.
004000*
004100*    Files used.         None - pure calculation sub-program.
004200*
004300*    Error messages used.
004400*                        None - caller tests EM-Term-Code.
004500*
004600* Changes:
004700* 14/04/88 vbc - 1.00 Created.
004800* 02/11/89 vbc - 1.01 Added First/Last-Of-Year entry points.
004900* 19/07/91 rjp - 1.02 Add-Days/Add-Months/Add-Years entries
005000*                     added for the Savings module overdue and
005100*                     projection checks.
005200* 08/03/93 ksm - 1.03 Bug - Add-Months did not carry a year
005300*                     boundary correctly when EM-Work-Count was
005400*                     negative. Fixed in zz660.
005500* 14/09/95 rjp - 1.04 Authenticate-User now rejects a blank
005600*                     password as well as a blank username.
005700* 21/11/98 dlh - 1.05 Year-2000 review: EM-Work-Date/EM-Result-
005800*                     Date are already full 8-digit CCYYMMDD so
005900*                     no change required. Leap-year test checked
006000*                     against year 2000 by hand - correct.
006100* 30/01/99 dlh - 1.06 Removed call to FUNCTION Integer-Of-Date
006200*                     used in the old maps04 routine it replaced
006300*                     - this compiler's FUNCTION library is not
006400*                     Y2K certified by the vendor. Leap-year test
006500*                     now done by hand, DIVIDE/REMAINDER, 4/100/
006600*                     400 rule, in new paragraph zz690.
006700* 11/05/01 ksm - 1.07 Leap-year test split into its own paragraph
006800*                     zz690 so zz620 and zz680 can share it.
006900* 17/02/03 rjp - 1.08 Is-Active test widened - blank treated the
007000*                     same as "Y" (older records pre-date the
007100*                     column).
007200*
007300*
007400******************************************************************
007500*
007600* Copyright Notice.
007700* ****************
007800*
007900* This notice supersedes all prior copyright notices & was
008000* updated 17/02/2003.
008100*
008200* These files and programs are part of the Applewood Computers
008300* Expense Manager and is Copyright (c) Vincent B Coen. 1988 on.
008400*
008500* This program is now free software; you can redistribute it
008600* and/or modify it under the terms listed here and of the GNU
008700* General Public License as published by the Free Software
008800* Foundation; version 3 and later as revised for PERSONAL USAGE
008900* ONLY and that includes for use within a business but EXCLUDES
009000* repackaging or for Resale, Rental or Hire in ANY way.
009100*
009200* This program is distributed in the hope that it will be
009300* useful, but WITHOUT ANY WARRANTY; without even the implied
009400* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
009500* PURPOSE.  See the GNU General Public License for more details.
009600*
009700******************************************************************
009800*
009900 environment             division.
010000*===============================
010100*
010200 configuration section.
010300*----------------------
010400 copy "envdiv.cob".
010500 input-output            section.
010600*-----------------------------
010700 data                    division.
010800*===============================
010900 working-storage section.
011000*-----------------------
011100 77  Prog-Name               pic x(15) value "EM000 (1.08)".
011200*
011300 01  WS-Days-In-Month.
011400     03  WS-DIM              pic 99   occurs 12
011500                              value zero.
011600     03  filler                 pic x.
011700*
011800*    Debug/trace alias - same old dump habit used in em010/em020.
011900*
012000 01  WS-Days-In-Month-Dump redefines WS-Days-In-Month
012100                                 pic x(24).
012200*
012300 01  WS-Date-Work.
012400     03  WS-Work-CCYY         pic 9(4).
012500     03  WS-Work-MM           pic 99.
012600     03  WS-Work-DD           pic 99.
012700     03  filler                 pic x.
012800*
012900 01  WS-Date-Work-Num redefines WS-Date-Work pic 9(8).
013000*
013100 01  WS-Leap-Flag             pic x     value "N".
013200     88  WS-Is-Leap-Year      value "Y".
013300*
013400 01  WS-Remainder             binary-long.
013500*
013600*    Debug/trace alias - same old dump habit used in em010/em020.
013700*
013800 01  WS-Remainder-Dump redefines WS-Remainder pic x(4).
013900*
014000 linkage section.
014100*--------------
014200 copy "wsemlnk.cob".
014300*
014400 procedure division using EM-Calling-Data.
014500*=========================================
014600*
014700 aa000-Main                  section.
014800***********************************
014900     move     "EM000"  to  EM-Called.
015000     move     zero     to  EM-Term-Code.
015100*
015200     evaluate true
015300         when EM-Fn-Authenticate
015400              perform  bb010-Authenticate-User
015500         when EM-Fn-First-Of-Month
015600              perform  zz610-First-Of-Month
015700         when EM-Fn-Last-Of-Month
015800              perform  zz620-Last-Of-Month
015900         when EM-Fn-First-Of-Year
016000              perform  zz630-First-Of-Year
016100         when EM-Fn-Last-Of-Year
016200              perform  zz640-Last-Of-Year
016300         when EM-Fn-Add-Days
016400              perform  zz650-Add-Days
016500         when EM-Fn-Add-Months
016600              perform  zz660-Add-Months
016700         when EM-Fn-Add-Years
016800              perform  zz670-Add-Years
016900         when other
017000              move     99 to EM-Term-Code
017100     end-evaluate.
017200*
017300     goback.
017400*
017500 aa000-Exit.  exit section.
017600*
017700*    UserService.authenticateUser - account-state rule only. The
017800*    hash match against Usr-Password-Hash is an upstream pre-cond
017900*    (infrastructure, see SPEC non-goals); this paragraph applies
018000*    only the post-lookup business rule.
018100*
018200* 17/02/03 rjp - blank Is-Active now treated as "Y" (pre-1995
018300*               records never had the column at all).
018400*
018500 bb010-Authenticate-User         section.
018600*****************************************
018700     if       EM-Username = spaces
018800              move  10 to EM-Term-Code
018900              go to bb010-Exit.
019000     if       EM-Password = spaces
019100              move  11 to EM-Term-Code
019200              go to bb010-Exit.
019300     if       EM-Is-Active = "N"
019400              move  12 to EM-Term-Code
019500*                            account locked even though matched
019600     else
019700              move  zero to EM-Term-Code.
019800*
019900 bb010-Exit.  exit section.
020000*
020100*    DateUtils.firstDayOfMonth - EM-Work-Date CCYYMM01.
020200*
020300 zz610-First-Of-Month            section.
020400*****************************************
020500     move     EM-Work-Date (1:4) to WS-Work-CCYY.
020600     move     EM-Work-Date (5:2) to WS-Work-MM.
020700     move     1                 to WS-Work-DD.
020800     string   WS-Work-CCYY  WS-Work-MM  WS-Work-DD
020900              delimited by size into EM-Result-Date.
021000 zz610-Exit.  exit section.
021100*
021200*    DateUtils.lastDayOfMonth.
021300*
021400 zz620-Last-Of-Month             section.
021500*****************************************
021600     move     EM-Work-Date (1:4) to WS-Work-CCYY.
021700     move     EM-Work-Date (5:2) to WS-Work-MM.
021800     perform  zz690-Set-Days-In-Month.
021900     move     WS-DIM (WS-Work-MM) to WS-Work-DD.
022000     string   WS-Work-CCYY  WS-Work-MM  WS-Work-DD
022100              delimited by size into EM-Result-Date.
022200 zz620-Exit.  exit section.
022300*
022400*    DateUtils.firstDayOfYear - CCYY0101.
022500*
022600 zz630-First-Of-Year             section.
022700*****************************************
022800     move     EM-Work-Date (1:4) to WS-Work-CCYY.
022900     move     "0101"             to EM-Result-Date (5:4).
023000     move     WS-Work-CCYY       to EM-Result-Date (1:4).
023100 zz630-Exit.  exit section.
023200*
023300*    DateUtils.lastDayOfYear - CCYY1231.
023400*
023500 zz640-Last-Of-Year              section.
023600*****************************************
023700     move     EM-Work-Date (1:4) to WS-Work-CCYY.
023800     move     "1231"             to EM-Result-Date (5:4).
023900     move     WS-Work-CCYY       to EM-Result-Date (1:4).
024000 zz640-Exit.  exit section.
024100*
024200*    DateUtils.addDays - naive calendar walk, one day per loop,
024300*    good enough for the small EM-Work-Count ranges this batch
024400*    uses (savings/overdue windows, not centuries).
024500*
024600 zz650-Add-Days                  section.
024700*****************************************
024800     move     EM-Work-Date to EM-Result-Date.
024900     perform  zz680-Bump-One-Day  EM-Work-Count  times.
025000 zz650-Exit.  exit section.
025100*
025200*    DateUtils.addMonths.
025300*
025400* 08/03/93 ksm - year boundary fix, see Changes above.
025500*
025600 zz660-Add-Months                section.
025700*****************************************
025800     move     EM-Work-Date (1:4) to WS-Work-CCYY.
025900     move     EM-Work-Date (5:2) to WS-Work-MM.
026000     move     EM-Work-Date (7:2) to WS-Work-DD.
026100     add      EM-Work-Count      to WS-Work-MM.
026200     perform  zz661-Bump-Year-Fwd thru zz661-Exit
026300              until WS-Work-MM not > 12.
026400     perform  zz662-Bump-Year-Bwd thru zz662-Exit
026500              until WS-Work-MM > zero.
026600     string   WS-Work-CCYY  WS-Work-MM  WS-Work-DD
026700              delimited by size into EM-Result-Date.
026800 zz660-Exit.  exit section.
026900*
027000*    08/03/93 ksm - year-carry split out of the old inline PERFORM
027100*    UNTIL into its own out-of-line loop-body paragraphs.
027200*
027300 zz661-Bump-Year-Fwd             section.
027400*****************************************
027500     subtract 12 from WS-Work-MM.
027600     add      1  to WS-Work-CCYY.
027700 zz661-Exit.  exit section.
027800*
027900 zz662-Bump-Year-Bwd             section.
028000*****************************************
028100     add      12 to WS-Work-MM.
028200     subtract 1  from WS-Work-CCYY.
028300 zz662-Exit.  exit section.
028400*
028500*    DateUtils.addYears.
028600*
028700 zz670-Add-Years                 section.
028800*****************************************
028900     move     EM-Work-Date (1:4) to WS-Work-CCYY.
029000     add      EM-Work-Count      to WS-Work-CCYY.
029100     move     WS-Work-CCYY        to EM-Result-Date (1:4).
029200     move     EM-Work-Date (5:4)  to EM-Result-Date (5:4).
029300 zz670-Exit.  exit section.
029400*
029500*    Advance EM-Result-Date by one calendar day - used by zz650
029600*    in place of the FUNCTION-based arithmetic maps04 once used.
029700*
029800 zz680-Bump-One-Day              section.
029900*****************************************
030000     move     EM-Result-Date (1:4) to WS-Work-CCYY.
030100     move     EM-Result-Date (5:2) to WS-Work-MM.
030200     move     EM-Result-Date (7:2) to WS-Work-DD.
030300     perform  zz690-Set-Days-In-Month.
030400     add      1 to WS-Work-DD.
030500     if       WS-Work-DD > WS-DIM (WS-Work-MM)
030600              move 1 to WS-Work-DD
030700              add  1 to WS-Work-MM
030800              if   WS-Work-MM > 12
030900                   move 1 to WS-Work-MM
031000                   add  1 to WS-Work-CCYY
031100              end-if
031200     end-if.
031300     string   WS-Work-CCYY  WS-Work-MM  WS-Work-DD
031400              delimited by size into EM-Result-Date.
031500 zz680-Exit.  exit section.
031600*
031700*    Builds the WS-Days-In-Month table for WS-Work-CCYY, using
031800*    the classic 4/100/400 leap-year test by DIVIDE REMAINDER
031900*    rather than an intrinsic FUNCTION - see the Y2K entries in
032000*    the Changes block above for why.
032100*
032200 zz690-Set-Days-In-Month         section.
032300*****************************************
032400     move     "N" to WS-Leap-Flag.
032500     divide   WS-Work-CCYY by 4
032600              giving WS-Remainder
032700              remainder WS-Remainder.
032800     if       WS-Remainder = zero
032900              move "Y" to WS-Leap-Flag
033000              divide   WS-Work-CCYY by 100
033100                       giving WS-Remainder
033200                       remainder WS-Remainder
033300              if       WS-Remainder = zero
033400                       move "N" to WS-Leap-Flag
033500                       divide   WS-Work-CCYY by 400
033600                                giving WS-Remainder
033700                                remainder WS-Remainder
033800                       if       WS-Remainder = zero
033900                                move "Y" to WS-Leap-Flag
034000                       end-if
034100              end-if
034200     end-if.
034300     move     31 to WS-DIM (1)  WS-DIM (3)  WS-DIM (5)
034400     move     31 to WS-DIM (7)  WS-DIM (8)  WS-DIM (10)
034500     move     31 to WS-DIM (12).
034600     move     30 to WS-DIM (4)  WS-DIM (6)  WS-DIM (9)
034700     move     30 to WS-DIM (11).
034800     if       WS-Is-Leap-Year
034900              move 29 to WS-DIM (2)
035000     else
035100              move 28 to WS-DIM (2).
035200 zz690-Exit.  exit section.
035300*
