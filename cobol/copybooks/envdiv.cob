000100*****************************************************************
000200*                                                                *
000300*           Expense Manager - Shop Standard Environment          *
000400*                        Division Boilerplate                    *
000500*                                                                *
000600*****************************************************************
000700*
000800* Copied by every EM batch program, the way the ACAS payroll
000900* suite copies "envdiv.cob" into py000/vacprint/pyrgstr etc.
001000*
001100* 11/04/88 vbc - Created, split out of em000 for re-use.
001200*
001300 CONFIGURATION SECTION.
001400*--------------------
001500 SPECIAL-NAMES.
001600     C01 IS TOP-OF-FORM
001700     CLASS EM-ALPHA-TYPE    IS "INCOME " "EXPENSE"
001800     CLASS EM-SAVE-TYPE     IS "DEPOSIT " "WITHDRAW"
001900     UPSI-0 IS EM-RERUN-SWITCH.
002000*
