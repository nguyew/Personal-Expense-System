000100* 25/04/88 vbc - Created.
000200*
000300 FD  EM-Budget-Request-File.
000400 copy "wsembrq.cob".
000500*
