000100* 20/04/88 vbc - Created.
000200*
000300 FD  EM-Budget-File.
000400 copy "wsembud.cob".
000500*
