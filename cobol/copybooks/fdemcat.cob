000100* 20/04/88 vbc - Created.
000200*
000300 FD  EM-Category-File.
000400 copy "wsemcat.cob".
000500*
