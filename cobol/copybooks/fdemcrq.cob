000100* 24/04/88 vbc - Created.
000200*
000300 FD  EM-Category-Request-File.
000400 copy "wsemcrq.cob".
000500*
