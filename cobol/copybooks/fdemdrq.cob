000100* 16/05/88 vbc - Created.
000200*
000300 FD  EM-Dashboard-Request-File.
000400 copy "wsemdrq.cob".
000500*
