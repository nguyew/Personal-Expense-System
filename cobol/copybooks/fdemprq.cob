000100* 09/05/88 vbc - Created.
000200*
000300 FD  EM-Period-Request-File.
000400 copy "wsemprq.cob".
000500*
