000100* 20/04/88 vbc - Created.
000200*
000300 FD  EM-Saving-File.
000400 copy "wsemsav.cob".
000500*
