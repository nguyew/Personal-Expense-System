000100* 26/04/88 vbc - Created.
000200*
000300 FD  EM-Saving-Request-File.
000400 copy "wsemsrq.cob".
000500*
