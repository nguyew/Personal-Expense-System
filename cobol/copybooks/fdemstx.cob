000100* 20/04/88 vbc - Created.
000200*
000300 FD  EM-Saving-Txn-File.
000400 copy "wsemstx.cob".
000500*
