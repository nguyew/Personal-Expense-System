000100* 20/04/88 vbc - Created.
000200*
000300 FD  EM-Transaction-File.
000400 copy "wsemtxn.cob".
000500*
