000100* 20/04/88 vbc - Created.
000200*
000300 FD  EM-User-File.
000400 copy "wsemusr.cob".
000500*
