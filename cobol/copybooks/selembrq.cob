000100* 25/04/88 vbc - Created.
000200*
000300    SELECT EM-Budget-Request-File ASSIGN TO "BUDGETREQ"
000400        ORGANIZATION IS LINE SEQUENTIAL
000500        FILE STATUS IS EM-Breq-Status.
000600*
