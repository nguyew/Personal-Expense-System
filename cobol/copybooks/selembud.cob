000100* 20/04/88 vbc - Created.
000200*
000300     SELECT EM-Budget-File ASSIGN TO "BUDGETS"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS EM-Bud-Status.
000600*
