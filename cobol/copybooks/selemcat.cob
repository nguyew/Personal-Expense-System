000100* 20/04/88 vbc - Created.
000200*
000300     SELECT EM-Category-File ASSIGN TO "CATEGORIES"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS EM-Cat-Status.
000600*
