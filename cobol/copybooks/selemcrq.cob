000100* 24/04/88 vbc - Created.
000200*
000300    SELECT EM-Category-Request-File ASSIGN TO "CATREQ"
000400        ORGANIZATION IS LINE SEQUENTIAL
000500        FILE STATUS IS EM-Creq-Status.
000600*
