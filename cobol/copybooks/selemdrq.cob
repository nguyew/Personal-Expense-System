000100* 16/05/88 vbc - Created.
000200*
000300    SELECT EM-Dashboard-Request-File ASSIGN TO "DASHREQ"
000400        ORGANIZATION IS LINE SEQUENTIAL
000500        FILE STATUS IS EM-Drq-Status.
000600*
