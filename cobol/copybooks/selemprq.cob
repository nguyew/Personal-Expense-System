000100* 09/05/88 vbc - Created.
000200*
000300    SELECT EM-Period-Request-File ASSIGN TO "PERIODREQ"
000400        ORGANIZATION IS LINE SEQUENTIAL
000500        FILE STATUS IS EM-Prq-Status.
000600*
