000100* 20/04/88 vbc - Created.
000200*
000300     SELECT EM-Saving-File ASSIGN TO "SAVINGS"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS EM-Sav-Status.
000600*
