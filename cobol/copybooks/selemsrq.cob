000100* 26/04/88 vbc - Created.
000200*
000300     SELECT EM-Saving-Request-File ASSIGN TO "SAVINGREQ"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS EM-Srq-Status.
000600*
