000100* 20/04/88 vbc - Created.
000200*
000300     SELECT EM-Saving-Txn-File ASSIGN TO "SAVINGTXN"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS EM-Stx-Status.
000600*
