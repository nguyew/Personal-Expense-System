000100* 20/04/88 vbc - Created.
000200*
000300     SELECT EM-Transaction-File ASSIGN TO "TRANSACTIONS"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS EM-Txn-Status.
000600*
