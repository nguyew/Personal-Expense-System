000100* 20/04/88 vbc - Created.
000200*
000300     SELECT EM-User-File ASSIGN TO "USERS"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS EM-Usr-Status.
000600*
