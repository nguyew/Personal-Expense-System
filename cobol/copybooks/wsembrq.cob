000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Req File  *
000400*       (BUDGET CREATE REQUEST)           *
000500*     No key, processed in file order     *
000600*******************************************
000700*  File size 34 bytes.
000800*
000900* 25/04/88 vbc - Created, for the Budget create edit run - not an
001000*                ACAS record, a new EM suspense layout.
001100*
001200 01  EM-Budget-Request-Record.
001300     03  Breq-User-No          pic 9(9)      comp.
001400     03  Breq-Category-No      pic 9(9)      comp.
001500     03  Breq-Amounts                        comp-3.
001600         05  Breq-Budget-Amount   pic s9(11)v99.
001700         05  Breq-Alert-Threshold pic 9(3)v99.
001800*                                   Zero means "use the 80.00
001900*                                   default".
002000     03  Breq-Month             pic 9(2).
002100     03  Breq-Year              pic 9(4).
002200     03  filler                 pic x(10).
002300*
