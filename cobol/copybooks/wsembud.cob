000100*******************************************
000200*                                          *
000300*  Record Definition For Budget File       *
000400*          (BUDGET-RECORD)                 *
000500*     Uses Bud-Budget-No as key            *
000600*******************************************
000700*  File size 56 bytes.
000800*
000900* 19/04/88 vbc - Created, cut down from PY History QTD/YTD block -
001000*                one period's amount/spent/threshold/status here
001100*                replaces the quarter-of-figures table there.
001200*
001300 01  EM-Budget-Record.
001400     03  Bud-Budget-No         pic 9(9)      comp.
001500     03  Bud-User-No           pic 9(9)      comp.
001600     03  Bud-Category-No       pic 9(9)      comp.
001700     03  Bud-Period.
001800         05  Bud-Month         pic 9(2).
001900         05  Bud-Year          pic 9(4).
002000     03  Bud-Amounts                         comp-3.
002100         05  Bud-Budget-Amount    pic s9(11)v99.
002200         05  Bud-Alert-Threshold  pic 9(3)v99.
002300*                                   Percent, default 80.00.
002400         05  Bud-Current-Spent    pic s9(11)v99.
002500*                                   Derived, not stored input.
002600     03  Bud-Status            pic x(8).
002700*                                   OK, WARNING or EXCEEDED,
002800*                                   derived at edit time.
002900     03  filler                pic x(13).
003000*
