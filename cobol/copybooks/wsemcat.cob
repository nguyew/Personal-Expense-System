000100*******************************************
000200*                                          *
000300*  Record Definition For Category File     *
000400*         (CATEGORY-RECORD)                *
000500*     Uses Cat-Category-No as key          *
000600*******************************************
000700*  File size 772 bytes.
000800*
000900* 18/04/88 vbc - Created, cut down from PY Param1 company block.
001000* 23/02/95 vbc - Added Cat-Is-Default, Cat-User-No 0 = system
001100*                default flag.
001200*
001300 01  EM-Category-Record.
001400     03  Cat-Category-No          pic 9(9)    comp.
001500     03  Cat-Category-Name        pic x(100).
001600     03  Cat-Category-Type        pic x(7).
001700*                                    INCOME  or EXPENSE, space
001800*                                    padded.
001900     03  Cat-Description          pic x(500).
002000     03  Cat-Icon-Name             pic x(50).
002100     03  Cat-Color                pic x(10).
002200*                                    #RRGGBB swatch, display only.
002300     03  Cat-User-No              pic 9(9)    comp.
002400*                                    0 = system default category.
002500     03  Cat-Is-Default           pic x.
002600*                                    Y = system-owned, not
002700*                                    editable by the user.
002800     03  filler                   pic x(96).
002900*
