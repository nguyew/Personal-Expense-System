000100*******************************************
000200*                                          *
000300*  Record Definition For Cat Request File *
000400*       (CATEGORY MAINTENANCE REQUEST)    *
000500*     Uses Creq-Category-No as key        *
000600*******************************************
000700*  File size 686 bytes.
000800*
000900* 24/04/88 vbc - Created, for the Category create/update/delete
001000*                edit run - not an ACAS record, a new EM
001100*                suspense layout.
001200*
001300 01  EM-Category-Request-Record.
001400     03  Creq-Action            pic x.
001500         88  Creq-Is-Create     value "C".
001600         88  Creq-Is-Update     value "U".
001700         88  Creq-Is-Delete     value "D".
001800     03  Creq-Category-No       pic 9(9)    comp.
001900*                                   Zero on a Create, the new
002000*                                   key is assigned downstream
002100*                                   (out of scope for this run).
002200     03  Creq-User-No           pic 9(9)    comp.
002300     03  Creq-Category-Name     pic x(100).
002400     03  Creq-Category-Type     pic x(7).
002500     03  Creq-Description       pic x(500).
002600     03  Creq-Icon-Name         pic x(50).
002700     03  Creq-Color             pic x(10).
002800     03  filler                 pic x(10).
002900*
