000100 *******************************************
000200*                                          *
000300*  Record Definition For Dashboard Req    *
000400*    (USER DASHBOARD ROLLUP REQUEST)      *
000500*     Uses Dreq-User-No as primary key    *
000600 *******************************************
000700*  File size 16 bytes.
000800*
000900* 16/05/88 vbc - Created, drives the per-user Dashboard rollup for
001000*                the current month - not an ACAS record, a new EM
001100*                suspense layout. Dreq-Health-Score is the
001200*                externally supplied 0-100 input the UI/scoring
001300*                layer derives, this run only classifies it.
001400*
001500 01  EM-Dashboard-Request-Record.
001600     03  Dreq-User-No           pic 9(9)    comp.
001700     03  Dreq-Health-Score      pic 9(3).
001800     03  filler                 pic x(10).
001900*
