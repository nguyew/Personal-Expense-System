000100* 14/04/88 vbc - 1.00 Cut down from ACAS WS-Calling-Data for EM
000200*                      batch-to-subprogram linkage (em000 calls).
000300*
000400 01  EM-Calling-Data.
000500     03  EM-Called        pic x(8).
000600     03  EM-Caller        pic x(8).
000700     03  EM-Function      pic 9.
000800         88  EM-Fn-Authenticate     value 1.
000900         88  EM-Fn-First-Of-Month   value 2.
001000         88  EM-Fn-Last-Of-Month    value 3.
001100         88  EM-Fn-First-Of-Year    value 4.
001200         88  EM-Fn-Last-Of-Year     value 5.
001300         88  EM-Fn-Add-Days         value 6.
001400         88  EM-Fn-Add-Months       value 7.
001500         88  EM-Fn-Add-Years        value 8.
001600     03  EM-Term-Code     pic 99.
001700     03  EM-Username      pic x(50).
001800     03  EM-Password      pic x(64).
001900     03  EM-Is-Active     pic x.
002000     03  EM-Work-Date     pic 9(8).
002100     03  EM-Work-Count    pic s9(4)  binary.
002200     03  EM-Result-Date   pic 9(8).
002250     03  filler           pic x.
002300*
