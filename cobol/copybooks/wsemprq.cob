000100*******************************************
000200*                                          *
000300*  Record Definition For Period Req File  *
000400*    (MONTHLY STATS/TREND REPORT REQUEST)  *
000500*     Uses Prq-User-No as primary key      *
000600*******************************************
000700*  File size 32 bytes.
000800*
000900* 09/05/88 vbc - Created, drives both the Monthly Statistics and
001000*                the Monthly Trend report for one user over a
001100*                month range - not an ACAS record, a new EM
001200*                suspense layout.
001300*
001400 01  EM-Period-Request-Record.
001500     03  Prq-User-No            pic 9(9)    comp.
001600     03  Prq-From-Year          pic 9(4).
001700     03  Prq-From-Month         pic 9(2).
001800     03  Prq-To-Year            pic 9(4).
001900     03  Prq-To-Month           pic 9(2).
002000     03  filler                 pic x(16).
002100*
