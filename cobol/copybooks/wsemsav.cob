000100*******************************************
000200*                                          *
000300*  Record Definition For Saving File       *
000400*          (SAVING-RECORD)                 *
000500*     Uses Sav-Saving-No as key            *
000600*******************************************
000700*  File size 667 bytes.
000800*
000900* 19/04/88 vbc - Created, cut down from PY Company History
001000*                record, reuse the RRN-keyed accumulator-plus-
001100*                dates habit for one savings goal's
001200*                target/current/dates.
001300*
001400 01  EM-Saving-Record.
001500     03  Sav-Saving-No          pic 9(9)      comp.
001600     03  Sav-User-No            pic 9(9)      comp.
001700     03  Sav-Saving-Name        pic x(100).
001800*                                   Unique per user,
001900*                                   case-insensitive.
002000     03  Sav-Description        pic x(500).
002100     03  Sav-Amounts                         comp-3.
002200         05  Sav-Target-Amount     pic s9(11)v99.
002300         05  Sav-Current-Amount    pic s9(11)v99.
002400*                                   Accumulated, starts at zero.
002500     03  Sav-Target-Date        pic 9(8).
002600*                                   CCYYMMDD, zero or all nines
002700*                                   both mean none set.
002800     03  Sav-Priority           pic 9(1).
002900*                                   1 lowest .. 5 highest.
003000     03  Sav-Is-Completed       pic x.
003100     03  Sav-Created-Date       pic 9(8).
003200     03  Sav-Completed-Date     pic 9(8).
003300*                                   Valid only when
003400*                                   Is-Completed = "Y".
003500     03  filler                 pic x(19).
003600*
