000100*******************************************
000200*                                          *
000300*  Record Definition For Sav Request File  *
000400*       (SAVING MAINTENANCE REQUEST)       *
000500*     Uses Srq-Saving-No as key            *
000600*******************************************
000700*  File size 635 bytes.
000800*
000900* 26/04/88 vbc - Created, for the Saving create/update/delete
001000*                edit run - not an ACAS record, a new EM
001100*                suspense layout.
001200*
001300 01  EM-Saving-Request-Record.
001400     03  Srq-Action             pic x.
001500         88  Srq-Is-Create      value "C".
001600         88  Srq-Is-Update      value "U".
001700         88  Srq-Is-Delete      value "D".
001800     03  Srq-Saving-No          pic 9(9)    comp.
001900*                                   Zero on a Create, the new
002000*                                   key is assigned downstream
002100*                                   (out of scope for this run).
002200     03  Srq-User-No            pic 9(9)    comp.
002300     03  Srq-Saving-Name        pic x(100).
002400     03  Srq-Description        pic x(500).
002500     03  Srq-Amounts                        comp-3.
002600         05  Srq-Target-Amount    pic s9(11)v99.
002700     03  Srq-Target-Date        pic 9(8).
002800*                                   CCYYMMDD, zero or all nines
002900*                                   both mean none set.
003000     03  Srq-Priority           pic 9(1).
003100     03  filler                 pic x(10).
003200*
