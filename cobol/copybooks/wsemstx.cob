000100*******************************************
000200*                                          *
000300*  Record Definition For Saving Trans File *
000400*      (SAVING-TRANSACTION-RECORD)         *
000500*     Uses Stx-Saving-Txn-No as key        *
000600*******************************************
000700*  File size 534 bytes.
000800*
000900* 19/04/88 vbc - Created, cut down from PY Pay Transactions
001000*                record. Single amount field replaces the rate
001100*                table there.
001200*
001300 01  EM-Saving-Txn-Record.
001400     03  Stx-Saving-Txn-No      pic 9(9)     comp.
001500     03  Stx-Saving-No          pic 9(9)     comp.
001600     03  Stx-Amount             pic s9(11)v99 comp-3.
001700*                                   Always > 0, sign given by
001800*                                   Stx-Transaction-Type below.
001900     03  Stx-Transaction-Type   pic x(8).
002000*                                   DEPOSIT  or WITHDRAW.
002100     03  Stx-Description        pic x(500).
002200     03  Stx-Transaction-Date   pic 9(8).
002300     03  filler                 pic x(3).
002400*
002500 01  EM-Saving-Txn-Totals.
002600     03  Stx-Tot-Saving-No      pic 9(9)     comp.
002700*                                   Always zero, marks the
002800*                                   totals record.
002900     03  Stx-Tot-No-Recs        binary-short unsigned.
003000     03  filler                 pic x(528).
003100*
