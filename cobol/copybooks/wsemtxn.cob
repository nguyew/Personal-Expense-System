000100*******************************************
000200*                                          *
000300*  Record Definition For Transaction File  *
000400*        (TRANSACTION-RECORD)              *
000500*     Uses Txn-Transaction-No as key       *
000600*******************************************
000700*  File size 1241 bytes.
000800*
000900* 18/04/88 vbc - Created, cut down from PY Pay Transactions
001000*                record.
001100* 14/09/97 vbc - Location widened to x(200) to match web form
001200*                size.
001300*
001400 01  EM-Transaction-Record.
001500     03  Txn-Transaction-No     pic 9(9)      comp.
001600     03  Txn-User-No            pic 9(9)      comp.
001700     03  Txn-Category-No        pic 9(9)      comp.
001800     03  Txn-Amount             pic s9(11)v99 comp-3.
001900*                                   Always > 0, sign not used.
002000     03  Txn-Transaction-Type   pic x(7).
002100*                                   INCOME  or EXPENSE.
002200     03  Txn-Description        pic x(500).
002300     03  Txn-Transaction-Date   pic 9(8).
002400*                                   CCYYMMDD.
002500     03  Txn-Location           pic x(200).
002600     03  Txn-Notes              pic x(500).
002700     03  filler                 pic x(7).
002800*
