000100*******************************************
000200*                                          *
000300*  Record Definition For User File         *
000400*           (USER-RECORD)                  *
000500*     Uses Usr-User-No as key              *
000600*******************************************
000700*  File size 356 bytes.
000800*
000900* 18/04/88 vbc - Created.
001000* 09/11/93 vbc - Phone widened to match Emp-Phone-No habit,
001100*                adj filler to suit.
001200*
001300 01  EM-User-Record.
001400     03  Usr-User-No           pic 9(9)    comp.
001500     03  Usr-Username          pic x(50).
001600*                                 Login name, unique, as entered.
001700     03  Usr-Password-Hash     pic x(64).
001800*                                 SHA-256 hex digest, set
001900*                                 upstream of this suite.
002000     03  Usr-Full-Name         pic x(100).
002100     03  Usr-Email             pic x(100).
002200     03  Usr-Phone             pic x(20).
002300     03  Usr-Is-Active         pic x.
002400*                                 Y = active, N = locked out.
002500     03  filler                pic x(17).
002600*
