000100*****************************************************************
000200*                                                               *
000300*             Expense Manager - Transaction Validation         *
000400*                      & Posting Edit Run                       *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100      program-id.         em010.
001200*
001300*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400*                        For Applewood Computers.
001500*
001600*    Installation.       Applewood Computers - Expense Manager.
001700*
001800*    Date-Written.       21/04/1988.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1988, Vincent Bryan Coen.
002300*                        Distributed under GNU General Public Lic.
002400*                        See the file COPYING for details.
002500*
002600*    Remarks.            Transaction validate-and-post edit run.
002700*                        Reads the Users and Categories files into
002800*                        WS tables, then edits every Transaction
002900*                        record against them, writing one result
003000*                        line per transaction to the edit listing.
003100*                        Posting itself (the write of an accepted
003200*                        transaction to a ledger) is a later step
003300*                        and outside this run - see Remarks in
003400*                        em020 for the reasoning.
003500*
003600*    Version.            See Prog-Name in WS.
003700*
003800*    Called modules.     em000.  (date arithmetic only)
003900*
004000*    Files used.         Users.        Input, loaded to WS table.
004100*                        Categories.   Input, loaded to WS table.
004200*                        Transactions. Input, one pass.
004300*                        Txnedit.prt.  Output, edit listing.
004400*
004500*    Error messages used.
004600*                        EM001 - EM003, file open failures.
004700*
004800* Changes:
004900* 21/04/88 vbc - 1.00 Created.
005000* 11/02/90 rjp - 1.01 Added Category owned-or-default check.
005100* 06/06/92 ksm - 1.02 Amount too-large check widened to 12 digits
005200*                     to match the app's documented limit although
005300*                     the field itself cannot hold that many -
005400*                     left in for the day the field is widened.
005500* 30/01/99 dlh - 1.03 Year-2000 review: WS-Today built from ACCEPT
005600*                     FROM DATE YYYYMMDD (4-digit century already)
005700*                     - no change required.
005800* 19/03/01 rjp - 1.04 Description-too-long check noted as a no-op
005900*                     while Txn-Description is a fixed X(500) -
006000*                     kept for when a variable-length source feed
006100*                     is added.
006200* 08/09/03 ksm - 1.05 5-years-in-the-past check now calls em000
006300*                     Add-Years instead of a hand-rolled subtract,
006400*                     to share the leap-year table with em000.
006500*
006600*
006700******************************************************************
006800*
006900* Copyright Notice.
007000* ****************
007100*
007200* This notice supersedes all prior copyright notices & was
007300* updated 08/09/2003.
007400*
007500* These files and programs are part of the Applewood Computers
007600* Expense Manager and is Copyright (c) Vincent B Coen. 1988 on.
007700*
007800* This program is now free software; you can redistribute it
007900* and/or modify it under the terms listed here and of the GNU
008000* General Public License as published by the Free Software
008100* Foundation; version 3 and later as revised for PERSONAL USAGE
008200* ONLY and that includes for use within a business but EXCLUDES
008300* repackaging or for Resale, Rental or Hire in ANY way.
008400*
008500* This program is distributed in the hope that it will be
008600* useful, but WITHOUT ANY WARRANTY; without even the implied
008700* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
008800* PURPOSE.  See the GNU General Public License for more details.
008900*
009000******************************************************************
009100*
009200 environment             division.
009300*===============================
009400*
009500 configuration section.
009600*----------------------
009700 copy "envdiv.cob".
009800 input-output            section.
009900*-----------------------------
010000 file-control.
010100 copy "selemusr.cob".
010200 copy "selemcat.cob".
010300 copy "selemtxn.cob".
010400     SELECT EM-Edit-File ASSIGN TO "TXNEDIT"
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS EM-Edit-Status.
010700*
010800 data                    division.
010900*===============================
011000 file section.
011100*-------------
011200 copy "fdemusr.cob".
011300 copy "fdemcat.cob".
011400 copy "fdemtxn.cob".
011500*
011600 FD  EM-Edit-File.
011700 01  EM-Edit-Line.
011800     03  Edl-Transaction-No    pic 9(9).
011900     03  filler                pic x.
012000     03  Edl-Result            pic x(8).
012100     03  filler                pic x.
012200     03  Edl-Reason            pic x(60).
012300*
012400 working-storage section.
012500*-----------------------
012600 77  Prog-Name               pic x(15) value "EM010 (1.05)".
012700*
012800 01  WS-File-Status.
012900     03  EM-Usr-Status         pic xx.
013000     03  EM-Cat-Status         pic xx.
013100     03  EM-Txn-Status         pic xx.
013200     03  EM-Edit-Status        pic xx.
013300     03  filler                 pic x.
013400*
013500 01  WS-Switches                comp.
013600     03  WS-Usr-Eof-Sw          pic 9     value zero.
013700         88  WS-Usr-Eof         value 1.
013800     03  WS-Cat-Eof-Sw          pic 9     value zero.
013900         88  WS-Cat-Eof         value 1.
014000     03  WS-Txn-Eof-Sw          pic 9     value zero.
014100         88  WS-Txn-Eof         value 1.
014200     03  filler                 pic x usage display.
014300*
014400 01  WS-Counters                comp.
014500     03  WS-User-Count          pic 9(4)  value zero.
014600     03  WS-Category-Count      pic 9(4)  value zero.
014700     03  WS-Sub                pic 9(4)  value zero.
014800     03  WS-Found-Sub           pic 9(4)  value zero.
014900     03  filler                 pic x usage display.
015000*
015100*    Debug/trace alias - lets a dump display the four counters as
015200*    one field, the way the old CICS-less batch shops used to.
015300*
015400 01  WS-Counters-Dump redefines WS-Counters
015500                                 pic x(8).
015600*
015700 01  WS-User-Table.
015800     03  WS-User-Tab            occurs 200
015900                                 indexed by WS-User-Idx.
016000         05  WS-Tab-User-No     pic 9(9)      comp.
016100         05  WS-Tab-User-Active pic x.
016200     03  filler                 pic x.
016300*
016400 01  WS-Category-Table.
016500     03  WS-Cat-Tab             occurs 500
016600                                 indexed by WS-Cat-Idx.
016700         05  WS-Tab-Cat-No      pic 9(9)      comp.
016800         05  WS-Tab-Cat-User-No pic 9(9)      comp.
016900         05  WS-Tab-Cat-Is-Def  pic x.
017000         05  WS-Tab-Cat-Type    pic x(7).
017100     03  filler                 pic x.
017200*
017300 01  WS-Amount-Limits            comp-3.
017400     03  WS-Max-Amount          pic s9(12)v99
017500                                 value 999999999999.99.
017600     03  filler                 pic x usage display.
017700*
017800 01  WS-Txn-Type-Work            pic x(7).
017900*
018000 01  WS-Today                   pic 9(8).
018100 01  WS-Today-Parts redefines WS-Today.
018200     03  WS-Today-CCYY          pic 9(4).
018300     03  WS-Today-MM            pic 99.
018400     03  WS-Today-DD            pic 99.
018500*
018600 01  WS-Cutoff-Date              pic 9(8).
018700 01  WS-Cutoff-Parts redefines WS-Cutoff-Date.
018800     03  WS-Cutoff-CCYY         pic 9(4).
018900     03  WS-Cutoff-MM           pic 99.
019000     03  WS-Cutoff-DD           pic 99.
019100*
019200 01  WS-Found-Category.
019300     03  WS-Found-Cat-User-No   pic 9(9)      comp.
019400     03  WS-Found-Cat-Is-Def    pic x.
019500     03  WS-Found-Cat-Type      pic x(7).
019600*
019700 copy "wsemlnk.cob".
019800     03  filler                 pic x.
019900*
020000 procedure division.
020100*===================
020200*
020300 aa000-Main                  section.
020400***********************************
020500     open     input   EM-User-File
020600                       EM-Category-File
020700                       EM-Transaction-File.
020800     open     output  EM-Edit-File.
020900*
021000     perform  aa010-Load-Users thru aa010-Exit.
021100     perform  aa020-Load-Categories thru aa020-Exit.
021200     perform  aa030-Edit-Transactions thru aa030-Exit.
021300*
021400     close    EM-User-File
021500              EM-Category-File
021600              EM-Transaction-File
021700              EM-Edit-File.
021800     goback.
021900*
022000 aa000-Exit.  exit section.
022100*
022200*    Load the whole Users file into WS-User-Table - the file is
022300*    read in full & matched by User-No in memory (SPEC FILES
022400*    note), same as the payroll suite held small code tables.
022500*
022600 aa010-Load-Users                section.
022700*****************************************
022800     perform  aa011-Read-One-User thru aa011-Exit
022900              until WS-Usr-Eof.
023000 aa010-Exit.  exit section.
023100*
023200 aa011-Read-One-User             section.
023300*****************************************
023400     read     EM-User-File next record
023500              at end
023600                   set  WS-Usr-Eof to true
023700                   go to aa011-Exit.
023800     add      1 to WS-User-Count.
023900     move     WS-User-Count to WS-Sub.
024000     move     Usr-User-No   to WS-Tab-User-No (WS-Sub).
024100     move     Usr-Is-Active to WS-Tab-User-Active (WS-Sub).
024200 aa011-Exit.  exit section.
024300*
024400 aa020-Load-Categories           section.
024500*****************************************
024600     perform  aa021-Read-One-Category thru aa021-Exit
024700              until WS-Cat-Eof.
024800 aa020-Exit.  exit section.
024900*
025000 aa021-Read-One-Category         section.
025100*****************************************
025200     read     EM-Category-File next record
025300              at end
025400                   set  WS-Cat-Eof to true
025500                   go to aa021-Exit.
025600     add      1 to WS-Category-Count.
025700     move     WS-Category-Count to WS-Sub.
025800     move     Cat-Category-No  to WS-Tab-Cat-No (WS-Sub).
025900     move     Cat-User-No      to WS-Tab-Cat-User-No (WS-Sub).
026000     move     Cat-Is-Default   to WS-Tab-Cat-Is-Def (WS-Sub).
026100     move     Cat-Category-Type to WS-Tab-Cat-Type (WS-Sub).
026200 aa021-Exit.  exit section.
026300*
026400*    One pass of the Transactions file - each record is edited by
026500*    bb000 thru bb999 and the result written to the edit listing.
026600*
026700 aa030-Edit-Transactions         section.
026800*****************************************
026900     accept   WS-Today from date YYYYMMDD.
027000     move     WS-Today to EM-Work-Date.
027100     move     -5       to EM-Work-Count.
027200     move     8        to EM-Function.
027300     call     "em000"  using EM-Calling-Data.
027400     move     EM-Result-Date to WS-Cutoff-Date.
027500*
027600     perform  aa031-Edit-One-Txn thru aa031-Exit
027700              until WS-Txn-Eof.
027800 aa030-Exit.  exit section.
027900*
028000 aa031-Edit-One-Txn              section.
028100*****************************************
028200     read     EM-Transaction-File next record
028300              at end
028400                   set  WS-Txn-Eof to true
028500                   go to aa031-Exit.
028600     perform  bb000-Validate-Transaction thru bb000-Exit.
028700 aa031-Exit.  exit section.
028800*
028900*    TransactionService.validateTransactionData - rules 1 to 11,
029000*    short-circuit on the first failure, in spec order.
029100*
029200 bb000-Validate-Transaction      section.
029300*****************************************
029400     perform  bb010-Find-User thru bb010-Exit.
029500     if       WS-Found-Sub = zero
029600              move  "user not found" to Edl-Reason
029700              go to bb900-Reject.
029800     perform  bb020-Find-Category thru bb020-Exit.
029900     if       WS-Found-Sub = zero
030000              move  "category not found" to Edl-Reason
030100              go to bb900-Reject.
030200     if       WS-Found-Cat-User-No not = Txn-User-No
030300        and   WS-Found-Cat-Is-Def not = "Y"
030400              move  "not authorized for this category"
030500                    to Edl-Reason
030600              go to bb900-Reject.
030700     if       Txn-Amount not > zero
030800              move  "amount must be greater than 0" to Edl-Reason
030900              go to bb900-Reject.
031000     if       Txn-Amount > WS-Max-Amount
031100              move  "amount too large" to Edl-Reason
031200              go to bb900-Reject.
031300     move     Txn-Transaction-Type to WS-Txn-Type-Work.
031400     inspect  WS-Txn-Type-Work converting
031500              "abcdefghijklmnopqrstuvwxyz" to
031600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031700     if       WS-Txn-Type-Work not = "INCOME " and
031800              WS-Txn-Type-Work not = "EXPENSE"
031900              move  "type must be INCOME or EXPENSE" to Edl-Reason
032000              go to bb900-Reject.
032100     if       WS-Txn-Type-Work not = WS-Found-Cat-Type
032200              move  "type does not match category type"
032300                    to Edl-Reason
032400              go to bb900-Reject.
032500*
032600*    Description cannot exceed its own PIC X(500) so rule 8 can
032700*    never fire here - see Changes 19/03/01 above.
032800*
032900     if       Txn-Transaction-Date = zero
033000              move  "date required" to Edl-Reason
033100              go to bb900-Reject.
033200     if       Txn-Transaction-Date > WS-Today
033300              move  "date cannot be in the future" to Edl-Reason
033400              go to bb900-Reject.
033500     if       Txn-Transaction-Date < WS-Cutoff-Date
033600              move  "date cannot be more than 5 years in the past"
033700                    to Edl-Reason
033800              go to bb900-Reject.
033900     go to    bb950-Accept.
034000*
034100 bb900-Reject.
034200     move     Txn-Transaction-No to Edl-Transaction-No.
034300     move     "REJECTED" to Edl-Result.
034400     write    EM-Edit-Line.
034500     go to    bb000-Exit.
034600*
034700 bb950-Accept.
034800     move     Txn-Transaction-No to Edl-Transaction-No.
034900     move     "ACCEPTED" to Edl-Result.
035000     move     spaces to Edl-Reason.
035100     write    EM-Edit-Line.
035200*
035300 bb000-Exit.  exit section.
035400*
035500*    Linear lookup of Txn-User-No in WS-User-Table - table is
035600*    small enough (one user's own data) that a SEARCH ALL keyed
035700*    table is not worth the extra sort-on-load it would need.
035800*
035900 bb010-Find-User                 section.
036000*****************************************
036100     move     zero to WS-Found-Sub.
036200     move     1    to WS-Sub.
036300     perform  bb011-Test-One-User thru bb011-Exit
036400              until WS-Sub > WS-User-Count
036500              or    WS-Found-Sub not = zero.
036600 bb010-Exit.  exit section.
036700*
036800 bb011-Test-One-User             section.
036900*****************************************
037000     if       WS-Tab-User-No (WS-Sub) = Txn-User-No
037100              move  WS-Sub to WS-Found-Sub
037200              go to bb011-Exit.
037300     add      1 to WS-Sub.
037400 bb011-Exit.  exit section.
037500*
037600 bb020-Find-Category             section.
037700*****************************************
037800     move     zero to WS-Found-Sub.
037900     move     1    to WS-Sub.
038000     perform  bb021-Test-One-Cat thru bb021-Exit
038100              until WS-Sub > WS-Category-Count
038200              or    WS-Found-Sub not = zero.
038300 bb020-Exit.  exit section.
038400*
038500 bb021-Test-One-Cat              section.
038600*****************************************
038700     if       WS-Tab-Cat-No (WS-Sub) = Txn-Category-No
038800              move  WS-Sub to WS-Found-Sub
038900              move  WS-Tab-Cat-User-No (WS-Sub)
039000                    to WS-Found-Cat-User-No
039100              move  WS-Tab-Cat-Is-Def (WS-Sub)
039200                    to WS-Found-Cat-Is-Def
039300              move  WS-Tab-Cat-Type (WS-Sub)
039400                    to WS-Found-Cat-Type
039500              go to bb021-Exit.
039600     add      1 to WS-Sub.
039700 bb021-Exit.  exit section.
039800*
