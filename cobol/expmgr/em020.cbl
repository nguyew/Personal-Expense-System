000100*****************************************************************
000200*                                                               *
000300*             Expense Manager - Category Maintenance           *
000400*                   Create / Update / Delete Edit Run           *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100      program-id.         em020.
001200*
001300*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400*                        For Applewood Computers.
001500*
001600*    Installation.       Applewood Computers - Expense Manager.
001700*
001800*    Date-Written.       24/04/1988.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1988, Vincent Bryan Coen.
002300*                        Distributed under GNU General Public Lic.
002400*                        See the file COPYING for details.
002500*
002600*    Remarks.            Category create/update/delete edit run.
002700*                        Reads Users, Categories & Transactions
002800*                        into WS tables, then edits every Category
002900*                        Request against them, one result line
003000*                        per request to the edit listing.
003100*                        Posting itself (the write of an accepted
003200*                        request to the Categories master) is a
003300*                        later step and outside this run, the same
003400*                        as the Transaction edit run in em010.
003500*
003600*    Version.            See Prog-Name in WS.
003700*
003800*    Called modules.     none.
003900*
004000*    Files used.         Users.        Input, loaded to WS table.
004100*                        Categories.   Input, loaded to WS table.
004200*                        Transactions. Input, tallied to WS table.
004300*                        Catreq.       Input, one pass.
004400*                        Catedit.prt.  Output, edit listing.
004500*
004600*    Error messages used.
004700*                        EM001 - EM003, file open failures.
004800*
004900* Changes:
005000* 24/04/88 vbc - 1.00 Created.
005100* 19/08/91 rjp - 1.01 Default Icon/Color now set on the WS copy of
005200*                     an accepted Create, ready for the write that
005300*                     the posting run will one day do.
005400* 14/12/94 ksm - 1.02 Delete-in-use now a tally built on the
005500*                     the Transactions load pass instead of a
005600*                     re-read per request - file is read once.
005700* 30/01/99 dlh - 1.03 Year-2000 review - no dates in this run,
005800*                     no change required.
005900* 08/09/03 ksm - 1.04 Name-uniqueness compare now upper-cased via
006000*                     INSPECT, matching em010's Type compare.
006100*
006200*
006300******************************************************************
006400*
006500* Copyright Notice.
006600* ****************
006700*
006800* This notice supersedes all prior copyright notices & was
006900* updated 08/09/2003.
007000*
007100* These files and programs are part of the Applewood Computers
007200* Expense Manager and is Copyright (c) Vincent B Coen. 1988 on.
007300*
007400* This program is now free software; you can redistribute it
007500* and/or modify it under the terms listed here and of the GNU
007600* General Public License as published by the Free Software
007700* Foundation; version 3 and later as revised for PERSONAL USAGE
007800* ONLY and that includes for use within a business but EXCLUDES
007900* repackaging or for Resale, Rental or Hire in ANY way.
008000*
008100* This program is distributed in the hope that it will be
008200* useful, but WITHOUT ANY WARRANTY; without even the implied
008300* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
008400* PURPOSE.  See the GNU General Public License for more details.
008500*
008600******************************************************************
008700*
008800 environment             division.
008900*===============================
009000*
009100 configuration section.
009200*----------------------
009300 copy "envdiv.cob".
009400 input-output            section.
009500*-----------------------------
009600 file-control.
009700 copy "selemusr.cob".
009800 copy "selemcat.cob".
009900 copy "selemtxn.cob".
010000 copy "selemcrq.cob".
010100     SELECT EM-Edit-File ASSIGN TO "CATEDIT"
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS EM-Edit-Status.
010400*
010500 data                    division.
010600*===============================
010700 file section.
010800*-------------
010900 copy "fdemusr.cob".
011000 copy "fdemcat.cob".
011100 copy "fdemtxn.cob".
011200 copy "fdemcrq.cob".
011300*
011400 FD  EM-Edit-File.
011500 01  EM-Edit-Line.
011600     03  Edl-Category-No       pic 9(9).
011700     03  filler                pic x.
011800     03  Edl-Result            pic x(8).
011900     03  filler                pic x.
012000     03  Edl-Reason            pic x(60).
012100*
012200 working-storage section.
012300*-----------------------
012400 77  Prog-Name               pic x(15) value "EM020 (1.04)".
012500*
012600 01  WS-File-Status.
012700     03  EM-Usr-Status         pic xx.
012800     03  EM-Cat-Status         pic xx.
012900     03  EM-Txn-Status         pic xx.
013000     03  EM-Creq-Status        pic xx.
013100     03  EM-Edit-Status        pic xx.
013200     03  filler                 pic x.
013300*
013400 01  WS-Switches                comp.
013500     03  WS-Usr-Eof-Sw          pic 9     value zero.
013600         88  WS-Usr-Eof         value 1.
013700     03  WS-Cat-Eof-Sw          pic 9     value zero.
013800         88  WS-Cat-Eof         value 1.
013900     03  WS-Txn-Eof-Sw          pic 9     value zero.
014000         88  WS-Txn-Eof         value 1.
014100     03  WS-Creq-Eof-Sw         pic 9     value zero.
014200         88  WS-Creq-Eof        value 1.
014300     03  filler                 pic x usage display.
014400*
014500 01  WS-Counters                comp.
014600     03  WS-User-Count          pic 9(4)  value zero.
014700     03  WS-Category-Count      pic 9(4)  value zero.
014800     03  WS-Sub                pic 9(4)  value zero.
014900     03  WS-Found-Sub           pic 9(4)  value zero.
015000     03  filler                 pic x usage display.
015100*
015200*    Debug/trace alias - lets a dump display the four counters as
015300*    one field, the way the old CICS-less batch shops used to.
015400*
015500 01  WS-Counters-Dump redefines WS-Counters
015600                                 pic x(8).
015700*
015800 01  WS-User-Table.
015900     03  WS-User-Tab            occurs 200
016000                                 indexed by WS-User-Idx.
016100         05  WS-Tab-User-No     pic 9(9)      comp.
016200     03  filler                 pic x.
016300*
016400 01  WS-Category-Table.
016500     03  WS-Cat-Tab             occurs 500
016600                                 indexed by WS-Cat-Idx.
016700         05  WS-Tab-Cat-No      pic 9(9)      comp.
016800         05  WS-Tab-Cat-User-No pic 9(9)      comp.
016900         05  WS-Tab-Cat-Is-Def  pic x.
017000         05  WS-Tab-Cat-Type    pic x(7).
017100         05  WS-Tab-Cat-Name    pic x(100).
017200         05  WS-Tab-Cat-Txn-Ct  pic 9(7)      comp.
017300     03  filler                 pic x.
017400*
017500 01  WS-Name-Work.
017600     03  WS-Req-Name-Work       pic x(100).
017700     03  WS-Tab-Name-Work       pic x(100).
017800     03  filler                 pic x.
017900*
018000*    Dump alias for the two compare fields together - same old
018100*    debug habit as WS-Counters-Dump above.
018200*
018300 01  WS-Name-Work-Dump redefines WS-Name-Work
018400                                 pic x(200).
018500*
018600 01  WS-Type-Work                pic x(7).
018700*
018800 01  WS-Found-Category.
018900     03  WS-Found-Cat-User-No   pic 9(9)      comp.
019000     03  WS-Found-Cat-Is-Def    pic x.
019100     03  WS-Found-Cat-Type      pic x(7).
019200     03  WS-Found-Cat-Name      pic x(100).
019300     03  WS-Found-Cat-Txn-Ct    pic 9(7)      comp.
019400     03  filler                 pic x.
019500*
019600 01  WS-Found-Category-Dump redefines WS-Found-Category
019700                                 pic x(116).
019800*
019900*    Defaulted Icon/Color for an accepted Create, colour per the
020000*    per the app's two brand swatches.
020100*
020200 01  WS-Default-Work.
020300     03  WS-Def-Icon            pic x(50).
020400     03  WS-Def-Color           pic x(10).
020500     03  filler                 pic x.
020600*
020700 procedure division.
020800*===================
020900*
021000 aa000-Main                  section.
021100***********************************
021200     open     input   EM-User-File
021300                       EM-Category-File
021400                       EM-Transaction-File
021500                       EM-Category-Request-File.
021600     open     output  EM-Edit-File.
021700*
021800     perform  aa010-Load-Users thru aa010-Exit.
021900     perform  aa020-Load-Categories thru aa020-Exit.
022000     perform  aa025-Tally-Transactions thru aa025-Exit.
022100     perform  aa030-Edit-Requests thru aa030-Exit.
022200*
022300     close    EM-User-File
022400              EM-Category-File
022500              EM-Transaction-File
022600              EM-Category-Request-File
022700              EM-Edit-File.
022800     goback.
022900*
023000 aa000-Exit.  exit section.
023100*
023200 aa010-Load-Users                section.
023300*****************************************
023400     perform  aa011-Read-One-User thru aa011-Exit
023500              until WS-Usr-Eof.
023600 aa010-Exit.  exit section.
023700*
023800 aa011-Read-One-User             section.
023900*****************************************
024000     read     EM-User-File next record
024100              at end
024200                   set  WS-Usr-Eof to true
024300                   go to aa011-Exit.
024400     add      1 to WS-User-Count.
024500     move     WS-User-Count to WS-Sub.
024600     move     Usr-User-No   to WS-Tab-User-No (WS-Sub).
024700 aa011-Exit.  exit section.
024800*
024900 aa020-Load-Categories           section.
025000*****************************************
025100     perform  aa021-Read-One-Category thru aa021-Exit
025200              until WS-Cat-Eof.
025300 aa020-Exit.  exit section.
025400*
025500 aa021-Read-One-Category         section.
025600*****************************************
025700     read     EM-Category-File next record
025800              at end
025900                   set  WS-Cat-Eof to true
026000                   go to aa021-Exit.
026100     add      1 to WS-Category-Count.
026200     move     WS-Category-Count to WS-Sub.
026300     move     zero to WS-Tab-Cat-Txn-Ct (WS-Sub).
026400     move     Cat-Category-No  to WS-Tab-Cat-No (WS-Sub).
026500     move     Cat-User-No
026600           to WS-Tab-Cat-User-No (WS-Sub).
026700     move     Cat-Is-Default
026800           to WS-Tab-Cat-Is-Def (WS-Sub).
026900     move     Cat-Category-Type
027000           to WS-Tab-Cat-Type (WS-Sub).
027100     move     Cat-Category-Name
027200           to WS-Tab-Cat-Name (WS-Sub).
027300 aa021-Exit.  exit section.
027400*
027500*    One pass of the Transactions file, tallying a count against
027600*    each category in WS-Category-Table - feeds the delete-in-use
027700*    check in bb040 without a second pass of the master each time.
027800*
027900 aa025-Tally-Transactions        section.
028000*****************************************
028100     perform  aa026-Tally-One-Txn thru aa026-Exit
028200              until WS-Txn-Eof.
028300 aa025-Exit.  exit section.
028400*
028500 aa026-Tally-One-Txn             section.
028600*****************************************
028700     read     EM-Transaction-File next record
028800              at end
028900                   set  WS-Txn-Eof to true
029000                   go to aa026-Exit.
029100     perform  bb020-Find-Category thru bb020-Exit.
029200     if       WS-Found-Sub not = zero
029300              add  1 to WS-Tab-Cat-Txn-Ct (WS-Found-Sub).
029400 aa026-Exit.  exit section.
029500*
029600*    One pass of the Category-Request file - each request is
029700*    edited by bb000 thru bb999 and the result written to the
029800*    edit listing.
029900*
030000 aa030-Edit-Requests              section.
030100*****************************************
030200     perform  aa031-Edit-One-Request thru aa031-Exit
030300              until WS-Creq-Eof.
030400 aa030-Exit.  exit section.
030500*
030600 aa031-Edit-One-Request          section.
030700*****************************************
030800     read     EM-Category-Request-File next record
030900              at end
031000                   set  WS-Creq-Eof to true
031100                   go to aa031-Exit.
031200     perform  bb000-Validate-Request thru bb000-Exit.
031300 aa031-Exit.  exit section.
031400*
031500*    CategoryService.validateCategoryData, then the create/update/
031600*    delete rules from BATCH FLOW, short-circuit on first fail.
031700*
031800 bb000-Validate-Request          section.
031900*****************************************
032000     move     zero to WS-Found-Sub.
032100     perform  bb010-Find-User thru bb010-Exit.
032200     if       WS-Found-Sub = zero
032300              move  "user not found" to Edl-Reason
032400              go to bb900-Reject.
032500     if       Creq-Is-Create
032600              go to bb100-Validate-Create.
032700     if       Creq-Is-Update
032800              go to bb200-Validate-Update.
032900     if       Creq-Is-Delete
033000              go to bb300-Validate-Delete.
033100     move     "unknown action code" to Edl-Reason.
033200     go to    bb900-Reject.
033300*
033400 bb100-Validate-Create.
033500     perform  bb050-Check-Fields.
033600     if       WS-Found-Sub = zero
033700              go to bb900-Reject.
033800     perform  bb060-Check-Name-Unique.
033900     if       WS-Found-Sub = zero
034000              move  "category name already exists" to Edl-Reason
034100              go to bb900-Reject.
034200     perform  bb070-Default-Icon-Color.
034300     go to    bb950-Accept.
034400*
034500 bb200-Validate-Update.
034600     perform  bb050-Check-Fields.
034700     if       WS-Found-Sub = zero
034800              go to bb900-Reject.
034900     perform  bb020-Find-Category thru bb020-Exit.
035000     if       WS-Found-Sub = zero
035100              move  "category not found" to Edl-Reason
035200              go to bb900-Reject.
035300     if       WS-Found-Cat-Is-Def = "Y"
035400              move  "default category cannot be changed" to
035500                    Edl-Reason
035600              go to bb900-Reject.
035700     if       WS-Found-Cat-User-No not = Creq-User-No
035800              move  "not authorized for this category" to
035900                    Edl-Reason
036000              go to bb900-Reject.
036100     perform  bb060-Check-Name-Unique.
036200     if       WS-Found-Sub not = zero
036300        and   WS-Tab-Cat-No (WS-Found-Sub) not = Creq-Category-No
036400              move  "category name already exists" to Edl-Reason
036500              go to bb900-Reject.
036600     go to    bb950-Accept.
036700*
036800 bb300-Validate-Delete.
036900     perform  bb020-Find-Category thru bb020-Exit.
037000     if       WS-Found-Sub = zero
037100              move  "category not found" to Edl-Reason
037200              go to bb900-Reject.
037300     if       WS-Found-Cat-Is-Def = "Y"
037400              move  "default category cannot be deleted" to
037500                    Edl-Reason
037600              go to bb900-Reject.
037700     if       WS-Found-Cat-User-No not = Creq-User-No
037800              move  "not authorized for this category" to
037900                    Edl-Reason
038000              go to bb900-Reject.
038100     if       WS-Found-Cat-Txn-Ct > zero
038200              move  "category is in use" to Edl-Reason
038300              go to bb900-Reject.
038400     go to    bb950-Accept.
038500*
038600*    Field-level checks common to Create and Update - rule 1 (User
038700*    exists) is checked by the caller before this is reached.
038800*
038900 bb050-Check-Fields.
039000     move     1 to WS-Found-Sub.
039100     if       Creq-Category-Name = spaces
039200              move  "category name required" to Edl-Reason
039300              move  zero to WS-Found-Sub
039400              go to bb050-Exit.
039500*
039600*    Name length cannot exceed its own PIC X(100) so the length
039700*    check can never fire here - field is fixed-width, see em010's
039800*    description check for the same reasoning.
039900*
040000     move     Creq-Category-Type to WS-Type-Work.
040100     inspect  WS-Type-Work converting
040200              "abcdefghijklmnopqrstuvwxyz" to
040300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040400     if       WS-Type-Work not = "INCOME " and
040500              WS-Type-Work not = "EXPENSE"
040600              move  "type must be INCOME or EXPENSE" to Edl-Reason
040700              move  zero to WS-Found-Sub
040800              go to bb050-Exit.
040900*
041000*    Description length cannot exceed its own PIC X(500) either,
041100*    same reasoning as the name check above.
041200*
041300 bb050-Exit.
041400     exit.
041500*
041600*    Case-insensitive Name collision within the same User+Type -
041700*    WS-Found-Sub comes back non-zero (the colliding slot) when a
041800*    duplicate is found, zero when the name is clear.
041900*
042000 bb060-Check-Name-Unique.
042100     move     zero to WS-Found-Sub.
042200     move     Creq-Category-Name to WS-Req-Name-Work.
042300     inspect  WS-Req-Name-Work converting
042400              "abcdefghijklmnopqrstuvwxyz" to
042500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042600     move     1 to WS-Sub.
042700     perform  bb065-Test-One-Cat-Name
042800              until WS-Sub > WS-Category-Count
042900              or    WS-Found-Sub not = zero.
043000     go to    bb060-Exit.
043100*
043200 bb065-Test-One-Cat-Name.
043300     if       WS-Tab-Cat-User-No (WS-Sub) = Creq-User-No
043400       and    WS-Tab-Cat-Type (WS-Sub) = WS-Type-Work
043500              move  WS-Tab-Cat-Name (WS-Sub) to WS-Tab-Name-Work
043600              inspect WS-Tab-Name-Work converting
043700                      "abcdefghijklmnopqrstuvwxyz" to
043800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
043900              if   WS-Tab-Name-Work = WS-Req-Name-Work
044000                   move  WS-Sub to WS-Found-Sub.
044100     add      1 to WS-Sub.
044200 bb060-Exit.
044300     exit.
044400*
044500*    Defaults: Icon/Color when the request left them blank - the
044600*    per the app's two brand swatches per Category-Type.
044700*
044800 bb070-Default-Icon-Color.
044900     move     Creq-Icon-Name to WS-Def-Icon.
045000     move     Creq-Color     to WS-Def-Color.
045100     if       Creq-Icon-Name = spaces
045200              move  "default" to WS-Def-Icon.
045300     if       Creq-Color = spaces
045400              if     WS-Type-Work = "INCOME "
045500                     move  "#4CAF50" to WS-Def-Color
045600              else
045700                     move  "#F44336" to WS-Def-Color
045800              end-if.
045900*
046000 bb010-Find-User                 section.
046100*****************************************
046200     move     zero to WS-Found-Sub.
046300     move     1    to WS-Sub.
046400     perform  bb011-Test-One-User thru bb011-Exit
046500              until WS-Sub > WS-User-Count
046600              or    WS-Found-Sub not = zero.
046700 bb010-Exit.  exit section.
046800*
046900 bb011-Test-One-User             section.
047000*****************************************
047100     if       WS-Tab-User-No (WS-Sub) = Creq-User-No
047200              move  WS-Sub to WS-Found-Sub
047300              go to bb011-Exit.
047400     add      1 to WS-Sub.
047500 bb011-Exit.  exit section.
047600*
047700 bb020-Find-Category              section.
047800*****************************************
047900     move     zero to WS-Found-Sub.
048000     move     1    to WS-Sub.
048100     perform  bb021-Test-One-Cat thru bb021-Exit
048200              until WS-Sub > WS-Category-Count
048300              or    WS-Found-Sub not = zero.
048400 bb020-Exit.  exit section.
048500*
048600 bb021-Test-One-Cat              section.
048700*****************************************
048800     if       WS-Tab-Cat-No (WS-Sub) = Creq-Category-No
048900              move  WS-Sub to WS-Found-Sub
049000              move  WS-Tab-Cat-User-No (WS-Sub)
049100                    to WS-Found-Cat-User-No
049200              move  WS-Tab-Cat-Is-Def (WS-Sub)
049300                    to WS-Found-Cat-Is-Def
049400              move  WS-Tab-Cat-Type (WS-Sub)
049500                    to WS-Found-Cat-Type
049600              move  WS-Tab-Cat-Name (WS-Sub)
049700                    to WS-Found-Cat-Name
049800              move  WS-Tab-Cat-Txn-Ct (WS-Sub)
049900                    to WS-Found-Cat-Txn-Ct
050000              go to bb021-Exit.
050100     add      1 to WS-Sub.
050200 bb021-Exit.  exit section.
050300*
050400 bb900-Reject.
050500     move     Creq-Category-No to Edl-Category-No.
050600     move     "REJECTED" to Edl-Result.
050700     write    EM-Edit-Line.
050800     go to    bb000-Exit.
050900*
051000 bb950-Accept.
051100     move     Creq-Category-No to Edl-Category-No.
051200     move     "ACCEPTED" to Edl-Result.
051300     move     spaces to Edl-Reason.
051400     write    EM-Edit-Line.
051500*
051600 bb000-Exit.  exit section.
051700*
