000100*****************************************************************
000200*                                                               *
000300*              Expense Manager - Budget Maintenance            *
000400*              Create Edit Run & Budget Summary Report          *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100      program-id.         em030.
001200*
001300*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400*                        For Applewood Computers.
001500*
001600*    Installation.       Applewood Computers - Expense Manager.
001700*
001800*    Date-Written.       25/04/1988.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1988, Vincent Bryan Coen.
002300*                        Distributed under GNU General Public Lic.
002400*                        See the file COPYING for details.
002500*
002600*    Remarks.            Budget create edit run, followed by the
002700*                        Budget Summary Report. Existing Budgets,
002800*                        Users, Categories & Transactions are all
002900*                        loaded to WS tables first; each accepted
003000*                        Create is appended to the Budget table so
003100*                        the Summary Report that follows sees it.
003200*                        Posting the new Budget to the master file
003300*                        itself is a later step, out of this run,
003400*                        same reasoning as em010/em020.
003500*
003600*    Version.            See Prog-Name in WS.
003700*
003800*    Called modules.     none.
003900*
004000*    Files used.         Users.        Input, loaded to WS table.
004100*                        Categories.   Input, loaded to WS table.
004200*                        Transactions. Input, loaded to WS table.
004300*                        Budgets.      Input, loaded to WS table.
004400*                        Budgetreq.    Input, one pass.
004500*                        Budgetnew.    Output, accepted Budgets.
004600*                        Budgedit.prt. Output, edit listing.
004700*                        Budgetrpt.prt.Output, Summary Report.
004800*
004900*    Error messages used.
005000*                        EM001 - EM003, file open failures.
005100*
005200* Changes:
005300* 25/04/88 vbc - 1.00 Created.
005400* 02/05/91 rjp - 1.01 Budget-No on an accepted Create is now a
005500*                     provisional next-number off the table high
005600*                     water mark - the posting run assigns the
005700*                     real one when it posts the record.
005800* 17/07/93 ksm - 1.02 Current-Spent scan now skips transactions
005900*                     outside the requested month/year up front,
006000*                     cut CPU materially on the big test file.
006100* 30/01/99 dlh - 1.03 Year-2000 review - Budget-Year already four
006200*                     digits throughout, no change required.
006300* 08/09/03 ksm - 1.04 Summary Report totals widened to comp-3
006400*                     s9(11)v99 to match the new Budget-Amount
006500*                     picture (was s9(7)v99, too narrow).
006600*
006700*
006800******************************************************************
006900*
007000* Copyright Notice.
007100* ****************
007200*
007300* This notice supersedes all prior copyright notices & was
007400* updated 08/09/2003.
007500*
007600* These files and programs are part of the Applewood Computers
007700* Expense Manager and is Copyright (c) Vincent B Coen. 1988 on.
007800*
007900* This program is now free software; you can redistribute it
008000* and/or modify it under the terms listed here and of the GNU
008100* General Public License as published by the Free Software
008200* Foundation; version 3 and later as revised for PERSONAL USAGE
008300* ONLY and that includes for use within a business but EXCLUDES
008400* repackaging or for Resale, Rental or Hire in ANY way.
008500*
008600* This program is distributed in the hope that it will be
008700* useful, but WITHOUT ANY WARRANTY; without even the implied
008800* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
008900* PURPOSE.  See the GNU General Public License for more details.
009000*
009100******************************************************************
009200*
009300 environment             division.
009400*===============================
009500*
009600 configuration section.
009700*----------------------
009800 copy "envdiv.cob".
009900 input-output            section.
010000*-----------------------------
010100 file-control.
010200 copy "selemusr.cob".
010300 copy "selemcat.cob".
010400 copy "selemtxn.cob".
010500 copy "selembud.cob".
010600 copy "selembrq.cob".
010700     SELECT EM-Budget-Out-File ASSIGN TO "BUDGETNEW"
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS EM-Bout-Status.
011000     SELECT EM-Edit-File ASSIGN TO "BUDGEDIT"
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS EM-Edit-Status.
011300     SELECT EM-Print-File ASSIGN TO "BUDGETRPT"
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS EM-Prt-Status.
011600*
011700 data                    division.
011800*===============================
011900 file section.
012000*-------------
012100 copy "fdemusr.cob".
012200 copy "fdemcat.cob".
012300 copy "fdemtxn.cob".
012400 copy "fdembud.cob".
012500 copy "fdembrq.cob".
012600*
012700 FD  EM-Budget-Out-File.
012800 copy "wsembud.cob" replacing ==EM-Budget-Record== by
012900                  ==EM-Budget-Out-Record==, ==Bud-== by ==Bout-==.
013000*
013100 FD  EM-Edit-File.
013200 01  EM-Edit-Line.
013300     03  Edl-Budget-No         pic 9(9).
013400     03  filler                pic x.
013500     03  Edl-Result            pic x(8).
013600     03  filler                pic x.
013700     03  Edl-Reason            pic x(60).
013800*
013900 FD  EM-Print-File
014000     report is EM-Budget-Summary-Report.
014100*
014200 report section.
014300*---------------
014400 RD  EM-Budget-Summary-Report
014500     control      Final
014600     Page Limit   60
014700     Heading      1
014800     First Detail 4
014900     Last  Detail 54.
015000*
015100 01  Bsr-Head  Type Page Heading.
015200     03  line  1.
015300         05  col   1    pic x(15)   source Prog-Name.
015400         05  col  40    value "Expense Manager - Budget Summary".
015500         05  col  95    value "Page ".
015600         05  col 101    pic zz9     source Page-Counter.
015700     03  line  3.
015800         05  col   1    value "Category".
015900         05  col  31    value "Budget Amt".
016000         05  col  45    value "Spent Amt".
016100         05  col  59    value "Usage %".
016200         05  col  69    value "Status".
016300     03  filler                 pic x.
016400*
016500 01  Bsr-Detail type is detail.
016600     03  line + 1.
016700         05  col   1    pic x(30)     source WS-Rpt-Cat-Name.
016800         05  col  31    pic zz,zz9    source WS-Rpt-Budget-Amt-R.
016900         05  col  45    pic zz,zz9    source WS-Rpt-Spent-Amt-R.
017000         05  col  59    pic zz9.99    source WS-Rpt-Usage-Pct.
017100         05  col  69    pic x(8)      source Bud-Tab-Status
017200                                              (WS-Rpt-Sub).
017300     03  filler                 pic x.
017400*
017500 01  Bsr-Final type control Footing Final line plus 2.
017600     03  line + 1.
017700         05  col   1    pic x(21)
017800                         value "Budgets counted   : ".
017900         05  col  23    pic zzz9   source WS-Tot-Budgets.
018000     03  line + 1.
018100         05  col   1    pic x(21)
018200                         value "Total Budget Amt  : ".
018300         05  col  23    pic zz,zz,zz9
018400                         source WS-Tot-Budget-Amt-R.
018500     03  line + 1.
018600         05  col   1    pic x(21)
018700                         value "Total Spent Amt   : ".
018800         05  col  23    pic zz,zz,zz9
018900                         source WS-Tot-Spent-Amt-R.
019000     03  line + 1.
019100         05  col   1    pic x(21)
019200                         value "Remaining Budget  : ".
019300         05  col  23    pic zz,zz,zz9
019400                         source WS-Remaining-Budget-R.
019500     03  line + 1.
019600         05  col   1    pic x(21)
019700                         value "Overall Usage %   : ".
019800         05  col  23    pic zz9.99 source WS-Overall-Usage-Pct.
019900     03  line + 1.
020000         05  col   1    pic x(21)
020100                         value "OK/Warn/Exceed Cnt: ".
020200         05  col  23    pic zzz9   source WS-Ok-Count.
020300         05  col  28    pic zzz9   source WS-Warn-Count.
020400         05  col  33    pic zzz9   source WS-Exceed-Count.
020500     03  filler                 pic x.
020600*
020700 working-storage section.
020800*-----------------------
020900 77  Prog-Name               pic x(15) value "EM030 (1.04)".
021000*
021100 01  WS-File-Status.
021200     03  EM-Usr-Status         pic xx.
021300     03  EM-Cat-Status         pic xx.
021400     03  EM-Txn-Status         pic xx.
021500     03  EM-Bud-Status         pic xx.
021600     03  EM-Breq-Status        pic xx.
021700     03  EM-Bout-Status        pic xx.
021800     03  EM-Edit-Status        pic xx.
021900     03  EM-Prt-Status         pic xx.
022000     03  filler                 pic x.
022100*
022200 01  WS-Switches                comp.
022300     03  WS-Usr-Eof-Sw          pic 9     value zero.
022400         88  WS-Usr-Eof         value 1.
022500     03  WS-Cat-Eof-Sw          pic 9     value zero.
022600         88  WS-Cat-Eof         value 1.
022700     03  WS-Txn-Eof-Sw          pic 9     value zero.
022800         88  WS-Txn-Eof         value 1.
022900     03  WS-Bud-Eof-Sw          pic 9     value zero.
023000         88  WS-Bud-Eof         value 1.
023100     03  WS-Breq-Eof-Sw         pic 9     value zero.
023200         88  WS-Breq-Eof        value 1.
023300     03  WS-Rpt-Cat-Found-Sw    pic 9     value zero.
023400         88  WS-Rpt-Cat-Found   value 1.
023500     03  filler                 pic x usage display.
023600*
023700 01  WS-Counters                comp.
023800     03  WS-User-Count          pic 9(4)  value zero.
023900     03  WS-Category-Count      pic 9(4)  value zero.
024000     03  WS-Txn-Count           pic 9(4)  value zero.
024100     03  WS-Budget-Count        pic 9(4)  value zero.
024200     03  WS-Sub                pic 9(4)  value zero.
024300     03  WS-Found-Sub           pic 9(4)  value zero.
024400     03  WS-Next-Budget-No      pic 9(9)  value zero.
024500     03  filler                 pic x usage display.
024600*
024700*    Debug/trace alias - same old dump habit used in em010/em020.
024800*
024900 01  WS-Counters-Dump redefines WS-Counters
025000                                 pic x(22).
025100*
025200 01  WS-User-Table.
025300     03  WS-User-Tab            occurs 200
025400                                 indexed by WS-User-Idx.
025500         05  WS-Tab-User-No     pic 9(9)      comp.
025600     03  filler                 pic x.
025700*
025800 01  WS-Category-Table.
025900     03  WS-Cat-Tab             occurs 500
026000                                 indexed by WS-Cat-Idx.
026100         05  WS-Tab-Cat-No      pic 9(9)      comp.
026200         05  WS-Tab-Cat-Name    pic x(100).
026300     03  filler                 pic x.
026400*
026500 01  WS-Transaction-Table.
026600     03  WS-Txn-Tab             occurs 2000
026700                                 indexed by WS-Txn-Idx.
026800         05  WS-Tab-Txn-User-No pic 9(9)      comp.
026900         05  WS-Tab-Txn-Cat-No  pic 9(9)      comp.
027000         05  WS-Tab-Txn-Type    pic x(7).
027100         05  WS-Tab-Txn-CCYY    pic 9(4).
027200         05  WS-Tab-Txn-MM      pic 99.
027300         05  WS-Tab-Txn-Amt     pic s9(11)v99 comp-3.
027400     03  filler                 pic x.
027500*
027600 01  WS-Budget-Table.
027700     03  WS-Bud-Tab             occurs 1000
027800                                 indexed by WS-Bud-Idx.
027900         05  Bud-Tab-Budget-No  pic 9(9)      comp.
028000         05  Bud-Tab-User-No    pic 9(9)      comp.
028100         05  Bud-Tab-Category-No pic 9(9)     comp.
028200         05  Bud-Tab-Month      pic 9(2).
028300         05  Bud-Tab-Year       pic 9(4).
028400         05  Bud-Tab-Budget-Amt pic s9(11)v99 comp-3.
028500         05  Bud-Tab-Threshold  pic 9(3)v99   comp-3.
028600         05  Bud-Tab-Spent      pic s9(11)v99 comp-3.
028700         05  Bud-Tab-Status     pic x(8).
028800     03  filler                 pic x.
028900*
029000 01  WS-Amount-Limits            comp-3.
029100     03  WS-Max-Amount          pic s9(12)v99
029200                                 value 999999999999.99.
029300     03  filler                 pic x usage display.
029400*
029500 01  WS-Request-Work.
029600     03  WS-Found-Cat-Name      pic x(100).
029700     03  filler                 pic x.
029800*
029900 01  WS-Txn-Date-Work            pic 9(8).
030000 01  WS-Txn-Date-Parts redefines WS-Txn-Date-Work.
030100     03  WS-Txn-Date-CCYY       pic 9(4).
030200     03  WS-Txn-Date-MM         pic 99.
030300     03  WS-Txn-Date-DD         pic 99.
030400*
030500 01  WS-Derive-Work               comp-3.
030600     03  WS-Spent-Work           pic s9(11)v99.
030700     03  WS-Threshold-Work       pic 9(3)v99.
030800     03  WS-Usage-Work           pic 9(3)v99.
030900     03  filler                 pic x usage display.
031000*
031100*    Debug/trace alias - same old dump habit used in em010/em020.
031200*
031300 01  WS-Derive-Work-Dump redefines WS-Derive-Work
031400                                 pic x(13).
031500*
031600 01  WS-Status-Work               pic x(8).
031700*
031800 01  WS-Report-Work.
031900     03  WS-Rpt-Sub             pic 9(4)      comp.
032000     03  WS-Rpt-Cat-Name        pic x(30).
032100     03  WS-Rpt-Usage-Pct       pic 9(3)v99.
032200*    Whole-VND roundings of the Budget/Spent amounts for display
032300*    only - report columns never carry the odd dong, per Acctg
032400*    memo of 14/11/08 - internal money math stays at v99.
032500     03  WS-Rpt-Budget-Amt-R    pic s9(11)    comp-3.
032600     03  WS-Rpt-Spent-Amt-R     pic s9(11)    comp-3.
032700     03  filler                 pic x.
032800*
032900 01  WS-Totals                  comp-3.
033000     03  WS-Tot-Budgets         pic 9(7).
033100     03  WS-Tot-Budget-Amt      pic s9(11)v99.
033200     03  WS-Tot-Spent-Amt       pic s9(11)v99.
033300     03  WS-Remaining-Budget    pic s9(11)v99.
033400     03  WS-Tot-Budget-Amt-R    pic s9(11).
033500     03  WS-Tot-Spent-Amt-R     pic s9(11).
033600     03  WS-Remaining-Budget-R  pic s9(11).
033700     03  WS-Overall-Usage-Pct   pic 9(3)v99.
033800     03  WS-Ok-Count            pic 9(7).
033900     03  WS-Warn-Count          pic 9(7).
034000     03  WS-Exceed-Count        pic 9(7).
034100     03  filler                 pic x usage display.
034200*
034300 procedure division.
034400*===================
034500*
034600 aa000-Main                  section.
034700***********************************
034800     open     input   EM-User-File
034900                       EM-Category-File
035000                       EM-Transaction-File
035100                       EM-Budget-File
035200                       EM-Budget-Request-File.
035300     open     output  EM-Budget-Out-File
035400                       EM-Edit-File
035500                       EM-Print-File.
035600*
035700     perform  aa010-Load-Users thru aa010-Exit.
035800     perform  aa020-Load-Categories thru aa020-Exit.
035900     perform  aa025-Load-Transactions thru aa025-Exit.
036000     perform  aa027-Load-Budgets thru aa027-Exit.
036100     perform  aa030-Edit-Requests thru aa030-Exit.
036200     perform  aa040-Report-Budget-Summary thru aa040-Exit.
036300*
036400     close    EM-User-File
036500              EM-Category-File
036600              EM-Transaction-File
036700              EM-Budget-File
036800              EM-Budget-Request-File
036900              EM-Budget-Out-File
037000              EM-Edit-File
037100              EM-Print-File.
037200     goback.
037300*
037400 aa000-Exit.  exit section.
037500*
037600 aa010-Load-Users                section.
037700*****************************************
037800     perform  aa011-Read-One-User thru aa011-Exit
037900              until WS-Usr-Eof.
038000 aa010-Exit.  exit section.
038100*
038200 aa011-Read-One-User             section.
038300*****************************************
038400     read     EM-User-File next record
038500              at end
038600                   set  WS-Usr-Eof to true
038700                   go to aa011-Exit.
038800     add      1 to WS-User-Count.
038900     move     WS-User-Count to WS-Sub.
039000     move     Usr-User-No   to WS-Tab-User-No (WS-Sub).
039100 aa011-Exit.  exit section.
039200*
039300 aa020-Load-Categories           section.
039400*****************************************
039500     perform  aa021-Read-One-Category thru aa021-Exit
039600              until WS-Cat-Eof.
039700 aa020-Exit.  exit section.
039800*
039900 aa021-Read-One-Category         section.
040000*****************************************
040100     read     EM-Category-File next record
040200              at end
040300                   set  WS-Cat-Eof to true
040400                   go to aa021-Exit.
040500     add      1 to WS-Category-Count.
040600     move     WS-Category-Count to WS-Sub.
040700     move     Cat-Category-No to WS-Tab-Cat-No (WS-Sub).
040800     move     Cat-Category-Name
040900           to WS-Tab-Cat-Name (WS-Sub).
041000 aa021-Exit.  exit section.
041100*
041200 aa025-Load-Transactions         section.
041300*****************************************
041400     perform  aa026-Read-One-Txn thru aa026-Exit
041500              until WS-Txn-Eof.
041600 aa025-Exit.  exit section.
041700*
041800 aa026-Read-One-Txn              section.
041900*****************************************
042000     read     EM-Transaction-File next record
042100              at end
042200                   set  WS-Txn-Eof to true
042300                   go to aa026-Exit.
042400     add      1 to WS-Txn-Count.
042500     move     WS-Txn-Count to WS-Sub.
042600     move     Txn-User-No
042700           to WS-Tab-Txn-User-No (WS-Sub).
042800     move     Txn-Category-No
042900           to WS-Tab-Txn-Cat-No (WS-Sub).
043000     move     Txn-Transaction-Type
043100           to WS-Tab-Txn-Type (WS-Sub).
043200     move     Txn-Amount to WS-Tab-Txn-Amt (WS-Sub).
043300     divide   Txn-Transaction-Date by 10000 giving
043400              WS-Tab-Txn-CCYY (WS-Sub).
043500     move     Txn-Transaction-Date to WS-Txn-Date-Work.
043600     move     WS-Txn-Date-MM to WS-Tab-Txn-MM (WS-Sub).
043700 aa026-Exit.  exit section.
043800*
043900 aa027-Load-Budgets              section.
044000*****************************************
044100     move     zero to WS-Next-Budget-No.
044200     perform  aa029-Read-One-Budget thru aa029-Exit
044300              until WS-Bud-Eof.
044400     add      1 to WS-Next-Budget-No.
044500 aa027-Exit.  exit section.
044600*
044700 aa029-Read-One-Budget           section.
044800*****************************************
044900     read     EM-Budget-File next record
045000              at end
045100                   set  WS-Bud-Eof to true
045200                   go to aa029-Exit.
045300     add      1 to WS-Budget-Count.
045400     move     WS-Budget-Count to WS-Sub.
045500     perform  aa028-Copy-Master-To-Table.
045600     if       Bud-Budget-No > WS-Next-Budget-No
045700              move  Bud-Budget-No to WS-Next-Budget-No.
045800 aa029-Exit.  exit section.
045900*
046000 aa028-Copy-Master-To-Table.
046100     move     Bud-Budget-No   to Bud-Tab-Budget-No (WS-Sub).
046200     move     Bud-User-No     to Bud-Tab-User-No (WS-Sub).
046300     move     Bud-Category-No to Bud-Tab-Category-No (WS-Sub).
046400     move     Bud-Month       to Bud-Tab-Month (WS-Sub).
046500     move     Bud-Year        to Bud-Tab-Year (WS-Sub).
046600     move     Bud-Budget-Amount
046700           to Bud-Tab-Budget-Amt (WS-Sub).
046800     move     Bud-Alert-Threshold
046900           to Bud-Tab-Threshold (WS-Sub).
047000     move     Bud-Current-Spent to Bud-Tab-Spent (WS-Sub).
047100     move     Bud-Status      to Bud-Tab-Status (WS-Sub).
047200*
047300*    One pass of the Budget-Request file - each request is edited
047400*    by bb000 thru bb999; an accepted request is appended to
047500*    WS-Budget-Table so the Summary Report below sees it too.
047600*
047700 aa030-Edit-Requests             section.
047800*****************************************
047900     perform  aa031-Edit-One-Request thru aa031-Exit
048000              until WS-Breq-Eof.
048100 aa030-Exit.  exit section.
048200*
048300 aa031-Edit-One-Request          section.
048400*****************************************
048500     read     EM-Budget-Request-File next record
048600              at end
048700                   set  WS-Breq-Eof to true
048800                   go to aa031-Exit.
048900     perform  bb000-Validate-Request thru bb000-Exit.
049000 aa031-Exit.  exit section.
049100*
049200*    BudgetService.createBudget - field checks, duplicate-period
049300*    check, Current-Spent derivation & Status, in that order.
049400*
049500 bb000-Validate-Request          section.
049600*****************************************
049700     perform  bb010-Find-User thru bb010-Exit.
049800     if       WS-Found-Sub = zero
049900              move  "user not found" to Edl-Reason
050000              go to bb900-Reject.
050100     perform  bb020-Find-Category thru bb020-Exit.
050200     if       WS-Found-Sub = zero
050300              move  "category not found" to Edl-Reason
050400              go to bb900-Reject.
050500     if       Breq-Budget-Amount not > zero
050600              move  "budget amount must be greater than 0" to
050700                    Edl-Reason
050800              go to bb900-Reject.
050900     if       Breq-Budget-Amount > WS-Max-Amount
051000              move  "budget amount too large" to Edl-Reason
051100              go to bb900-Reject.
051200     if       Breq-Month < 1 or Breq-Month > 12
051300              move  "month must be between 1 and 12" to Edl-Reason
051400              go to bb900-Reject.
051500     if       Breq-Year < 1900 or Breq-Year > 2099
051600              move  "year out of range" to Edl-Reason
051700              go to bb900-Reject.
051800     if       Breq-Alert-Threshold not = zero
051900        and   Breq-Alert-Threshold > 100
052000              move  "alert threshold must be 0-100" to
052100                    Edl-Reason
052200              go to bb900-Reject.
052300     perform  bb030-Find-Duplicate thru bb030-Exit.
052400     if       WS-Found-Sub not = zero
052500              move  "budget already exists for this period" to
052600                    Edl-Reason
052700              go to bb900-Reject.
052800     perform  bb040-Compute-Spent-And-Status thru bb040-Exit.
052900     go to    bb950-Accept.
053000*
053100 bb010-Find-User                 section.
053200*****************************************
053300     move     zero to WS-Found-Sub.
053400     move     1    to WS-Sub.
053500     perform  bb011-Test-One-User thru bb011-Exit
053600              until WS-Sub > WS-User-Count
053700              or    WS-Found-Sub not = zero.
053800 bb010-Exit.  exit section.
053900*
054000 bb011-Test-One-User             section.
054100*****************************************
054200     if       WS-Tab-User-No (WS-Sub) = Breq-User-No
054300              move  WS-Sub to WS-Found-Sub
054400              go to bb011-Exit.
054500     add      1 to WS-Sub.
054600 bb011-Exit.  exit section.
054700*
054800 bb020-Find-Category             section.
054900*****************************************
055000     move     zero to WS-Found-Sub.
055100     move     1    to WS-Sub.
055200     perform  bb021-Test-One-Cat thru bb021-Exit
055300              until WS-Sub > WS-Category-Count
055400              or    WS-Found-Sub not = zero.
055500 bb020-Exit.  exit section.
055600*
055700 bb021-Test-One-Cat              section.
055800*****************************************
055900     if       WS-Tab-Cat-No (WS-Sub) = Breq-Category-No
056000              move  WS-Sub to WS-Found-Sub
056100              move  WS-Tab-Cat-Name (WS-Sub)
056200                    to WS-Found-Cat-Name
056300              go to bb021-Exit.
056400     add      1 to WS-Sub.
056500 bb021-Exit.  exit section.
056600*
056700 bb030-Find-Duplicate            section.
056800*****************************************
056900     move     zero to WS-Found-Sub.
057000     move     1    to WS-Sub.
057100     perform  bb031-Test-One-Budget thru bb031-Exit
057200              until WS-Sub > WS-Budget-Count
057300              or    WS-Found-Sub not = zero.
057400 bb030-Exit.  exit section.
057500*
057600 bb031-Test-One-Budget           section.
057700*****************************************
057800     if       Bud-Tab-User-No (WS-Sub) = Breq-User-No
057900       and    Bud-Tab-Category-No (WS-Sub) =
058000              Breq-Category-No
058100       and    Bud-Tab-Month (WS-Sub) = Breq-Month
058200       and    Bud-Tab-Year (WS-Sub) = Breq-Year
058300              move  WS-Sub to WS-Found-Sub
058400              go to bb031-Exit.
058500     add      1 to WS-Sub.
058600 bb031-Exit.  exit section.
058700*
058800*    Current-Spent = sum of Expense transactions for this User &
058900*    Category whose date falls in the requested Month/Year, then
059000*    Budget-Status is derived from Usage vs the Alert-Threshold.
059100*
059200 bb040-Compute-Spent-And-Status  section.
059300*****************************************
059400     move     zero to WS-Spent-Work.
059500     move     1    to WS-Txn-Idx.
059600     perform  bb041-Tally-One-Txn thru bb041-Exit
059700              until WS-Txn-Idx > WS-Txn-Count.
059800     move     80.00 to WS-Threshold-Work.
059900     if       Breq-Alert-Threshold not = zero
060000              move  Breq-Alert-Threshold to WS-Threshold-Work.
060100     if       Breq-Budget-Amount = zero
060200              move  zero to WS-Usage-Work
060300     else
060400              compute  WS-Usage-Work rounded =
060500                       WS-Spent-Work / Breq-Budget-Amount * 100.
060600     move     "OK" to WS-Status-Work.
060700     if       WS-Usage-Work >= 100
060800              move  "EXCEEDED" to WS-Status-Work
060900     else
061000        if    WS-Usage-Work >= WS-Threshold-Work
061100              move  "WARNING" to WS-Status-Work.
061200 bb040-Exit.  exit section.
061300*
061400 bb041-Tally-One-Txn             section.
061500*****************************************
061600     if       WS-Tab-Txn-User-No (WS-Txn-Idx) =
061700              Breq-User-No
061800       and    WS-Tab-Txn-Cat-No (WS-Txn-Idx) =
061900              Breq-Category-No
062000       and    WS-Tab-Txn-Type (WS-Txn-Idx) = "EXPENSE"
062100       and    WS-Tab-Txn-CCYY (WS-Txn-Idx) = Breq-Year
062200       and    WS-Tab-Txn-MM (WS-Txn-Idx) = Breq-Month
062300              add   WS-Tab-Txn-Amt (WS-Txn-Idx) to
062400                    WS-Spent-Work.
062500     add      1 to WS-Txn-Idx.
062600 bb041-Exit.  exit section.
062700*
062800*    Request failed one of the bb000 checks - log it & move on,
062900*    no Budget-Table entry, no Budgetnew record written.
063000*
063100 bb900-Reject.
063200     move     zero to Edl-Budget-No.
063300     move     "REJECTED" to Edl-Result.
063400     write    EM-Edit-Line.
063500     go to    bb000-Exit.
063600*
063700*    Request passed all checks - append to WS-Budget-Table (so the
063800*    Summary Report run immediately below counts it too), assign
063900*    it the next provisional Budget-No & write Budgetnew + the
064000*    edit-listing line.
064100*
064200 bb950-Accept.
064300     add      1 to WS-Budget-Count.
064400     move     WS-Budget-Count to WS-Sub.
064500     move     WS-Next-Budget-No to Bud-Tab-Budget-No (WS-Sub).
064600     add      1 to WS-Next-Budget-No.
064700     move     Breq-User-No     to Bud-Tab-User-No (WS-Sub).
064800     move     Breq-Category-No to Bud-Tab-Category-No (WS-Sub).
064900     move     Breq-Month       to Bud-Tab-Month (WS-Sub).
065000     move     Breq-Year        to Bud-Tab-Year (WS-Sub).
065100     move     Breq-Budget-Amount to Bud-Tab-Budget-Amt (WS-Sub).
065200     move     WS-Threshold-Work  to Bud-Tab-Threshold (WS-Sub).
065300     move     WS-Spent-Work      to Bud-Tab-Spent (WS-Sub).
065400     move     WS-Status-Work     to Bud-Tab-Status (WS-Sub).
065500     move     Bud-Tab-User-No (WS-Sub)   to Bout-User-No.
065600     move     Bud-Tab-Category-No (WS-Sub) to Bout-Category-No.
065700     move     Bud-Tab-Budget-Amt (WS-Sub) to Bout-Budget-Amount.
065800     move     WS-Threshold-Work          to Bout-Alert-Threshold.
065900     move     WS-Spent-Work              to Bout-Current-Spent.
066000     move     WS-Status-Work             to Bout-Status.
066100     move     Bud-Tab-Budget-No (WS-Sub) to Bout-Budget-No.
066200     move     Bud-Tab-Month (WS-Sub)     to Bout-Month.
066300     move     Bud-Tab-Year (WS-Sub)      to Bout-Year.
066400     write    EM-Budget-Out-Record.
066500     move     Bud-Tab-Budget-No (WS-Sub) to Edl-Budget-No.
066600     move     "ACCEPTED" to Edl-Result.
066700     move     WS-Status-Work to Edl-Reason.
066800     write    EM-Edit-Line.
066900 bb000-Exit.  exit section.
067000*
067100*    Budget Summary Report - one detail line per Budget in the
067200*    table (existing + those accepted just above), Final totals
067300*    only, same reasoning as the shop's other Final-only reports.
067400*
067500 aa040-Report-Budget-Summary     section.
067600*****************************************
067700     initiate EM-Budget-Summary-Report.
067800     move     zero to WS-Tot-Budgets  WS-Tot-Budget-Amt
067900                       WS-Tot-Spent-Amt WS-Ok-Count
068000                       WS-Warn-Count   WS-Exceed-Count.
068100     move     1 to WS-Rpt-Sub.
068200     perform  aa042-Report-One-Budget thru aa042-Exit
068300              until WS-Rpt-Sub > WS-Budget-Count.
068400     subtract WS-Tot-Spent-Amt from WS-Tot-Budget-Amt
068500              giving WS-Remaining-Budget.
068600     if       WS-Remaining-Budget < zero
068700              move  zero to WS-Remaining-Budget.
068800     if       WS-Tot-Budget-Amt = zero
068900              move  zero to WS-Overall-Usage-Pct
069000     else
069100              compute  WS-Overall-Usage-Pct rounded =
069200                       WS-Tot-Spent-Amt / WS-Tot-Budget-Amt * 100.
069300     compute   WS-Tot-Budget-Amt-R rounded = WS-Tot-Budget-Amt.
069400     compute   WS-Tot-Spent-Amt-R  rounded = WS-Tot-Spent-Amt.
069500     compute   WS-Remaining-Budget-R
069600               rounded = WS-Remaining-Budget.
069700     terminate EM-Budget-Summary-Report.
069800 aa040-Exit.  exit section.
069900*
070000 aa042-Report-One-Budget         section.
070100*****************************************
070200     perform  aa045-Find-Report-Category.
070300     if       Bud-Tab-Budget-Amt (WS-Rpt-Sub) = zero
070400              move  zero to WS-Rpt-Usage-Pct
070500     else
070600              compute  WS-Rpt-Usage-Pct rounded =
070700                       Bud-Tab-Spent (WS-Rpt-Sub) /
070800                       Bud-Tab-Budget-Amt (WS-Rpt-Sub)
070900                       * 100.
071000     compute   WS-Rpt-Budget-Amt-R rounded =
071100               Bud-Tab-Budget-Amt (WS-Rpt-Sub).
071200     compute   WS-Rpt-Spent-Amt-R  rounded =
071300               Bud-Tab-Spent (WS-Rpt-Sub).
071400     generate Bsr-Detail.
071500     add      1 to WS-Tot-Budgets.
071600     add      Bud-Tab-Budget-Amt (WS-Rpt-Sub) to
071700              WS-Tot-Budget-Amt.
071800     add      Bud-Tab-Spent (WS-Rpt-Sub) to
071900              WS-Tot-Spent-Amt.
072000     evaluate Bud-Tab-Status (WS-Rpt-Sub)
072100         when "OK"
072200              add  1 to WS-Ok-Count
072300         when "WARNING"
072400              add  1 to WS-Warn-Count
072500         when "EXCEEDED"
072600              add  1 to WS-Exceed-Count
072700     end-evaluate.
072800     add      1 to WS-Rpt-Sub.
072900 aa042-Exit.  exit section.
073000*
073100 aa045-Find-Report-Category.
073200     move     "(unknown)" to WS-Rpt-Cat-Name.
073300     move     zero to WS-Rpt-Cat-Found-Sw.
073400     move     1 to WS-Sub.
073500     perform  aa046-Test-Report-Cat thru aa046-Exit
073600              until WS-Sub > WS-Category-Count
073700              or    WS-Rpt-Cat-Found.
073800*
073900 aa046-Test-Report-Cat           section.
074000*****************************************
074100     if       WS-Tab-Cat-No (WS-Sub) =
074200              Bud-Tab-Category-No (WS-Rpt-Sub)
074300              move  WS-Tab-Cat-Name (WS-Sub) to
074400                    WS-Rpt-Cat-Name
074500              set   WS-Rpt-Cat-Found to true
074600              go to aa046-Exit.
074700     add      1 to WS-Sub.
074800 aa046-Exit.  exit section.
074900*
