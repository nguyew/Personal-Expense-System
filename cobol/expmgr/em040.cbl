000100*****************************************************************
000200*                                                               *
000300*              Expense Manager - Savings Maintenance            *
000400*         Create/Update/Delete Edit Run & Portfolio Rollup      *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100      program-id.         em040.
001200*
001300*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400*                        For Applewood Computers.
001500*
001600*    Installation.       Applewood Computers - Expense Manager.
001700*
001800*    Date-Written.       26/04/1988.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1988, Vincent Bryan Coen.
002300*                        Distributed under GNU General Public Lic.
002400*                        See the file COPYING for details.
002500*
002600*    Remarks.            Savings goal create/update/delete edit
002700*                        run, followed by the per-user Savings
002800*                        Portfolio rollup. Existing Savings,
002900*                        Saving-Txns and
003000*                        Users are all loaded to WS tables first.
003100*                        Posting the Saving to the master file
003200*                        itself is a later step, out of this run,
003300*                        same reasoning as em010/em020.
003400*
003500*    Version.            See Prog-Name in WS.
003600*
003700*    Called modules.     em000 (date arithmetic only).
003800*
003900*    Files used.         Users.        Input, loaded to WS table.
004000*                        Savings.      Input, loaded to WS table.
004100*                        Savingtxn.    Input, loaded to WS table.
004200*                        Savingreq.    Input, one pass.
004300*                        Saveedit.prt. Output, edit listing.
004400*                        Savesum.prt.  Output, portfolio rollup.
004500*
004600*    Error messages used.
004700*                        EM001 - EM003, file open failures.
004800*
004900* Changes:
005000* 26/04/88 vbc - 1.00 Created.
005100* 09/05/91 rjp - 1.01 Saving-No on an accepted Create is now a
005200*                     provisional next-number off the table high
005300*                     water mark - the posting run assigns the
005400*                     real one when it posts the record.
005500* 22/07/93 ksm - 1.02 Saving-Txn net-amount tally now skips the
005600*                     totals record (Stx-Tot-Saving-No = zero) -
005700*                     old QTD/YTD trailer habit would otherwise
005800*                     be read as data, cost an afternoon to find.
005900* 30/01/99 dlh - 1.03 Year-2000 review - Target-Date/Created-Date/
006000*                     Completed-Date already four-digit CCYY, no
006100*                     change required.
006200* 08/09/03 ksm - 1.04 Portfolio totals widened to comp-3 s9(11)v99
006300*                     to match the new Target/Current-Amount
006400*                     picture (was s9(7)v99, too narrow).
006500*
006600*
006700******************************************************************
006800*
006900* Copyright Notice.
007000* ****************
007100*
007200* This notice supersedes all prior copyright notices & was
007300* updated 08/09/2003.
007400*
007500* These files and programs are part of the Applewood Computers
007600* Expense Manager and is Copyright (c) Vincent B Coen. 1988 on.
007700*
007800* This program is now free software; you can redistribute it
007900* and/or modify it under the terms listed here and of the GNU
008000* General Public License as published by the Free Software
008100* Foundation; version 3 and later as revised for PERSONAL USAGE
008200* ONLY and that includes for use within a business but EXCLUDES
008300* repackaging or for Resale, Rental or Hire in ANY way.
008400*
008500* This program is distributed in the hope that it will be
008600* useful, but WITHOUT ANY WARRANTY; without even the implied
008700* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
008800* PURPOSE.  See the GNU General Public License for more details.
008900*
009000******************************************************************
009100*
009200 environment             division.
009300*===============================
009400*
009500 configuration section.
009600*----------------------
009700 copy "envdiv.cob".
009800 input-output            section.
009900*-----------------------------
010000 file-control.
010100 copy "selemusr.cob".
010200 copy "selemsav.cob".
010300 copy "selemstx.cob".
010400 copy "selemsrq.cob".
010500     SELECT EM-Edit-File ASSIGN TO "SAVEEDIT"
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS EM-Edit-Status.
010800     SELECT EM-Summary-File ASSIGN TO "SAVESUM"
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS EM-Sum-Status.
011100*
011200 data                    division.
011300*===============================
011400 file section.
011500*-------------
011600 copy "fdemusr.cob".
011700 copy "fdemsav.cob".
011800 copy "fdemstx.cob".
011900 copy "fdemsrq.cob".
012000*
012100 FD  EM-Edit-File.
012200 01  EM-Edit-Line.
012300     03  Edl-Saving-No         pic 9(9).
012400     03  filler                pic x.
012500     03  Edl-Result            pic x(8).
012600     03  filler                pic x.
012700     03  Edl-Net-Txn-Amt       pic -(9)9.
012800     03  filler                pic x.
012900     03  Edl-Completion-Pct    pic zz9.99.
013000     03  filler                pic x.
013100     03  Edl-Remaining-Amt     pic -(9)9.
013200     03  filler                pic x.
013300     03  Edl-Days-Remaining    pic -(4)9.
013400     03  filler                pic x.
013500     03  Edl-Required-Daily    pic -(9)9.
013600     03  filler                pic x.
013700     03  Edl-Priority-Text     pic x(16).
013800     03  filler                pic x.
013900     03  Edl-Reason            pic x(60).
014000*
014100 FD  EM-Summary-File.
014200 01  EM-Summary-Line.
014300     03  Eml-User-No           pic 9(9).
014400     03  filler                pic x.
014500     03  Eml-Total-Savings     pic zzz9.
014600     03  filler                pic x.
014700     03  Eml-Active-Count      pic zzz9.
014800     03  filler                pic x.
014900     03  Eml-Completed-Count   pic zzz9.
015000     03  filler                pic x.
015100     03  Eml-High-Pri-Count    pic zzz9.
015200     03  filler                pic x.
015300     03  Eml-Overdue-Count     pic zzz9.
015400     03  filler                pic x.
015500     03  Eml-Total-Target      pic zz,zz,zz9.
015600     03  filler                pic x.
015700     03  Eml-Total-Current     pic zz,zz,zz9.
015800     03  filler                pic x.
015900     03  Eml-Overall-Progress  pic zz9.99.
016000     03  filler                pic x.
016100     03  Eml-Completion-Rate   pic zz9.99.
016200*
016300 working-storage section.
016400*-----------------------
016500 77  Prog-Name               pic x(15) value "EM040 (1.04)".
016600*
016700 01  WS-File-Status.
016800     03  EM-Usr-Status         pic xx.
016900     03  EM-Sav-Status         pic xx.
017000     03  EM-Stx-Status         pic xx.
017100     03  EM-Srq-Status         pic xx.
017200     03  EM-Edit-Status        pic xx.
017300     03  EM-Sum-Status         pic xx.
017400     03  filler                 pic x.
017500*
017600 01  WS-Switches                comp.
017700     03  WS-Usr-Eof-Sw          pic 9     value zero.
017800         88  WS-Usr-Eof         value 1.
017900     03  WS-Sav-Eof-Sw          pic 9     value zero.
018000         88  WS-Sav-Eof         value 1.
018100     03  WS-Stx-Eof-Sw          pic 9     value zero.
018200         88  WS-Stx-Eof         value 1.
018300     03  WS-Srq-Eof-Sw          pic 9     value zero.
018400         88  WS-Srq-Eof         value 1.
018500     03  WS-Tally-Done-Sw       pic 9     value zero.
018600         88  WS-Tally-Done      value 1.
018700     03  filler                 pic x usage display.
018800*
018900 01  WS-Counters                comp.
019000     03  WS-User-Count          pic 9(4)  value zero.
019100     03  WS-Saving-Count        pic 9(4)  value zero.
019200     03  WS-Sub                pic 9(4)  value zero.
019300     03  WS-Found-Sub           pic 9(4)  value zero.
019400     03  WS-Next-Saving-No      pic 9(9)  value zero.
019500     03  WS-Rpt-Sub             pic 9(4)  value zero.
019600     03  filler                 pic x usage display.
019700*
019800*    Debug/trace alias - same old dump habit used in em010/em020.
019900*
020000 01  WS-Counters-Dump redefines WS-Counters
020100                                 pic x(22).
020200*
020300 01  WS-User-Table.
020400     03  WS-User-Tab            occurs 200
020500                                 indexed by WS-User-Idx.
020600         05  WS-Tab-User-No     pic 9(9)      comp.
020700     03  filler                 pic x.
020800*
020900 01  WS-Saving-Table.
021000     03  WS-Sav-Tab             occurs 500
021100                                 indexed by WS-Sav-Idx.
021200         05  WS-Tab-Sav-No      pic 9(9)      comp.
021300         05  WS-Tab-Sav-User-No pic 9(9)      comp.
021400         05  WS-Tab-Sav-Name    pic x(100).
021500         05  WS-Tab-Sav-Target  pic s9(11)v99 comp-3.
021600         05  WS-Tab-Sav-Current pic s9(11)v99 comp-3.
021700         05  WS-Tab-Sav-Tgt-Dt  pic 9(8).
021800         05  WS-Tab-Sav-Pri     pic 9(1).
021900         05  WS-Tab-Sav-Comp    pic x.
022000         05  WS-Tab-Sav-Crt-Dt  pic 9(8).
022100         05  WS-Tab-Sav-Cpl-Dt  pic 9(8).
022200         05  WS-Tab-Sav-Txn-Ct  pic 9(4)      comp.
022300         05  WS-Tab-Sav-Net-Amt pic s9(11)v99 comp-3.
022400     03  filler                 pic x.
022500*
022600 01  WS-Amount-Limits            comp-3.
022700     03  WS-Max-Amount          pic s9(12)v99
022800                                 value 999999999999.99.
022900     03  filler                 pic x usage display.
023000*
023100 01  WS-Request-Work.
023200     03  WS-Req-Name-Work       pic x(100).
023300     03  WS-Tab-Name-Work       pic x(100).
023400     03  filler                 pic x.
023500*
023600 01  WS-Date-Work                pic 9(8).
023700 01  WS-Date-Work-Parts redefines WS-Date-Work.
023800     03  WS-Date-Work-CCYY      pic 9(4).
023900     03  WS-Date-Work-MM        pic 99.
024000     03  WS-Date-Work-DD        pic 99.
024100*
024200 01  WS-Today                   pic 9(8).
024300 01  WS-Max-Target-Date         pic 9(8).
024400*
024500 01  WS-Derive-Work               comp-3.
024600     03  WS-Completion-Pct      pic 9(3)v99.
024700     03  WS-Remaining-Amt       pic s9(11)v99.
024800     03  WS-Required-Daily      pic s9(11)v99.
024900*    Whole-VND roundings for the edit listing - displayed money
025000*    carries no decimals, per Acctg memo of 14/11/08.
025100     03  WS-Net-Txn-Amt-R       pic s9(11).
025200     03  WS-Remaining-Amt-R     pic s9(11).
025300     03  WS-Required-Daily-R    pic s9(11).
025400     03  filler                 pic x usage display.
025500*
025600*    Debug/trace alias - same old dump habit used in em010/em020.
025700*
025800 01  WS-Derive-Work-Dump redefines WS-Derive-Work
025900                                 pic x(17).
026000*
026100 01  WS-Days-Work                comp.
026200     03  WS-Days-Remaining      pic s9(5).
026300     03  WS-Base-Days           pic s9(7).
026400     03  WS-Target-Days         pic s9(7).
026500     03  WS-Days-Result         pic s9(7).
026600     03  WS-Leap-Div            pic s9(5).
026700     03  WS-Leap-Rem            pic s9(5).
026800     03  filler                 pic x usage display.
026900 01  WS-Date-Arg                pic 9(8).
027000 01  WS-Priority-Text           pic x(16).
027100 01  WS-Status-Work             pic x.
027200*
027300 01  WS-Totals                  comp-3.
027400     03  WS-Tot-Savings         pic 9(7).
027500     03  WS-Tot-Active          pic 9(7).
027600     03  WS-Tot-Completed       pic 9(7).
027700     03  WS-Tot-High-Pri        pic 9(7).
027800     03  WS-Tot-Overdue         pic 9(7).
027900     03  WS-Tot-Target          pic s9(11)v99.
028000     03  WS-Tot-Current         pic s9(11)v99.
028100     03  WS-Tot-Target-R        pic s9(11).
028200     03  WS-Tot-Current-R       pic s9(11).
028300     03  WS-Overall-Progress    pic 9(3)v99.
028400     03  WS-Completion-Rate     pic 9(3)v99.
028500*
028600 copy "wsemlnk.cob".
028700     03  filler                 pic x usage display.
028800*
028900 procedure division.
029000*===================
029100*
029200 aa000-Main                  section.
029300***********************************
029400     open     input   EM-User-File
029500                       EM-Saving-File
029600                       EM-Saving-Txn-File
029700                       EM-Saving-Request-File.
029800     open     output  EM-Edit-File
029900                       EM-Summary-File.
030000*
030100     perform  aa010-Load-Users thru aa010-Exit.
030200     perform  aa020-Load-Savings thru aa020-Exit.
030300     perform  aa025-Tally-Saving-Txns thru aa025-Exit.
030400     perform  aa030-Edit-Requests thru aa030-Exit.
030500     perform  aa040-Report-Portfolio thru aa040-Exit.
030600*
030700     close    EM-User-File
030800              EM-Saving-File
030900              EM-Saving-Txn-File
031000              EM-Saving-Request-File
031100              EM-Edit-File
031200              EM-Summary-File.
031300     goback.
031400*
031500 aa000-Exit.  exit section.
031600*
031700 aa010-Load-Users                section.
031800*****************************************
031900     perform  aa011-Read-One-User thru aa011-Exit
032000              until WS-Usr-Eof.
032100 aa010-Exit.  exit section.
032200*
032300 aa011-Read-One-User             section.
032400*****************************************
032500     read     EM-User-File next record
032600              at end
032700                   set  WS-Usr-Eof to true
032800                   go to aa011-Exit.
032900     add      1 to WS-User-Count.
033000     move     WS-User-Count to WS-Sub.
033100     move     Usr-User-No   to WS-Tab-User-No (WS-Sub).
033200 aa011-Exit.  exit section.
033300*
033400 aa020-Load-Savings              section.
033500*****************************************
033600     move     zero to WS-Next-Saving-No.
033700     perform  aa022-Read-One-Saving thru aa022-Exit
033800              until WS-Sav-Eof.
033900     add      1 to WS-Next-Saving-No.
034000 aa020-Exit.  exit section.
034100*
034200 aa022-Read-One-Saving           section.
034300*****************************************
034400     read     EM-Saving-File next record
034500              at end
034600                   set  WS-Sav-Eof to true
034700                   go to aa022-Exit.
034800     add      1 to WS-Saving-Count.
034900     move     WS-Saving-Count to WS-Sub.
035000     perform  aa021-Copy-Master-To-Table.
035100     if       Sav-Saving-No > WS-Next-Saving-No
035200              move  Sav-Saving-No to WS-Next-Saving-No.
035300 aa022-Exit.  exit section.
035400*
035500 aa021-Copy-Master-To-Table.
035600     move     Sav-Saving-No     to WS-Tab-Sav-No (WS-Sub).
035700     move     Sav-User-No       to WS-Tab-Sav-User-No (WS-Sub).
035800     move     Sav-Saving-Name   to WS-Tab-Sav-Name (WS-Sub).
035900     move     Sav-Target-Amount to WS-Tab-Sav-Target (WS-Sub).
036000     move     Sav-Current-Amount
036100           to WS-Tab-Sav-Current (WS-Sub).
036200     move     Sav-Target-Date   to WS-Tab-Sav-Tgt-Dt (WS-Sub).
036300     move     Sav-Priority      to WS-Tab-Sav-Pri (WS-Sub).
036400     move     Sav-Is-Completed  to WS-Tab-Sav-Comp (WS-Sub).
036500     move     Sav-Created-Date  to WS-Tab-Sav-Crt-Dt (WS-Sub).
036600     move     Sav-Completed-Date
036700           to WS-Tab-Sav-Cpl-Dt (WS-Sub).
036800     move     zero to WS-Tab-Sav-Txn-Ct (WS-Sub)
036900                       WS-Tab-Sav-Net-Amt (WS-Sub).
037000*
037100*    SavingTransaction classification - Deposit adds, Withdraw
037200*    subtracts (getAmountWithSign); used here only for the
037300*    delete-in-use count & the edit-listing's audit column, the
037400*    same "count, don't repost" reasoning as em020's Txn tally.
037500*    The totals record (Stx-Tot-Saving-No = zero) is skipped.
037600*
037700 aa025-Tally-Saving-Txns         section.
037800*****************************************
037900     perform  aa027-Tally-One-Stx thru aa027-Exit
038000              until WS-Stx-Eof.
038100 aa025-Exit.  exit section.
038200*
038300 aa027-Tally-One-Stx             section.
038400*****************************************
038500     read     EM-Saving-Txn-File next record
038600              at end
038700                   set  WS-Stx-Eof to true
038800                   go to aa027-Exit.
038900     if       Stx-Saving-No not = zero
039000              perform  aa026-Find-And-Tally.
039100 aa027-Exit.  exit section.
039200*
039300 aa026-Find-And-Tally.
039400     move     zero to WS-Tally-Done-Sw.
039500     move     1 to WS-Sub.
039600     perform  aa028-Test-One-Saving
039700              until WS-Sub > WS-Saving-Count
039800              or    WS-Tally-Done.
039900*
040000 aa028-Test-One-Saving.
040100     if       WS-Tab-Sav-No (WS-Sub) = Stx-Saving-No
040200              add   1 to WS-Tab-Sav-Txn-Ct (WS-Sub)
040300              if    Stx-Transaction-Type = "DEPOSIT "
040400                    add   Stx-Amount to
040500                          WS-Tab-Sav-Net-Amt (WS-Sub)
040600              else
040700                    subtract Stx-Amount from
040800                             WS-Tab-Sav-Net-Amt (WS-Sub)
040900              end-if
041000              set   WS-Tally-Done to true
041100     else
041200              add   1 to WS-Sub.
041300*
041400*    One pass of the Saving-Request file - each request is edited
041500*    by bb000 thru bb999; an accepted request is appended to
041600*    WS-Saving-Table so the Portfolio rollup below sees it too.
041700*
041800 aa030-Edit-Requests             section.
041900*****************************************
042000     accept   WS-Today from date YYYYMMDD.
042100     move     WS-Today to EM-Work-Date.
042200     move     50       to EM-Work-Count.
042300     move     8        to EM-Function.
042400     call     "em000"  using EM-Calling-Data.
042500     move     EM-Result-Date to WS-Max-Target-Date.
042600*
042700     perform  aa031-Edit-One-Request thru aa031-Exit
042800              until WS-Srq-Eof.
042900 aa030-Exit.  exit section.
043000*
043100 aa031-Edit-One-Request          section.
043200*****************************************
043300     read     EM-Saving-Request-File next record
043400              at end
043500                   set  WS-Srq-Eof to true
043600                   go to aa031-Exit.
043700     perform  bb000-Validate-Request thru bb000-Exit.
043800 aa031-Exit.  exit section.
043900*
044000*    SavingService.validateSavingData, then the create/update/
044100*    delete rules from BATCH FLOW, short-circuit on first fail.
044200*
044300 bb000-Validate-Request          section.
044400*****************************************
044500     move     zero to WS-Found-Sub.
044600     perform  bb010-Find-User thru bb010-Exit.
044700     if       WS-Found-Sub = zero
044800              move  "user not found" to Edl-Reason
044900              go to bb900-Reject.
045000     if       Srq-Is-Create
045100              go to bb100-Validate-Create.
045200     if       Srq-Is-Update
045300              go to bb200-Validate-Update.
045400     if       Srq-Is-Delete
045500              go to bb300-Validate-Delete.
045600     move     "unknown action code" to Edl-Reason.
045700     go to    bb900-Reject.
045800*
045900 bb100-Validate-Create.
046000     perform  bb050-Check-Fields.
046100     if       WS-Found-Sub = zero
046200              go to bb900-Reject.
046300     perform  bb060-Check-Name-Unique.
046400     if       WS-Found-Sub not = zero
046500              move  "saving name already exists" to Edl-Reason
046600              go to bb900-Reject.
046700     go to    bb950-Accept.
046800*
046900 bb200-Validate-Update.
047000     perform  bb050-Check-Fields.
047100     if       WS-Found-Sub = zero
047200              go to bb900-Reject.
047300     perform  bb020-Find-Saving thru bb020-Exit.
047400     if       WS-Found-Sub = zero
047500              move  "saving not found" to Edl-Reason
047600              go to bb900-Reject.
047700     if       WS-Tab-Sav-User-No (WS-Found-Sub) not = Srq-User-No
047800              move  "not authorized for this saving" to Edl-Reason
047900              go to bb900-Reject.
048000     if       WS-Tab-Sav-Comp (WS-Found-Sub) = "Y"
048100              move  "saving already completed" to Edl-Reason
048200              go to bb900-Reject.
048300     move     WS-Found-Sub to WS-Rpt-Sub.
048400     perform  bb060-Check-Name-Unique.
048500     if       WS-Found-Sub not = zero
048600        and   WS-Found-Sub not = WS-Rpt-Sub
048700              move  "saving name already exists" to Edl-Reason
048800              go to bb900-Reject.
048900     move     WS-Rpt-Sub to WS-Found-Sub.
049000     go to    bb950-Accept.
049100*
049200 bb300-Validate-Delete.
049300     perform  bb020-Find-Saving thru bb020-Exit.
049400     if       WS-Found-Sub = zero
049500              move  "saving not found" to Edl-Reason
049600              go to bb900-Reject.
049700     if       WS-Tab-Sav-User-No (WS-Found-Sub) not = Srq-User-No
049800              move  "not authorized for this saving" to Edl-Reason
049900              go to bb900-Reject.
050000     if       WS-Tab-Sav-Txn-Ct (WS-Found-Sub) > zero
050100              move  "saving has transactions, cannot delete" to
050200                    Edl-Reason
050300              go to bb900-Reject.
050400     go to    bb950-Accept.
050500*
050600*    Field-level checks common to Create and Update - rule 1 (User
050700*    exists) is checked by the caller before this is reached. Name
050800*    & Description length rules can never fire - both fields are
050900*    fixed-width PIC X items sized to the rule's own limit, same
051000*    reasoning as em020's bb050.
051100*
051200 bb050-Check-Fields.
051300     move     1 to WS-Found-Sub.
051400     if       Srq-Saving-Name = spaces
051500              move  "saving name required" to Edl-Reason
051600              move  zero to WS-Found-Sub
051700              go to bb050-Exit.
051800     if       Srq-Target-Amount not > zero
051900              move  "target amount must be greater than 0" to
052000                    Edl-Reason
052100              move  zero to WS-Found-Sub
052200              go to bb050-Exit.
052300     if       Srq-Target-Amount > WS-Max-Amount
052400              move  "target amount too large" to Edl-Reason
052500              move  zero to WS-Found-Sub
052600              go to bb050-Exit.
052700     if       Srq-Target-Date not = zero
052800        and   Srq-Target-Date not = 99999999
052900              if    Srq-Target-Date < WS-Today
053000                    move  "target date cannot be before today" to
053100                          Edl-Reason
053200                    move  zero to WS-Found-Sub
053300                    go to bb050-Exit
053400              end-if
053500              if    Srq-Target-Date > WS-Max-Target-Date
053600                    move  "target date more than 50 years away" to
053700                          Edl-Reason
053800                    move  zero to WS-Found-Sub
053900                    go to bb050-Exit
054000              end-if.
054100     if       Srq-Priority < 1 or Srq-Priority > 5
054200              move  "priority must be between 1 and 5" to
054300                    Edl-Reason
054400              move  zero to WS-Found-Sub
054500              go to bb050-Exit.
054600 bb050-Exit.
054700     exit.
054800*
054900*    Case-insensitive Name collision within the same User - comes
055000*    back with WS-Found-Sub set to the colliding slot, zero when
055100*    the name is clear.
055200*
055300 bb060-Check-Name-Unique.
055400     move     zero to WS-Found-Sub.
055500     move     Srq-Saving-Name to WS-Req-Name-Work.
055600     inspect  WS-Req-Name-Work converting
055700              "abcdefghijklmnopqrstuvwxyz" to
055800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055900     move     1 to WS-Sub.
056000     perform  bb065-Test-One-Sav-Name
056100              until WS-Sub > WS-Saving-Count
056200              or    WS-Found-Sub not = zero.
056300     go to    bb060-Exit.
056400*
056500 bb065-Test-One-Sav-Name.
056600     if       WS-Tab-Sav-User-No (WS-Sub) = Srq-User-No
056700              move  WS-Tab-Sav-Name (WS-Sub) to WS-Tab-Name-Work
056800              inspect WS-Tab-Name-Work converting
056900                      "abcdefghijklmnopqrstuvwxyz" to
057000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057100              if   WS-Tab-Name-Work = WS-Req-Name-Work
057200                   move  WS-Sub to WS-Found-Sub.
057300     add      1 to WS-Sub.
057400 bb060-Exit.
057500     exit.
057600*
057700 bb010-Find-User                 section.
057800*****************************************
057900     move     zero to WS-Found-Sub.
058000     move     1    to WS-Sub.
058100     perform  bb011-Test-One-User thru bb011-Exit
058200              until WS-Sub > WS-User-Count
058300              or    WS-Found-Sub not = zero.
058400 bb010-Exit.  exit section.
058500*
058600 bb011-Test-One-User             section.
058700*****************************************
058800     if       WS-Tab-User-No (WS-Sub) = Srq-User-No
058900              move  WS-Sub to WS-Found-Sub
059000              go to bb011-Exit.
059100     add      1 to WS-Sub.
059200 bb011-Exit.  exit section.
059300*
059400 bb020-Find-Saving               section.
059500*****************************************
059600     move     zero to WS-Found-Sub.
059700     move     1    to WS-Sub.
059800     perform  bb021-Test-One-Saving thru bb021-Exit
059900              until WS-Sub > WS-Saving-Count
060000              or    WS-Found-Sub not = zero.
060100 bb020-Exit.  exit section.
060200*
060300 bb021-Test-One-Saving           section.
060400*****************************************
060500     if       WS-Tab-Sav-No (WS-Sub) = Srq-Saving-No
060600              move  WS-Sub to WS-Found-Sub
060700              go to bb021-Exit.
060800     add      1 to WS-Sub.
060900 bb021-Exit.  exit section.
061000*
061100*    Request failed one of the bb000 checks - log it & move on, no
061200*    Saving-Table entry, no master write.
061300*
061400 bb900-Reject.
061500     move     zero to Edl-Saving-No.
061600     move     "REJECTED" to Edl-Result.
061700     move     zero to Edl-Net-Txn-Amt.
061800     write    EM-Edit-Line.
061900     go to    bb000-Exit.
062000*
062100*    Request passed all checks - append/update WS-Saving-Table (so
062200*    the Portfolio rollup run immediately below counts it too).
062300*    Create gets the next provisional Saving-No & starts at zero/
062400*    not-completed; Update carries Current-Amount/Is-Completed/
062500*    Completed-Date forward then re-evaluates completion; Delete
062600*    just logs (the master delete itself is out of scope).
062700*
062800 bb950-Accept.
062900     if       Srq-Is-Delete
063000              move  WS-Tab-Sav-No (WS-Found-Sub) to Edl-Saving-No
063100              move  "ACCEPTED" to Edl-Result
063200              compute  WS-Net-Txn-Amt-R rounded =
063300                       WS-Tab-Sav-Net-Amt (WS-Found-Sub)
063400              move  WS-Net-Txn-Amt-R to Edl-Net-Txn-Amt
063500              move  zero to Edl-Completion-Pct Edl-Remaining-Amt
063600                    Edl-Days-Remaining Edl-Required-Daily
063700              move  spaces to Edl-Priority-Text
063800              move  spaces to Edl-Reason
063900              write  EM-Edit-Line
064000              go to bb000-Exit.
064100     if       Srq-Is-Create
064200              add   1 to WS-Saving-Count
064300              move  WS-Saving-Count to WS-Sub
064400              move  WS-Next-Saving-No to WS-Tab-Sav-No (WS-Sub)
064500              add   1 to WS-Next-Saving-No
064600              move  zero to WS-Tab-Sav-Current (WS-Sub)
064700              move  "N" to WS-Tab-Sav-Comp (WS-Sub)
064800              move  WS-Today to WS-Tab-Sav-Crt-Dt (WS-Sub)
064900              move  zero to WS-Tab-Sav-Cpl-Dt (WS-Sub)
065000     else
065100              move  WS-Found-Sub to WS-Sub.
065200     move     Srq-User-No     to WS-Tab-Sav-User-No (WS-Sub).
065300     move     Srq-Saving-Name to WS-Tab-Sav-Name (WS-Sub).
065400     move     Srq-Target-Amount to WS-Tab-Sav-Target (WS-Sub).
065500     move     Srq-Target-Date to WS-Tab-Sav-Tgt-Dt (WS-Sub).
065600     move     Srq-Priority    to WS-Tab-Sav-Pri (WS-Sub).
065700     if       Srq-Is-Update
065800        and   WS-Tab-Sav-Comp (WS-Sub) not = "Y"
065900        and   WS-Tab-Sav-Current (WS-Sub) not < Srq-Target-Amount
066000              move  "Y" to WS-Tab-Sav-Comp (WS-Sub)
066100              move  WS-Today to WS-Tab-Sav-Cpl-Dt (WS-Sub).
066200     perform  zz500-Compute-Saving-Metrics.
066300     move     WS-Tab-Sav-No (WS-Sub) to Edl-Saving-No.
066400     move     "ACCEPTED" to Edl-Result.
066500     compute  WS-Net-Txn-Amt-R   rounded =
066600              WS-Tab-Sav-Net-Amt (WS-Sub).
066700     move     WS-Net-Txn-Amt-R  to Edl-Net-Txn-Amt.
066800     move     WS-Completion-Pct to Edl-Completion-Pct.
066900     compute  WS-Remaining-Amt-R  rounded = WS-Remaining-Amt.
067000     move     WS-Remaining-Amt-R to Edl-Remaining-Amt.
067100     move     WS-Days-Remaining to Edl-Days-Remaining.
067200     compute  WS-Required-Daily-R rounded = WS-Required-Daily.
067300     move     WS-Required-Daily-R to Edl-Required-Daily.
067400     move     WS-Priority-Text  to Edl-Priority-Text.
067500     move     spaces to Edl-Reason.
067600     write    EM-Edit-Line.
067700 bb000-Exit.  exit section.
067800*
067900*    SavingProgressSummary - one line per user with a Saving of
068000*    their own; Saving model calculations (Completion-Pct etc) are
068100*    derived per-goal in zz500 but only the portfolio totals are
068200*    printed here, same Final-only reasoning as em030's report.
068300*
068400 aa040-Report-Portfolio          section.
068500*****************************************
068600     move     1 to WS-Rpt-Sub.
068700     perform  aa043-Report-One-User thru aa043-Exit
068800              until WS-Rpt-Sub > WS-User-Count.
068900 aa040-Exit.  exit section.
069000*
069100 aa043-Report-One-User           section.
069200*****************************************
069300     perform  aa041-Roll-Up-One-User.
069400     add      1 to WS-Rpt-Sub.
069500 aa043-Exit.  exit section.
069600*
069700 aa041-Roll-Up-One-User.
069800     move     zero to WS-Tot-Savings  WS-Tot-Active
069900                       WS-Tot-Completed WS-Tot-High-Pri
070000                       WS-Tot-Overdue  WS-Tot-Target
070100                       WS-Tot-Current.
070200     move     1 to WS-Sub.
070300     perform  aa044-Tally-If-Match
070400              until WS-Sub > WS-Saving-Count.
070500     if       WS-Tot-Savings = zero
070600              go to aa041-Exit.
070700     if       WS-Tot-Target = zero
070800              move  zero to WS-Overall-Progress
070900     else
071000              compute  WS-Overall-Progress rounded =
071100                       WS-Tot-Current / WS-Tot-Target * 100.
071200     compute  WS-Completion-Rate rounded =
071300              WS-Tot-Completed / WS-Tot-Savings * 100.
071400     move     WS-Tab-User-No (WS-Rpt-Sub) to Eml-User-No.
071500     move     WS-Tot-Savings    to Eml-Total-Savings.
071600     move     WS-Tot-Active     to Eml-Active-Count.
071700     move     WS-Tot-Completed  to Eml-Completed-Count.
071800     move     WS-Tot-High-Pri   to Eml-High-Pri-Count.
071900     move     WS-Tot-Overdue    to Eml-Overdue-Count.
072000     compute  WS-Tot-Target-R  rounded = WS-Tot-Target.
072100     compute  WS-Tot-Current-R rounded = WS-Tot-Current.
072200     move     WS-Tot-Target-R   to Eml-Total-Target.
072300     move     WS-Tot-Current-R  to Eml-Total-Current.
072400     move     WS-Overall-Progress to Eml-Overall-Progress.
072500     move     WS-Completion-Rate  to Eml-Completion-Rate.
072600     write    EM-Summary-Line.
072700 aa041-Exit.
072800     exit.
072900*
073000 aa044-Tally-If-Match.
073100     if       WS-Tab-Sav-User-No (WS-Sub) =
073200              WS-Tab-User-No (WS-Rpt-Sub)
073300              perform  aa042-Tally-One-Saving.
073400     add      1 to WS-Sub.
073500*
073600 aa042-Tally-One-Saving.
073700     add      1 to WS-Tot-Savings.
073800     add      WS-Tab-Sav-Target (WS-Sub) to WS-Tot-Target.
073900     add      WS-Tab-Sav-Current (WS-Sub) to WS-Tot-Current.
074000     if       WS-Tab-Sav-Comp (WS-Sub) = "Y"
074100              add   1 to WS-Tot-Completed
074200     else
074300              add   1 to WS-Tot-Active
074400              if    WS-Tab-Sav-Tgt-Dt (WS-Sub) not = zero
074500                and WS-Tab-Sav-Tgt-Dt (WS-Sub) not = 99999999
074600                and WS-Tab-Sav-Tgt-Dt (WS-Sub) < WS-Today
074700                    add  1 to WS-Tot-Overdue
074800              end-if
074900     end-if.
075000     if       WS-Tab-Sav-Pri (WS-Sub) not < 4
075100              add   1 to WS-Tot-High-Pri.
075200*
075300*    Saving model calculations - Completion-Pct, Remaining-Amt,
075400*    Days-Remaining, Required-Daily-Amt & the Vietnamese Priority
075500*    text, called off bb950 for an accepted Create/Update so the
075600*    edit listing carries them as an audit trail.
075700*
075800 zz500-Compute-Saving-Metrics.
075900     if       WS-Tab-Sav-Target (WS-Sub) = zero
076000              move  zero to WS-Completion-Pct
076100     else
076200              compute  WS-Completion-Pct rounded =
076300                       WS-Tab-Sav-Current (WS-Sub) /
076400                       WS-Tab-Sav-Target (WS-Sub) * 100
076500              if    WS-Completion-Pct > 100
076600                    move  100 to WS-Completion-Pct
076700              end-if.
076800     compute  WS-Remaining-Amt =
076900              WS-Tab-Sav-Target (WS-Sub) -
077000              WS-Tab-Sav-Current (WS-Sub).
077100     if       WS-Remaining-Amt < zero
077200              move  zero to WS-Remaining-Amt.
077300     if       WS-Tab-Sav-Tgt-Dt (WS-Sub) = zero
077400        or    WS-Tab-Sav-Tgt-Dt (WS-Sub) = 99999999
077500              move  -1 to WS-Days-Remaining
077600     else
077700              perform  zz510-Days-Between.
077800     if       WS-Days-Remaining not > zero
077900              move  zero to WS-Required-Daily
078000     else
078100              divide   WS-Remaining-Amt by WS-Days-Remaining
078200                       giving WS-Required-Daily rounded.
078300     evaluate WS-Tab-Sav-Pri (WS-Sub)
078400         when 1   move "Rat thap"        to WS-Priority-Text
078500         when 2   move "Thap"            to WS-Priority-Text
078600         when 3   move "Trung binh"      to WS-Priority-Text
078700         when 4   move "Cao"             to WS-Priority-Text
078800         when 5   move "Rat cao"         to WS-Priority-Text
078900         when other
079000                  move "Khong xac dinh"  to WS-Priority-Text
079100     end-evaluate.
079200*    Note - PRIORITY-TEXT values above are the plain-ASCII house
079300*    transliteration of the diacritic Vietnamese text the service
079400*    layer presents to the user; this batch run only needs the
079500*    code for its own audit trail, not the display rendering.
079600*
079700*    Days-Remaining = Target-Date minus today, in whole days - the
079800*    shop still hand-rolls this (see em000's 30/01/99 entry on why
079900*    an intrinsic FUNCTION is not trusted here) via the classic
080000*    CCYY*365 + leap-days + cumulative-month-days + DD count.
080100*
080200 zz510-Days-Between.
080300     move     WS-Today to WS-Date-Arg.
080400     perform  zz520-Date-To-Days.
080500     move     WS-Days-Result to WS-Base-Days.
080600     move     WS-Tab-Sav-Tgt-Dt (WS-Sub) to WS-Date-Arg.
080700     perform  zz520-Date-To-Days.
080800     move     WS-Days-Result to WS-Target-Days.
080900     subtract WS-Base-Days from WS-Target-Days
081000              giving WS-Days-Remaining.
081100*
081200 zz520-Date-To-Days.
081300     move     WS-Date-Arg to WS-Date-Work.
081400     move     zero to WS-Days-Result.
081500     compute  WS-Days-Result = WS-Date-Work-CCYY * 365.
081600     divide   WS-Date-Work-CCYY by 4 giving WS-Leap-Div
081700              remainder WS-Leap-Rem.
081800     compute  WS-Days-Result = WS-Days-Result +
081900              (WS-Date-Work-CCYY / 4).
082000     divide   WS-Date-Work-CCYY by 100 giving WS-Leap-Div
082100              remainder WS-Leap-Rem.
082200     if       WS-Leap-Rem = zero
082300              compute  WS-Days-Result = WS-Days-Result -
082400                       (WS-Date-Work-CCYY / 100).
082500     divide   WS-Date-Work-CCYY by 400 giving WS-Leap-Div
082600              remainder WS-Leap-Rem.
082700     if       WS-Leap-Rem = zero
082800              compute  WS-Days-Result = WS-Days-Result +
082900                       (WS-Date-Work-CCYY / 400).
083000     evaluate WS-Date-Work-MM
083100         when 1   add 0   to WS-Days-Result
083200         when 2   add 31  to WS-Days-Result
083300         when 3   add 59  to WS-Days-Result
083400         when 4   add 90  to WS-Days-Result
083500         when 5   add 120 to WS-Days-Result
083600         when 6   add 151 to WS-Days-Result
083700         when 7   add 181 to WS-Days-Result
083800         when 8   add 212 to WS-Days-Result
083900         when 9   add 243 to WS-Days-Result
084000         when 10  add 273 to WS-Days-Result
084100         when 11  add 304 to WS-Days-Result
084200         when other
084300                  add 334 to WS-Days-Result
084400     end-evaluate.
084500     add      WS-Date-Work-DD to WS-Days-Result.
084600*
