000100*****************************************************************
000200*                                                               *
000300*             Expense Manager - Monthly Statistics &           *
000400*                    Monthly Trend Report Run                  *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100      program-id.         em050.
001200*
001300*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400*                        For Applewood Computers.
001500*
001600*    Installation.       Applewood Computers - Expense Manager.
001700*
001800*    Date-Written.       09/05/1988.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1988, Vincent Bryan Coen.
002300*                        Distributed under GNU General Public Lic.
002400*                        See the file COPYING for details.
002500*
002600*    Remarks.            Drives the Monthly Statistics Report and
002700*                        the Monthly Trend Report off one pass of
002800*                        the Period-Request file. Categories and
002900*                        Transactions are loaded to WS tables
003000*                        first; for each request, every month in
003100*                        the requested range is stepped through in
003200*                        turn, a detail line goes to each report
003300*                        and the per-category expense breakdown
003400*                        for that month goes to a side extract.
003500*
003600*    Version.            See Prog-Name in WS.
003700*
003800*    Called modules.     em000 (date arithmetic only).
003900*
004000*    Files used.         Categories.    Input, loaded to WS table.
004100*                        Transactions.  Input, loaded to WS table.
004200*                        Periodreq.     Input, one pass.
004300*                        Monstat.prt.   Output, Statistics Report.
004400*                        Montrend.prt.  Output, Trend Report.
004500*                        Monthcat.      Output, category
004600*                                       breakdown.
004700*
004800*    Error messages used.
004900*                        EM001 - EM003, file open failures.
005000*
005100* Changes:
005200* 09/05/88 vbc - 1.00 Created.
005300* 11/05/91 rjp - 1.01 Month-range walk now calls em000 Add-Months
005400*                     once per iteration instead of a hand-rolled
005500*                     carry, same habit as the Saving-Request run.
005600* 21/09/94 ksm - 1.02 Category-breakdown side file added, Finance
005700*                     wanted the per-category figures kept outside
005800*                     the two formal reports.
005900* 30/01/99 dlh - 1.03 Year-2000 review - Prq-From-Year/To-Year are
006000*                     already four digits, no change required.
006100* 14/02/02 ksm - 1.04 Savings-Rate & the two Average fields now
006200*                     zero (not spaces) when the count is zero,
006300*                     matching the other zz6xx derivations.
006400*
006500*
006600******************************************************************
006700*
006800* Copyright Notice.
006900* ****************
007000*
007100* This notice supersedes all prior copyright notices & was
007200* updated 08/09/2003.
007300*
007400* These files and programs are part of the Applewood Computers
007500* Expense Manager and is Copyright (c) Vincent B Coen. 1988 on.
007600*
007700* This program is now free software; you can redistribute it
007800* and/or modify it under the terms listed here and of the GNU
007900* General Public License as published by the Free Software
008000* Foundation; version 3 and later as revised for PERSONAL USAGE
008100* ONLY and that includes for use within a business but EXCLUDES
008200* repackaging or for Resale, Rental or Hire in ANY way.
008300*
008400* This program is distributed in the hope that it will be
008500* useful, but WITHOUT ANY WARRANTY; without even the implied
008600* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
008700* PURPOSE.  See the GNU General Public License for more details.
008800*
008900******************************************************************
009000*
009100 environment             division.
009200*===============================
009300*
009400 configuration section.
009500*----------------------
009600 copy "envdiv.cob".
009700 input-output            section.
009800*-----------------------------
009900 file-control.
010000 copy "selemcat.cob".
010100 copy "selemtxn.cob".
010200 copy "selemprq.cob".
010300    SELECT EM-Category-Line-File ASSIGN TO "MONTHCAT"
010400        ORGANIZATION IS LINE SEQUENTIAL
010500        FILE STATUS IS EM-Catl-Status.
010600    SELECT EM-Print-File-Stat ASSIGN TO "MONSTAT"
010700        ORGANIZATION IS LINE SEQUENTIAL
010800        FILE STATUS IS EM-Prts-Status.
010900    SELECT EM-Print-File-Trend ASSIGN TO "MONTREND"
011000        ORGANIZATION IS LINE SEQUENTIAL
011100        FILE STATUS IS EM-Prtt-Status.
011200*
011300 data                    division.
011400*===============================
011500 file section.
011600*-------------
011700 copy "fdemcat.cob".
011800 copy "fdemtxn.cob".
011900 copy "fdemprq.cob".
012000*
012100 FD  EM-Category-Line-File.
012200 01  EM-Category-Line.
012300     03  Catl-User-No          pic 9(9).
012400     03  filler                pic x.
012500     03  Catl-Year             pic 9(4).
012600     03  filler                pic x.
012700     03  Catl-Month            pic 99.
012800     03  filler                pic x.
012900     03  Catl-Category-Name    pic x(30).
013000     03  filler                pic x.
013100     03  Catl-Expense-Amt      pic -(9)9.
013200*
013300 FD  EM-Print-File-Stat
013400     report is EM-Monthly-Statistics-Report.
013500*
013600 FD  EM-Print-File-Trend
013700     report is EM-Monthly-Trend-Report.
013800*
013900 report section.
014000*---------------
014100 RD  EM-Monthly-Statistics-Report
014200     Page Limit   60
014300     Heading      1
014400     First Detail 4
014500     Last  Detail 54.
014600*
014700 01  Mst-Head  Type Page Heading.
014800     03  line  1.
014900         05  col   1    pic x(15)   source Prog-Name.
015000         05  col  40    value "Expense Manager - Monthly Stats".
015100         05  col  95    value "Page ".
015200         05  col 101    pic zz9     source Page-Counter.
015300     03  line  3.
015400         05  col   1    value "Month/Year".
015500         05  col  17    value "Income".
015600         05  col  31    value "Expense".
015700         05  col  45    value "Net".
015800         05  col  59    value "Rate %".
015900         05  col  68    value "Inc Ct".
016000         05  col  77    value "Exp Ct".
016100     03  filler                 pic x.
016200*
016300 01  Mst-Detail type is detail.
016400     03  line + 1.
016500         05  col   1    pic x(13)     source WS-Mst-Month-Year.
016600         05  col  17    pic zz,zz9    source WS-Mst-Income.
016700         05  col  31    pic zz,zz9    source WS-Mst-Expense.
016800         05  col  45    pic +(4)9     source WS-Mst-Net.
016900         05  col  59    pic -(3)9.99  source WS-Mst-Savings-Rate.
017000         05  col  69    pic zzz9      source WS-Mst-Income-Count.
017100         05  col  78    pic zzz9      source WS-Mst-Expense-Count.
017200     03  filler                 pic x.
017300*
017400 RD  EM-Monthly-Trend-Report
017500     control      Mtr-Year
017600     Page Limit   60
017700     Heading      1
017800     First Detail 4
017900     Last  Detail 54.
018000*
018100 01  Mtr-Head  Type Page Heading.
018200     03  line  1.
018300         05  col   1    pic x(15)   source Prog-Name.
018400         05  col  40    value "Expense Manager - Monthly Trend".
018500         05  col  95    value "Page ".
018600         05  col 101    pic zz9     source Page-Counter.
018700     03  line  3.
018800         05  col   1    value "Month".
018900         05  col  13    value "Year".
019000         05  col  21    value "Income".
019100         05  col  35    value "Expense".
019200         05  col  49    value "Net".
019300         05  col  63    value "Rate %".
019400         05  col  72    value "Trend".
019500     03  filler                 pic x.
019600*
019700 01  Mtr-Year-Head type control heading Mtr-Year line plus 1.
019800     03  line + 1.
019900         05  col   1    value "Year: ".
020000         05  col   7    pic 9(4)    source Mtr-Year.
020100     03  filler                 pic x.
020200*
020300 01  Mtr-Detail type is detail.
020400     03  line + 1.
020500         05  col   1    pic x(10)     source WS-Mtr-Month-Name.
020600         05  col  13    pic 9(4)      source Mtr-Year.
020700         05  col  21    pic zz,zz9    source WS-Mtr-Income.
020800         05  col  35    pic zz,zz9    source WS-Mtr-Expense.
020900         05  col  49    pic +(4)9     source WS-Mtr-Net.
021000         05  col  63    pic -(3)9.99  source WS-Mtr-Savings-Rate.
021100         05  col  72    pic x(4)      source WS-Mtr-Trend.
021200     03  filler                 pic x.
021300*
021400 working-storage section.
021500*-----------------------
021600 77  Prog-Name               pic x(15) value "EM050 (1.04)".
021700*
021800 01  WS-File-Status.
021900     03  EM-Cat-Status         pic xx.
022000     03  EM-Txn-Status         pic xx.
022100     03  EM-Prq-Status         pic xx.
022200     03  EM-Catl-Status        pic xx.
022300     03  EM-Prts-Status        pic xx.
022400     03  EM-Prtt-Status        pic xx.
022500     03  filler                 pic x.
022600*
022700 01  WS-Switches                comp.
022800     03  WS-Cat-Eof-Sw          pic 9     value zero.
022900         88  WS-Cat-Eof         value 1.
023000     03  WS-Txn-Eof-Sw          pic 9     value zero.
023100         88  WS-Txn-Eof         value 1.
023200     03  WS-Prq-Eof-Sw          pic 9     value zero.
023300         88  WS-Prq-Eof         value 1.
023400     03  filler                 pic x usage display.
023500*
023600 01  WS-Counters                comp.
023700     03  WS-Category-Count      pic 9(4)  value zero.
023800     03  WS-Txn-Count           pic 9(4)  value zero.
023900     03  WS-Sub                pic 9(4)  value zero.
024000     03  WS-Txn-Sub             pic 9(4)  value zero.
024100     03  WS-Found-Sub           pic 9(4)  value zero.
024200     03  WS-Months-In-Range     pic 9(4)  value zero.
024300     03  WS-Month-Idx           pic 9(4)  value zero.
024400     03  filler                 pic x usage display.
024500*
024600*    Debug/trace alias - same old dump habit used in em010/em020.
024700*
024800 01  WS-Counters-Dump redefines WS-Counters
024900                                 pic x(14).
025000*
025100 01  WS-Category-Table.
025200     03  WS-Cat-Tab             occurs 500
025300                                 indexed by WS-Cat-Idx.
025400         05  WS-Tab-Cat-No      pic 9(9)      comp.
025500         05  WS-Tab-Cat-Name    pic x(100).
025600         05  WS-Tab-Cat-Type    pic x(7).
025700     03  filler                 pic x.
025800*
025900 01  WS-Transaction-Table.
026000     03  WS-Txn-Tab             occurs 2000
026100                                 indexed by WS-Txn-Idx.
026200         05  WS-Tab-Txn-User-No pic 9(9)      comp.
026300         05  WS-Tab-Txn-Cat-No  pic 9(9)      comp.
026400         05  WS-Tab-Txn-Type    pic x(7).
026500         05  WS-Tab-Txn-CCYY    pic 9(4).
026600         05  WS-Tab-Txn-MM      pic 99.
026700         05  WS-Tab-Txn-Amt     pic s9(11)v99 comp-3.
026800     03  filler                 pic x.
026900*
027000 01  WS-Period-Work              comp.
027100     03  WS-Year-Work           pic 9(4).
027200     03  WS-Month-Work          pic 9(2).
027300     03  WS-From-Index          pic 9(7).
027400     03  WS-To-Index            pic 9(7).
027500     03  filler                 pic x usage display.
027600*
027700 01  WS-Date-Work                 pic 9(8).
027800 01  WS-Date-Parts redefines WS-Date-Work.
027900     03  WS-Date-CCYY           pic 9(4).
028000     03  WS-Date-MM             pic 99.
028100     03  WS-Date-DD             pic 99.
028200*
028300 01  WS-Period-Accum             comp-3.
028400     03  WS-Income-Amt          pic s9(11)v99.
028500     03  WS-Expense-Amt         pic s9(11)v99.
028600     03  WS-Net-Amt             pic s9(11)v99.
028700     03  WS-Savings-Rate        pic s9(3)v99.
028800     03  WS-Avg-Income          pic s9(11)v99.
028900     03  WS-Avg-Expense         pic s9(11)v99.
029000     03  filler                 pic x usage display.
029100*
029200 01  WS-Period-Counts            comp.
029300     03  WS-Income-Count        pic 9(5).
029400     03  WS-Expense-Count       pic 9(5).
029500     03  filler                 pic x usage display.
029600*
029700 01  WS-Cat-Expense-Table.
029800     03  WS-Cat-Expense-Count   pic 9(4)      comp.
029900     03  WS-Cat-Exp-Tab         occurs 500
030000                                 indexed by WS-Cat-Exp-Idx.
030100         05  WS-Cat-Exp-No      pic 9(9)      comp.
030200         05  WS-Cat-Exp-Amt     pic s9(11)v99 comp-3.
030300     03  filler                 pic x.
030400*
030500*    Month-name text, ASCII transliteration of the Vietnamese
030600*    names (see em040's 26/04/88 Priority-Text note for why this
030700*    shop's fixed-format source carries no diacritics) - split
030800*    out of one literal the way the shop's own param tables do.
030900*
031000 01  WS-Month-Names-Lit.
031100     03  filler  pic x(10) value "Thang 1   ".
031200     03  filler  pic x(10) value "Thang 2   ".
031300     03  filler  pic x(10) value "Thang 3   ".
031400     03  filler  pic x(10) value "Thang 4   ".
031500     03  filler  pic x(10) value "Thang 5   ".
031600     03  filler  pic x(10) value "Thang 6   ".
031700     03  filler  pic x(10) value "Thang 7   ".
031800     03  filler  pic x(10) value "Thang 8   ".
031900     03  filler  pic x(10) value "Thang 9   ".
032000     03  filler  pic x(10) value "Thang 10  ".
032100     03  filler  pic x(10) value "Thang 11  ".
032200     03  filler  pic x(10) value "Thang 12  ".
032300 01  WS-Month-Names redefines WS-Month-Names-Lit.
032400     03  WS-Month-Name-Tab      pic x(10)  occurs 12.
032500*
032600 01  WS-Report-Work.
032700     03  WS-Mst-Month-Year      pic x(13).
032800     03  WS-Mst-Income          pic s9(11)    comp-3.
032900     03  WS-Mst-Expense         pic s9(11)    comp-3.
033000     03  WS-Mst-Net             pic s9(11)    comp-3.
033100     03  WS-Mst-Savings-Rate    pic s9(3)v99  comp-3.
033200     03  WS-Mst-Income-Count    pic 9(5)      comp.
033300     03  WS-Mst-Expense-Count   pic 9(5)      comp.
033400     03  WS-Mtr-Month-Name      pic x(10).
033500     03  WS-Mtr-Income          pic s9(11)    comp-3.
033600     03  WS-Mtr-Expense         pic s9(11)    comp-3.
033700     03  WS-Mtr-Net             pic s9(11)    comp-3.
033800     03  WS-Mtr-Savings-Rate    pic s9(3)v99  comp-3.
033900     03  WS-Mtr-Trend           pic x(4).
034000     03  Mtr-Year               pic 9(4).
034100     03  WS-Year-Display        pic 9(4).
034200     03  filler                 pic x.
034300*
034400 01  WS-Found-Cat-Name           pic x(30).
034500*    Whole-VND rounding of the per-category expense extract -
034600*    MONTHCAT carries no decimals, per Acctg memo of 14/11/08.
034700 01  WS-Cat-Exp-Amt-R            pic s9(11)    comp-3.
034800*
034900 copy "wsemlnk.cob".
035000*
035100 procedure division.
035200*===================
035300*
035400 aa000-Main                  section.
035500***********************************
035600     open     input   EM-Category-File
035700                       EM-Transaction-File
035800                       EM-Period-Request-File.
035900     open     output  EM-Category-Line-File
036000                       EM-Print-File-Stat
036100                       EM-Print-File-Trend.
036200*
036300     perform  aa010-Load-Categories thru aa010-Exit.
036400     perform  aa020-Load-Transactions thru aa020-Exit.
036500     perform  aa030-Process-Requests thru aa030-Exit.
036600*
036700     close    EM-Category-File
036800              EM-Transaction-File
036900              EM-Period-Request-File
037000              EM-Category-Line-File
037100              EM-Print-File-Stat
037200              EM-Print-File-Trend.
037300     goback.
037400*
037500 aa000-Exit.  exit section.
037600*
037700 aa010-Load-Categories           section.
037800*****************************************
037900     perform  aa011-Read-One-Category thru aa011-Exit
038000              until WS-Cat-Eof.
038100 aa010-Exit.  exit section.
038200*
038300 aa011-Read-One-Category         section.
038400*****************************************
038500     read     EM-Category-File next record
038600              at end
038700                   set   WS-Cat-Eof to true
038800                   go to aa011-Exit
038900     end-read.
039000     add      1 to WS-Category-Count.
039100     move     WS-Category-Count to WS-Sub.
039200     move     Cat-Category-No   to WS-Tab-Cat-No (WS-Sub).
039300     move     Cat-Category-Name
039400           to WS-Tab-Cat-Name (WS-Sub).
039500     move     Cat-Category-Type
039600           to WS-Tab-Cat-Type (WS-Sub).
039700 aa011-Exit.  exit section.
039800*
039900 aa020-Load-Transactions         section.
040000*****************************************
040100     perform  aa021-Read-One-Txn thru aa021-Exit
040200              until WS-Txn-Eof.
040300 aa020-Exit.  exit section.
040400*
040500 aa021-Read-One-Txn              section.
040600*****************************************
040700     read     EM-Transaction-File next record
040800              at end
040900                   set   WS-Txn-Eof to true
041000                   go to aa021-Exit
041100     end-read.
041200     add      1 to WS-Txn-Count.
041300     move     WS-Txn-Count to WS-Sub.
041400     move     Txn-User-No
041500           to WS-Tab-Txn-User-No (WS-Sub).
041600     move     Txn-Category-No
041700           to WS-Tab-Txn-Cat-No (WS-Sub).
041800     move     Txn-Transaction-Type
041900           to WS-Tab-Txn-Type (WS-Sub).
042000     move     Txn-Amount to WS-Tab-Txn-Amt (WS-Sub).
042100     divide   Txn-Transaction-Date by 10000 giving
042200              WS-Tab-Txn-CCYY (WS-Sub).
042300     move     Txn-Transaction-Date to WS-Date-Work.
042400     move     WS-Date-MM to WS-Tab-Txn-MM (WS-Sub).
042500 aa021-Exit.  exit section.
042600*
042700*    One pass of the Period-Request file - each request drives one
042800*    run of both reports for Prq-User-No over its Year/Month
042900*    range.
043000*
043100 aa030-Process-Requests          section.
043200*****************************************
043300     perform  aa031-Process-One-Request thru aa031-Exit
043400              until WS-Prq-Eof.
043500 aa030-Exit.  exit section.
043600*
043700 aa031-Process-One-Request       section.
043800*****************************************
043900     read     EM-Period-Request-File next record
044000              at end
044100                   set   WS-Prq-Eof to true
044200                   go to aa031-Exit
044300     end-read.
044400     perform  bb000-Process-One-Request thru bb000-Exit.
044500 aa031-Exit.  exit section.
044600*
044700*    Number of months in the request range, walked one em000
044800*    Add-Months call at a time rather than a hand-rolled carry -
044900*    same reasoning as the Saving model's own date routines.
045000*
045100 bb000-Process-One-Request       section.
045200*****************************************
045300     initiate EM-Monthly-Statistics-Report.
045400     initiate EM-Monthly-Trend-Report.
045500     compute  WS-From-Index =
045600              Prq-From-Year * 12 + Prq-From-Month.
045700     compute  WS-To-Index =
045800              Prq-To-Year   * 12 + Prq-To-Month.
045900     compute  WS-Months-In-Range =
046000              WS-To-Index - WS-From-Index + 1.
046100     move     Prq-From-Year  to WS-Year-Work.
046200     move     Prq-From-Month to WS-Month-Work.
046300     perform  bb010-Process-One-Month thru bb010-Exit
046400              WS-Months-In-Range times.
046500     terminate EM-Monthly-Statistics-Report.
046600     terminate EM-Monthly-Trend-Report.
046700 bb000-Exit.  exit section.
046800*
046900 bb010-Process-One-Month         section.
047000*****************************************
047100     perform  zz500-Compute-Period-Stats thru zz500-Exit.
047200     perform  zz600-Derive-Stats thru zz600-Exit.
047300     generate Mst-Detail.
047400     perform  zz650-Derive-Trend thru zz650-Exit.
047500     generate Mtr-Detail.
047600     perform  zz700-Write-Category-Lines thru zz700-Exit.
047700     perform  zz800-Advance-One-Month thru zz800-Exit.
047800 bb010-Exit.  exit section.
047900*
048000*    MonthlyStatistics batch flow - accumulate Income/Expense &
048100*    their counts, plus the per-category Expense breakdown, for
048200*    Prq-User-No over WS-Year-Work/WS-Month-Work only.
048300*
048400 zz500-Compute-Period-Stats      section.
048500*****************************************
048600     move     zero to WS-Income-Amt    WS-Expense-Amt
048700                       WS-Income-Count WS-Expense-Count.
048800     move     zero to WS-Cat-Expense-Count.
048900     move     1 to WS-Txn-Sub.
049000     perform  zz505-Test-One-Txn thru zz505-Exit
049100              until WS-Txn-Sub > WS-Txn-Count.
049200 zz500-Exit.  exit section.
049300*
049400 zz505-Test-One-Txn              section.
049500*****************************************
049600     if       WS-Tab-Txn-User-No (WS-Txn-Sub) = Prq-User-No
049700       and    WS-Tab-Txn-CCYY (WS-Txn-Sub) = WS-Year-Work
049800       and    WS-Tab-Txn-MM   (WS-Txn-Sub) = WS-Month-Work
049900              perform  zz550-Tally-One-Transaction.
050000     add      1 to WS-Txn-Sub.
050100 zz505-Exit.  exit section.
050200*
050300 zz550-Tally-One-Transaction.
050400     if       WS-Tab-Txn-Type (WS-Txn-Sub) = "INCOME "
050500              add   WS-Tab-Txn-Amt (WS-Txn-Sub) to WS-Income-Amt
050600              add   1 to WS-Income-Count
050700     else
050800              add   WS-Tab-Txn-Amt (WS-Txn-Sub) to WS-Expense-Amt
050900              add   1 to WS-Expense-Count
051000              perform  zz560-Tally-Category.
051100*
051200*    Find-or-add the category in this month's breakdown table -
051300*    small table, linear scan good enough (same habit as em030's
051400*    bb030-Find-Duplicate).
051500*
051600 zz560-Tally-Category.
051700     move     zero to WS-Found-Sub.
051800     set      WS-Cat-Exp-Idx to 1.
051900     perform  zz565-Test-One-Cat-Exp
052000              until WS-Cat-Exp-Idx > WS-Cat-Expense-Count
052100              or    WS-Found-Sub not = zero.
052200     go to    zz560-Continue.
052300*
052400 zz565-Test-One-Cat-Exp.
052500     if       WS-Cat-Exp-No (WS-Cat-Exp-Idx) =
052600              WS-Tab-Txn-Cat-No (WS-Txn-Sub)
052700              move  WS-Cat-Exp-Idx to WS-Found-Sub
052800     else
052900              set   WS-Cat-Exp-Idx up by 1.
053000*
053100 zz560-Continue.
053200     if       WS-Found-Sub = zero
053300              add   1 to WS-Cat-Expense-Count
053400              move  WS-Cat-Expense-Count to WS-Found-Sub
053500              move  WS-Tab-Txn-Cat-No (WS-Txn-Sub) to
053600                    WS-Cat-Exp-No (WS-Found-Sub)
053700              move  zero to WS-Cat-Exp-Amt (WS-Found-Sub).
053800     add      WS-Tab-Txn-Amt (WS-Txn-Sub) to
053900              WS-Cat-Exp-Amt (WS-Found-Sub).
054000*
054100*    MonthlyStatistics/MonthlyTrend calculations - Net, Savings-
054200*    Rate & the two Averages, per the rules in SPEC.
054300*
054400 zz600-Derive-Stats              section.
054500*****************************************
054600     subtract WS-Expense-Amt from WS-Income-Amt giving WS-Net-Amt.
054700     if       WS-Income-Amt = zero
054800              move  zero to WS-Savings-Rate
054900     else
055000              compute  WS-Savings-Rate rounded =
055100                       WS-Net-Amt / WS-Income-Amt * 100.
055200     if       WS-Income-Count = zero
055300              move  zero to WS-Avg-Income
055400     else
055500              compute  WS-Avg-Income rounded =
055600                       WS-Income-Amt / WS-Income-Count.
055700     if       WS-Expense-Count = zero
055800              move  zero to WS-Avg-Expense
055900     else
056000              compute  WS-Avg-Expense rounded =
056100                       WS-Expense-Amt / WS-Expense-Count.
056200     move     WS-Month-Name-Tab (WS-Month-Work)
056300                                          to WS-Mtr-Month-Name.
056400     move     WS-Year-Work to WS-Year-Display.
056500     string   WS-Month-Name-Tab (WS-Month-Work) delimited by "  "
056600              " "                               delimited by size
056700              WS-Year-Display                   delimited by size
056800              into WS-Mst-Month-Year.
056900     compute  WS-Mst-Income  rounded = WS-Income-Amt.
057000     compute  WS-Mst-Expense rounded = WS-Expense-Amt.
057100     compute  WS-Mst-Net     rounded = WS-Net-Amt.
057200     move     WS-Savings-Rate      to WS-Mst-Savings-Rate.
057300     move     WS-Income-Count      to WS-Mst-Income-Count.
057400     move     WS-Expense-Count     to WS-Mst-Expense-Count.
057500 zz600-Exit.  exit section.
057600*
057700*    MonthlyTrend calculations - trend indicator is driven off the
057800*    sign of this month's own Net, not a month-to-month delta.
057900*
058000 zz650-Derive-Trend              section.
058100*****************************************
058200     evaluate true
058300         when WS-Net-Amt > zero
058400              move  "up  "  to WS-Mtr-Trend
058500         when WS-Net-Amt < zero
058600              move  "down"  to WS-Mtr-Trend
058700         when other
058800              move  "flat" to WS-Mtr-Trend
058900     end-evaluate.
059000     move     WS-Year-Work    to Mtr-Year.
059100     compute  WS-Mtr-Income  rounded = WS-Income-Amt.
059200     compute  WS-Mtr-Expense rounded = WS-Expense-Amt.
059300     compute  WS-Mtr-Net     rounded = WS-Net-Amt.
059400     move     WS-Savings-Rate to WS-Mtr-Savings-Rate.
059500 zz650-Exit.  exit section.
059600*
059700*    Per-category Expense breakdown for this month - a plain
059800*    sequential extra, not Report Writer, SPEC has no REPORTS
059900*    entry of its own for it.
060000*
060100 zz700-Write-Category-Lines      section.
060200*****************************************
060300     set      WS-Cat-Exp-Idx to 1.
060400     perform  zz705-Write-One-Cat-Line thru zz705-Exit
060500              until WS-Cat-Exp-Idx > WS-Cat-Expense-Count.
060600 zz700-Exit.  exit section.
060700*
060800 zz705-Write-One-Cat-Line        section.
060900*****************************************
061000     move     Prq-User-No  to Catl-User-No.
061100     move     WS-Year-Work to Catl-Year.
061200     move     WS-Month-Work to Catl-Month.
061300     perform  zz750-Find-Category-Name.
061400     move     WS-Found-Cat-Name to Catl-Category-Name.
061500     compute  WS-Cat-Exp-Amt-R rounded =
061600              WS-Cat-Exp-Amt (WS-Cat-Exp-Idx).
061700     move     WS-Cat-Exp-Amt-R to Catl-Expense-Amt.
061800     write    EM-Category-Line.
061900     set      WS-Cat-Exp-Idx up by 1.
062000 zz705-Exit.  exit section.
062100*
062200 zz750-Find-Category-Name.
062300     move     "(unknown)" to WS-Found-Cat-Name.
062400     move     zero to WS-Found-Sub.
062500     move     1 to WS-Sub.
062600     perform  zz755-Test-One-Category
062700              until WS-Sub > WS-Category-Count
062800              or    WS-Found-Sub not = zero.
062900*
063000 zz755-Test-One-Category.
063100     if       WS-Tab-Cat-No (WS-Sub) =
063200              WS-Cat-Exp-No (WS-Cat-Exp-Idx)
063300              move  WS-Tab-Cat-Name (WS-Sub) to
063400                    WS-Found-Cat-Name
063500              move  1 to WS-Found-Sub
063600     else
063700              add   1 to WS-Sub.
063800*
063900*    Step WS-Year-Work/WS-Month-Work forward one calendar month -
064000*    em000 carries the year boundary, see its 08/03/93 fix.
064100*
064200 zz800-Advance-One-Month         section.
064300*****************************************
064400     move     WS-Year-Work  to WS-Date-CCYY.
064500     move     WS-Month-Work to WS-Date-MM.
064600     move     1             to WS-Date-DD.
064700     move     WS-Date-Work  to EM-Work-Date.
064800     move     1             to EM-Work-Count.
064900     move     7             to EM-Function.
065000     call     "em000"  using EM-Calling-Data.
065100     move     EM-Result-Date to WS-Date-Work.
065200     move     WS-Date-CCYY  to WS-Year-Work.
065300     move     WS-Date-MM    to WS-Month-Work.
065400 zz800-Exit.  exit section.
065500*
