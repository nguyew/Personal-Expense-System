000100 ****************************************************************
000200*                                                               *
000300*             Expense Manager - Category Usage Report Run      *
000400*                                                               *
000500 ****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000      program-id.         em060.
001100*
001200*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers - Expense Manager.
001600*
001700*    Date-Written.       12/05/1988.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1988, Vincent Bryan Coen.
002200*                        Distributed under GNU General Public Lic.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.            One pass of Categories builds a WS table,
002600*                        one pass of Transactions tallies count,
002700*                        amount, first/last date per category,
002800*                        then a second pass of the category table
002900*                        derives the frequency/activity/intensity
003000*                        figures and prints the Category Usage
003100*                        Report.
003200*
003300*    Version.            See Prog-Name in WS.
003400*
003500*    Called modules.     None.
003600*
003700*    Files used.         Categories.    Input, loaded to WS table.
003800*                        Transactions.  Input, one pass, tallies.
003900*                        Catusage.prt.  Output, Usage Report.
004000*
004100*    Error messages used.
004200*                        EM001 - EM002, file open failures.
004300*
004400* Changes:
004500* 12/05/88 vbc - 1.00 Created.
004600* 04/08/92 rjp - 1.01 Added Is-High-Value/Is-Recent flags to the
004700*                     WS table, Finance wanted them on the audit
004800*                     dump even though the printed report doesn't
004900*                     carry them.
005000* 30/01/99 dlh - 1.02 Year-2000 review - Txn-Transaction-Date and
005100*                     the day-count routine are both already
005200*                     four-digit year, no change required.
005300* 19/03/03 ksm - 1.03 Usage-Intensity capped at 100 via two
005400*                     separate MIN legs per spec, was overflowing
005500*                     the PIC on a very high average-amount
005600*                     category before this.
005700*
005800*
005900 ****************************************************************
006000*
006100* Copyright Notice.
006200* ****************
006300*
006400* This notice supersedes all prior copyright notices & was
006500* updated 08/09/2003.
006600*
006700* These files and programs are part of the Applewood Computers
006800* Expense Manager and is Copyright (c) Vincent B Coen. 1988 on.
006900*
007000* This program is now free software; you can redistribute it
007100* and/or modify it under the terms listed here and of the GNU
007200* General Public License as published by the Free Software
007300* Foundation; version 3 and later as revised for PERSONAL USAGE
007400* ONLY and that includes for use within a business but EXCLUDES
007500* repackaging or for Resale, Rental or Hire in ANY way.
007600*
007700* This program is distributed in the hope that it will be
007800* useful, but WITHOUT ANY WARRANTY; without even the implied
007900* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
008000* PURPOSE.  See the GNU General Public License for more details.
008100*
008200 ****************************************************************
008300*
008400 environment             division.
008500*===============================
008600*
008700 configuration section.
008800*----------------------
008900 copy "envdiv.cob".
009000 input-output            section.
009100*-----------------------------
009200 file-control.
009300 copy "selemcat.cob".
009400 copy "selemtxn.cob".
009500    SELECT EM-Print-File-Cusg ASSIGN TO "CATUSAGE"
009600        ORGANIZATION IS LINE SEQUENTIAL
009700        FILE STATUS IS EM-Prtc-Status.
009800*
009900 data                    division.
010000*===============================
010100 file section.
010200*-------------
010300 copy "fdemcat.cob".
010400 copy "fdemtxn.cob".
010500*
010600 FD  EM-Print-File-Cusg
010700    report is EM-Category-Usage-Report.
010800*
010900 report section.
011000*---------------
011100 RD  EM-Category-Usage-Report
011200    Page Limit   60
011300    Heading      1
011400    First Detail 4
011500    Last  Detail 54.
011600*
011700 01  Cusg-Head  Type Page Heading.
011800    03  line  1.
011900        05  col   1    pic x(15)   source Prog-Name.
012000        05  col  40    value "Category Usage Report".
012100        05  col  95    value "Page ".
012200        05  col 101    pic zz9     source Page-Counter.
012300    03  line  3.
012400        05  col   1    value "Category".
012500        05  col  32    value "Type".
012600        05  col  41    value "Txn Ct".
012700        05  col  50    value "Total Amount".
012800        05  col  69    value "Avg Amount".
012900        05  col  86    value "Frequency".
013000        05  col 100    value "Activity".
013100    03  filler                 pic x.
013200*
013300 01  Cusg-Detail type is detail.
013400    03  line + 1.
013500        05  col   1    pic x(30)      source WS-Cug-Name.
013600        05  col  32    pic x(7)       source WS-Cug-Type.
013700        05  col  41    pic zzz9       source WS-Cug-Txn-Count.
013800        05  col  50    pic zz,zzz,zz9
013900                                       source WS-Cug-Total-Amt-R.
014000        05  col  69    pic zz,zzz,zz9
014100                                       source WS-Cug-Avg-Amt-R.
014200        05  col  86    pic x(16)      source WS-Cug-Freq-Tx.
014300        05  col 100    pic x(16)      source WS-Cug-Act-Tx.
014400    03  filler                 pic x.
014500*
014600 working-storage section.
014700*-----------------------
014800 77  Prog-Name               pic x(15) value "EM060 (1.03)".
014900*
015000 01  WS-File-Status.
015100    03  EM-Cat-Status         pic xx.
015200    03  EM-Txn-Status         pic xx.
015300    03  EM-Prtc-Status        pic xx.
015400    03  filler                 pic x.
015500*
015600 01  WS-Switches                comp.
015700    03  WS-Cat-Eof-Sw          pic 9     value zero.
015800        88  WS-Cat-Eof         value 1.
015900    03  WS-Txn-Eof-Sw          pic 9     value zero.
016000        88  WS-Txn-Eof         value 1.
016100    03  filler                 pic x usage display.
016200*
016300 01  WS-Counters                comp.
016400    03  WS-Category-Count      pic 9(4)  value zero.
016500    03  WS-Sub                pic 9(4)  value zero.
016600    03  WS-Found-Sub           pic 9(4)  value zero.
016700    03  filler                 pic x usage display.
016800*    Whole-VND roundings of Total/Average Amount for the printed
016900*    report - internal math above stays at v99, per Acctg memo
017000*    of 14/11/08.
017100 01  WS-Cug-Report-Work         comp-3.
017200    03  WS-Cug-Total-Amt-R     pic s9(11).
017300    03  WS-Cug-Avg-Amt-R       pic s9(11).
017400    03  filler                 pic x usage display.
017500*
017600*    Debug/trace alias - same old dump habit used in em010/em020.
017700*
017800 01  WS-Counters-Dump redefines WS-Counters
017900                                 pic x(6).
018000*
018100 01  WS-Category-Table.
018200    03  WS-Cug-Tab             occurs 500
018300                                 indexed by WS-Cug-Idx.
018400        05  WS-Cug-No          pic 9(9)      comp.
018500        05  WS-Cug-Name        pic x(30).
018600        05  WS-Cug-Type        pic x(7).
018700        05  WS-Cug-Txn-Count   pic 9(5)      comp.
018800        05  WS-Cug-Total-Amt   pic s9(11)v99 comp-3.
018900        05  WS-Cug-First-Dt    pic 9(8).
019000        05  WS-Cug-Last-Dt     pic 9(8).
019100        05  WS-Cug-Avg-Amt     pic s9(11)v99 comp-3.
019200        05  WS-Cug-Days-Btwn   pic s9(5)     comp.
019300        05  WS-Cug-Freq-1000   pic s9(5)     comp.
019400*                                 Txn-Frequency * 1000, kept as an
019500*                                 integer for the classify table
019600*                                 search below - no intrinsic
019700*                                 FUNCTION trusted for this (see
019800*                                 em000's 30/01/99 note).
019900        05  WS-Cug-Inten   pic s9(3)     comp.
020000        05  WS-Cug-High-Value  pic x.
020100        05  WS-Cug-Is-Recent   pic x.
020200        05  WS-Cug-Freq-Tx   pic x(16).
020300        05  WS-Cug-Act-Tx pic x(16).
020400        05  WS-Cug-Int-Tx pic x(16).
020500    03  filler                 pic x.
020600*
020700 01  WS-Date-Work                pic 9(8).
020800 01  WS-Date-Parts redefines WS-Date-Work.
020900    03  WS-Date-CCYY           pic 9(4).
021000    03  WS-Date-MM             pic 99.
021100    03  WS-Date-DD             pic 99.
021200*
021300 01  WS-Date-Arg                pic 9(8).
021400*
021500 01  WS-Days-Work                comp.
021600    03  WS-Base-Days           pic s9(7).
021700    03  WS-Target-Days         pic s9(7).
021800    03  WS-Days-Result         pic s9(7).
021900    03  filler                 pic x usage display.
022000*
022100*    Debug/trace alias - same old dump habit used in em010/em020.
022200*
022300 01  WS-Days-Work-Dump redefines WS-Days-Work
022400                                 pic x(12).
022500*
022600 01  WS-Today                   pic 9(8).
022700*
022800 01  WS-Leap-Work                comp.
022900    03  WS-Leap-Div            pic s9(5).
023000    03  WS-Leap-Rem            pic s9(5).
023100    03  filler                 pic x usage display.
023200*
023300 procedure division.
023400*===================
023500*
023600 aa000-Main                  section.
023700***********************************
023800    accept   WS-Today from date YYYYMMDD.
023900    open     input   EM-Category-File
024000                      EM-Transaction-File.
024100    open     output  EM-Print-File-Cusg.
024200*
024300    perform  aa010-Load-Categories thru aa010-Exit.
024400    perform  aa020-Tally-Transactions thru aa020-Exit.
024500*
024600    initiate EM-Category-Usage-Report.
024700    set      WS-Cug-Idx to 1.
024800    perform  aa025-Report-One-Category thru aa025-Exit
024900             until WS-Cug-Idx > WS-Category-Count.
025000    terminate EM-Category-Usage-Report.
025100*
025200    close    EM-Category-File
025300             EM-Transaction-File
025400             EM-Print-File-Cusg.
025500    goback.
025600*
025700 aa000-Exit.  exit section.
025800*
025900 aa010-Load-Categories           section.
026000*****************************************
026100    perform  aa011-Read-One-Category thru aa011-Exit
026200             until WS-Cat-Eof.
026300 aa010-Exit.  exit section.
026400*
026500 aa011-Read-One-Category         section.
026600*****************************************
026700    read     EM-Category-File next record
026800             at end
026900                  set   WS-Cat-Eof to true
027000                  go to aa011-Exit
027100    end-read.
027200    add      1 to WS-Category-Count.
027300    move     WS-Category-Count to WS-Sub.
027400    move     Cat-Category-No   to WS-Cug-No (WS-Sub).
027500    move     Cat-Category-Name to WS-Cug-Name (WS-Sub).
027600    move     Cat-Category-Type to WS-Cug-Type (WS-Sub).
027700    move     zero to WS-Cug-Txn-Count (WS-Sub).
027800    move     zero to WS-Cug-Total-Amt (WS-Sub).
027900    move     zero to WS-Cug-First-Dt (WS-Sub).
028000    move     zero to WS-Cug-Last-Dt (WS-Sub).
028100 aa011-Exit.  exit section.
028200*
028300*    One pass of Transactions, tallying count/amount/first-last
028400*    date straight into the category table entry found by
028500*    category number - small table, linear scan good enough, same
028600*    habit as em030's bb030-Find-Duplicate.
028700*
028800 aa020-Tally-Transactions        section.
028900*****************************************
029000    perform  aa021-Read-One-Txn thru aa021-Exit
029100             until WS-Txn-Eof.
029200 aa020-Exit.  exit section.
029300*
029400 aa021-Read-One-Txn              section.
029500*****************************************
029600    read     EM-Transaction-File next record
029700             at end
029800                  set   WS-Txn-Eof to true
029900                  go to aa021-Exit
030000    end-read.
030100    perform  zz500-Find-Category.
030200    if       WS-Found-Sub not = zero
030300             perform  zz550-Tally-One-Transaction.
030400 aa021-Exit.  exit section.
030500*
030600 zz500-Find-Category.
030700    move     zero to WS-Found-Sub.
030800    move     1 to WS-Sub.
030900    perform  zz505-Test-One-Category
031000             until WS-Sub > WS-Category-Count
031100             or    WS-Found-Sub not = zero.
031200*
031300 zz505-Test-One-Category.
031400    if       WS-Cug-No (WS-Sub) = Txn-Category-No
031500             move  WS-Sub to WS-Found-Sub
031600    else
031700             add   1 to WS-Sub.
031800*
031900 zz550-Tally-One-Transaction.
032000    add      1 to WS-Cug-Txn-Count (WS-Found-Sub).
032100    add      Txn-Amount to WS-Cug-Total-Amt (WS-Found-Sub).
032200    if       WS-Cug-First-Dt (WS-Found-Sub) = zero
032300       or    Txn-Transaction-Date < WS-Cug-First-Dt (WS-Found-Sub)
032400             move  Txn-Transaction-Date
032500                to WS-Cug-First-Dt (WS-Found-Sub).
032600    if       Txn-Transaction-Date > WS-Cug-Last-Dt (WS-Found-Sub)
032700             move  Txn-Transaction-Date
032800                to WS-Cug-Last-Dt (WS-Found-Sub).
032900*
033000 aa025-Report-One-Category       section.
033100*****************************************
033200    perform  zz600-Derive-Usage thru zz600-Exit.
033300    compute  WS-Cug-Total-Amt-R rounded =
033400             WS-Cug-Total-Amt (WS-Cug-Idx).
033500    compute  WS-Cug-Avg-Amt-R   rounded =
033600             WS-Cug-Avg-Amt (WS-Cug-Idx).
033700    generate Cusg-Detail.
033800    set      WS-Cug-Idx up by 1.
033900 aa025-Exit.  exit section.
034000*
034100*    Derive Average-Amount, Days-Between, Average-Amount-Per-Day,
034200*    Transaction-Frequency, Usage-Intensity and the four classify
034300*    texts for one category table entry - per the CategoryUsage-
034400*    Statistics rules in SPEC.
034500*
034600 zz600-Derive-Usage              section.
034700*****************************************
034800    if       WS-Cug-Txn-Count (WS-Cug-Idx) = zero
034900             move  zero to WS-Cug-Avg-Amt   (WS-Cug-Idx)
035000             move  zero to WS-Cug-Days-Btwn (WS-Cug-Idx)
035100             move  zero to WS-Cug-Freq-1000 (WS-Cug-Idx)
035200             move  zero to WS-Cug-Inten (WS-Cug-Idx)
035300             move  "N"  to WS-Cug-High-Value (WS-Cug-Idx)
035400             move  "N"  to WS-Cug-Is-Recent  (WS-Cug-Idx)
035500             move  "Khong su dung" to WS-Cug-Freq-Tx (WS-Cug-Idx)
035600             move  "Khong hoat dong"
035700                to WS-Cug-Act-Tx (WS-Cug-Idx)
035800             move  "Rat thap" to WS-Cug-Int-Tx (WS-Cug-Idx)
035900    else
036000             compute  WS-Cug-Avg-Amt (WS-Cug-Idx) rounded =
036100                      WS-Cug-Total-Amt (WS-Cug-Idx) /
036200                      WS-Cug-Txn-Count (WS-Cug-Idx)
036300             move     WS-Cug-First-Dt (WS-Cug-Idx) to WS-Date-Arg
036400             perform  zz520-Date-To-Days
036500             move     WS-Days-Result to WS-Base-Days
036600             move     WS-Cug-Last-Dt (WS-Cug-Idx) to WS-Date-Arg
036700             perform  zz520-Date-To-Days
036800             move     WS-Days-Result to WS-Target-Days
036900             subtract WS-Base-Days from WS-Target-Days
037000                      giving WS-Cug-Days-Btwn (WS-Cug-Idx)
037100             perform  zz650-Derive-Frequency
037200             perform  zz660-Derive-Flags
037300             perform  zz670-Derive-Intensity
037400             perform  zz680-Classify-Frequency
037500             perform  zz690-Classify-Activity
037600             perform  zz695-Classify-Intensity.
037700 zz600-Exit.  exit section.
037800*
037900*    Transaction-Frequency = count / (Days-Between + 1) when Days-
038000*    Between is positive, else the raw count - kept *1000 integer
038100*    so the classify table search below has no floating compare.
038200*
038300 zz650-Derive-Frequency.
038400    if       WS-Cug-Days-Btwn (WS-Cug-Idx) not > zero
038500             compute  WS-Cug-Freq-1000 (WS-Cug-Idx) =
038600                      WS-Cug-Txn-Count (WS-Cug-Idx) * 1000
038700    else
038800             compute  WS-Cug-Freq-1000 (WS-Cug-Idx) =
038900                      WS-Cug-Txn-Count (WS-Cug-Idx) * 1000 /
039000                      (WS-Cug-Days-Btwn (WS-Cug-Idx) + 1).
039100*
039200 zz660-Derive-Flags.
039300    if       WS-Cug-Avg-Amt (WS-Cug-Idx) not < 1000000
039400             move  "Y" to WS-Cug-High-Value (WS-Cug-Idx)
039500    else
039600             move  "N" to WS-Cug-High-Value (WS-Cug-Idx).
039700    subtract WS-Cug-Last-Dt (WS-Cug-Idx) from WS-Today
039800             giving WS-Days-Result.
039900    if       WS-Days-Result not > 30
040000             move  "Y" to WS-Cug-Is-Recent (WS-Cug-Idx)
040100    else
040200             move  "N" to WS-Cug-Is-Recent (WS-Cug-Idx).
040300*
040400*    Usage-Intensity = min(100, min(Freq*20,50) + min(Avg/100000,
040500*    50)) - two separate capped legs added together, then the
040600*    whole sum capped again (the 19/03/03 ksm fix).
040700*
040800 zz670-Derive-Intensity.
040900    compute  WS-Leap-Div =
041000             WS-Cug-Freq-1000 (WS-Cug-Idx) * 20 / 1000.
041100    if       WS-Leap-Div > 50
041200             move  50 to WS-Leap-Div.
041300    compute  WS-Leap-Rem =
041400             WS-Cug-Avg-Amt (WS-Cug-Idx) / 100000.
041500    if       WS-Leap-Rem > 50
041600             move  50 to WS-Leap-Rem.
041700    add      WS-Leap-Div WS-Leap-Rem
041800             giving WS-Cug-Inten (WS-Cug-Idx).
041900    if       WS-Cug-Inten (WS-Cug-Idx) > 100
042000             move  100 to WS-Cug-Inten (WS-Cug-Idx).
042100*
042200 zz680-Classify-Frequency.
042300    evaluate true
042400        when WS-Cug-Freq-1000 (WS-Cug-Idx) >= 1000
042500             move  "Rat thuong xuyen"
042600                to WS-Cug-Freq-Tx (WS-Cug-Idx)
042700        when WS-Cug-Freq-1000 (WS-Cug-Idx) >= 500
042800             move  "Thuong xuyen"
042900                to WS-Cug-Freq-Tx (WS-Cug-Idx)
043000        when WS-Cug-Freq-1000 (WS-Cug-Idx) >= 200
043100             move  "Trung binh"
043200                to WS-Cug-Freq-Tx (WS-Cug-Idx)
043300        when WS-Cug-Freq-1000 (WS-Cug-Idx) >= 100
043400             move  "It khi"
043500                to WS-Cug-Freq-Tx (WS-Cug-Idx)
043600        when other
043700             move  "Hiem khi"       to WS-Cug-Freq-Tx (WS-Cug-Idx)
043800    end-evaluate.
043900*
044000 zz690-Classify-Activity.
044100    evaluate true
044200        when WS-Cug-Txn-Count (WS-Cug-Idx) >= 50
044300             move  "Rat tich cuc" to WS-Cug-Act-Tx (WS-Cug-Idx)
044400        when WS-Cug-Txn-Count (WS-Cug-Idx) >= 20
044500             move  "Tich cuc"     to WS-Cug-Act-Tx (WS-Cug-Idx)
044600        when WS-Cug-Txn-Count (WS-Cug-Idx) >= 10
044700             move  "Trung binh"  to WS-Cug-Act-Tx (WS-Cug-Idx)
044800        when WS-Cug-Txn-Count (WS-Cug-Idx) >= 5
044900             move  "It hoat dong" to WS-Cug-Act-Tx (WS-Cug-Idx)
045000        when other
045100             move  "Rat it"      to WS-Cug-Act-Tx (WS-Cug-Idx)
045200    end-evaluate.
045300*
045400*    Usage-Intensity-Level, the fourth classify text - computed
045500*    for the WS table dump same as Is-High-Value/Is-Recent, the
045600*    report has no column for it (see SPEC's REPORTS entry).
045700*
045800 zz695-Classify-Intensity.
045900    evaluate true
046000        when WS-Cug-Inten (WS-Cug-Idx) >= 80
046100             move  "Rat cao"     to WS-Cug-Int-Tx (WS-Cug-Idx)
046200        when WS-Cug-Inten (WS-Cug-Idx) >= 60
046300             move  "Cao"         to WS-Cug-Int-Tx (WS-Cug-Idx)
046400        when WS-Cug-Inten (WS-Cug-Idx) >= 40
046500             move  "Trung binh" to WS-Cug-Int-Tx (WS-Cug-Idx)
046600        when WS-Cug-Inten (WS-Cug-Idx) >= 20
046700             move  "Thap"        to WS-Cug-Int-Tx (WS-Cug-Idx)
046800        when other
046900             move  "Rat thap"    to WS-Cug-Int-Tx (WS-Cug-Idx)
047000    end-evaluate.
047100*
047200*    Classic CCYYMMDD to whole-days conversion, same routine as
047300*    em040's zz520-Date-To-Days.
047400*
047500 zz520-Date-To-Days.
047600    move     WS-Date-Arg to WS-Date-Work.
047700    move     zero to WS-Days-Result.
047800    compute  WS-Days-Result = WS-Date-CCYY * 365.
047900    divide   WS-Date-CCYY by 4 giving WS-Leap-Div
048000             remainder WS-Leap-Rem.
048100    compute  WS-Days-Result = WS-Days-Result +
048200             (WS-Date-CCYY / 4).
048300    divide   WS-Date-CCYY by 100 giving WS-Leap-Div
048400             remainder WS-Leap-Rem.
048500    if       WS-Leap-Rem = zero
048600             compute  WS-Days-Result = WS-Days-Result -
048700                      (WS-Date-CCYY / 100).
048800    divide   WS-Date-CCYY by 400 giving WS-Leap-Div
048900             remainder WS-Leap-Rem.
049000    if       WS-Leap-Rem = zero
049100             compute  WS-Days-Result = WS-Days-Result +
049200                      (WS-Date-CCYY / 400).
049300    evaluate WS-Date-MM
049400        when 1   add 0   to WS-Days-Result
049500        when 2   add 31  to WS-Days-Result
049600        when 3   add 59  to WS-Days-Result
049700        when 4   add 90  to WS-Days-Result
049800        when 5   add 120 to WS-Days-Result
049900        when 6   add 151 to WS-Days-Result
050000        when 7   add 181 to WS-Days-Result
050100        when 8   add 212 to WS-Days-Result
050200        when 9   add 243 to WS-Days-Result
050300        when 10  add 273 to WS-Days-Result
050400        when 11  add 304 to WS-Days-Result
050500        when other
050600                 add 334 to WS-Days-Result
050700    end-evaluate.
050800    add      WS-Date-DD to WS-Days-Result.
050900*
