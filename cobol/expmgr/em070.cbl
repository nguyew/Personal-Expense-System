000100 ****************************************************************
000200*                                                               *
000300*             Expense Manager - User Dashboard Rollup Run      *
000400*                                                               *
000500 ****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000      program-id.         em070.
001100*
001200*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers - Expense Manager.
001600*
001700*    Date-Written.       16/05/1988.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1988, Vincent Bryan Coen.
002200*                        Distributed under GNU General Public Lic.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.            Users, Transactions, Budgets and Savings
002600*                        are each loaded to a WS table in one
002700*                        pass; one pass of the new Dashboard-
002800*                        Request file then drives the per-user
002900*                        rollup - current month income/expense/
003000*                        net, outstanding budget-alert count,
003100*                        active-savings count and the externally
003200*                        scored Financial-Health classification -
003300*                        onto the Dashsum extract.
003400*
003500*    Version.            See Prog-Name in WS.
003600*
003700*    Called modules.     None.
003800*
003900*    Files used.         Users.        Input, loaded to WS table.
004000*                        Transactions. Input, loaded to WS table.
004100*                        Budgets.      Input, loaded to WS table.
004200*                        Savings.      Input, loaded to WS table.
004300*                        Dashreq.      Input, one pass.
004400*                        Dashsum.      Output, per-user dashboard
004500*                                      line.
004600*
004700*    Error messages used.
004800*                        EM001 - EM002, file open failures.
004900*
005000* Changes:
005100* 16/05/88 vbc - 1.00 Created.
005200* 22/10/93 rjp - 1.01 Budget-Alert-Count now counts WARNING and
005300*                     EXCEEDED both, matches the HAS-ALERTS habit
005400*                     already used by em030's Budget Summary run.
005500* 30/01/99 dlh - 1.02 Year-2000 review - WS-Today comes off ACCEPT
005600*                     FROM DATE YYYYMMDD already four-digit, no
005700*                     change required.
005800*
005900*
006000 ****************************************************************
006100*
006200* Copyright Notice.
006300* ****************
006400*
006500* This notice supersedes all prior copyright notices & was
006600* updated 08/09/2003.
006700*
006800* These files and programs are part of the Applewood Computers
006900* Expense Manager and is Copyright (c) Vincent B Coen. 1988 on.
007000*
007100* This program is now free software; you can redistribute it
007200* and/or modify it under the terms listed here and of the GNU
007300* General Public License as published by the Free Software
007400* Foundation; version 3 and later as revised for PERSONAL USAGE
007500* ONLY and that includes for use within a business but EXCLUDES
007600* repackaging or for Resale, Rental or Hire in ANY way.
007700*
007800* This program is distributed in the hope that it will be
007900* useful, but WITHOUT ANY WARRANTY; without even the implied
008000* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
008100* PURPOSE.  See the GNU General Public License for more details.
008200*
008300 ****************************************************************
008400*
008500 environment             division.
008600*===============================
008700*
008800 configuration section.
008900*----------------------
009000 copy "envdiv.cob".
009100 input-output            section.
009200*-----------------------------
009300 file-control.
009400 copy "selemusr.cob".
009500 copy "selemtxn.cob".
009600 copy "selembud.cob".
009700 copy "selemsav.cob".
009800 copy "selemdrq.cob".
009900    SELECT EM-Dashboard-Sum-File ASSIGN TO "DASHSUM"
010000        ORGANIZATION IS LINE SEQUENTIAL
010100        FILE STATUS IS EM-Dsum-Status.
010200*
010300 data                    division.
010400*===============================
010500 file section.
010600*-------------
010700 copy "fdemusr.cob".
010800 copy "fdemtxn.cob".
010900 copy "fdembud.cob".
011000 copy "fdemsav.cob".
011100 copy "fdemdrq.cob".
011200*
011300 FD  EM-Dashboard-Sum-File.
011400 01  EM-Dashboard-Sum-Line.
011500     03  Dsum-User-No          pic 9(9).
011600     03  filler                pic x.
011700     03  Dsum-Year             pic 9(4).
011800     03  filler                pic x.
011900     03  Dsum-Month            pic 99.
012000     03  filler                pic x.
012100     03  Dsum-Income           pic -(9)9.
012200     03  filler                pic x.
012300     03  Dsum-Expense          pic -(9)9.
012400     03  filler                pic x.
012500     03  Dsum-Net              pic -(9)9.
012600     03  filler                pic x.
012700     03  Dsum-Alert-Count      pic zzz9.
012800     03  filler                pic x.
012900     03  Dsum-Active-Sav-Count pic zzz9.
013000     03  filler                pic x.
013100     03  Dsum-Health-Score     pic zz9.
013200     03  filler                pic x.
013300     03  Dsum-Health-Level     pic x(16).
013400*
013500 working-storage section.
013600*-----------------------
013700 77  Prog-Name               pic x(15) value "EM070 (1.02)".
013800*
013900 01  WS-File-Status.
014000     03  EM-Usr-Status         pic xx.
014100     03  EM-Txn-Status         pic xx.
014200     03  EM-Bud-Status         pic xx.
014300     03  EM-Sav-Status         pic xx.
014400     03  EM-Drq-Status         pic xx.
014500     03  EM-Dsum-Status        pic xx.
014600     03  filler                 pic x.
014700*
014800 01  WS-Switches                comp.
014900     03  WS-Usr-Eof-Sw          pic 9     value zero.
015000         88  WS-Usr-Eof         value 1.
015100     03  WS-Txn-Eof-Sw          pic 9     value zero.
015200         88  WS-Txn-Eof         value 1.
015300     03  WS-Bud-Eof-Sw          pic 9     value zero.
015400         88  WS-Bud-Eof         value 1.
015500     03  WS-Sav-Eof-Sw          pic 9     value zero.
015600         88  WS-Sav-Eof         value 1.
015700     03  WS-Drq-Eof-Sw          pic 9     value zero.
015800         88  WS-Drq-Eof         value 1.
015900     03  WS-Usr-Found-Sw        pic 9     value zero.
016000         88  WS-Usr-Found       value 1.
016100     03  filler                 pic x usage display.
016200*
016300 01  WS-Counters                comp.
016400     03  WS-User-Count          pic 9(5)  value zero.
016500     03  WS-Txn-Count           pic 9(5)  value zero.
016600     03  WS-Bud-Count           pic 9(5)  value zero.
016700     03  WS-Sav-Count           pic 9(5)  value zero.
016800     03  WS-Sub                pic 9(5)  value zero.
016900     03  WS-Alert-Count        pic 9(5)  value zero.
017000     03  WS-Active-Sav-Count   pic 9(5)  value zero.
017100     03  filler                 pic x usage display.
017200*
017300*    Debug/trace alias - same old dump habit used in em010/em020.
017400*
017500 01  WS-Counters-Dump redefines WS-Counters
017600                                 pic x(14).
017700*
017800 01  WS-User-Table.
017900     03  WS-Usr-Tab             occurs 2000
018000                                 indexed by WS-Usr-Idx.
018100         05  WS-Tab-Usr-No      pic 9(9)      comp.
018200         05  WS-Tab-Usr-Name    pic x(100).
018300     03  filler                 pic x.
018400*
018500 01  WS-Transaction-Table.
018600     03  WS-Txn-Tab             occurs 2000
018700                                 indexed by WS-Txn-Idx.
018800         05  WS-Tab-Txn-User-No pic 9(9)      comp.
018900         05  WS-Tab-Txn-Type    pic x(7).
019000         05  WS-Tab-Txn-CCYY    pic 9(4).
019100         05  WS-Tab-Txn-MM      pic 99.
019200         05  WS-Tab-Txn-Amt     pic s9(11)v99 comp-3.
019300     03  filler                 pic x.
019400*
019500 01  WS-Budget-Table.
019600     03  WS-Bud-Tab             occurs 2000
019700                                 indexed by WS-Bud-Idx.
019800         05  WS-Tab-Bud-User-No pic 9(9)      comp.
019900         05  WS-Tab-Bud-Status  pic x(8).
020000     03  filler                 pic x.
020100*
020200 01  WS-Saving-Table.
020300     03  WS-Sav-Tab             occurs 2000
020400                                 indexed by WS-Sav-Idx.
020500         05  WS-Tab-Sav-User-No pic 9(9)      comp.
020600         05  WS-Tab-Sav-Is-Cpl  pic x.
020700     03  filler                 pic x.
020800*
020900 01  WS-Date-Work                pic 9(8).
021000 01  WS-Date-Parts redefines WS-Date-Work.
021100     03  WS-Date-CCYY           pic 9(4).
021200     03  WS-Date-MM             pic 99.
021300     03  WS-Date-DD             pic 99.
021400*
021500 01  WS-Today                   pic 9(8).
021600 01  WS-Today-Parts redefines WS-Today.
021700     03  WS-Today-CCYY          pic 9(4).
021800     03  WS-Today-MM            pic 99.
021900     03  WS-Today-DD            pic 99.
022000*
022100 01  WS-Period-Accum             comp-3.
022200     03  WS-Income-Amt          pic s9(11)v99.
022300     03  WS-Expense-Amt         pic s9(11)v99.
022400     03  WS-Net-Amt             pic s9(11)v99.
022500*    Whole-VND roundings for the Dashsum extract - internal math
022600*    above stays at v99, per Acctg memo of 14/11/08.
022700     03  WS-Income-Amt-R        pic s9(11).
022800     03  WS-Expense-Amt-R       pic s9(11).
022900     03  WS-Net-Amt-R           pic s9(11).
023000     03  filler                 pic x usage display.
023100*
023200 01  WS-Found-Usr-Name           pic x(100).
023300*
023400 01  WS-Health-Level             pic x(16).
023500*
023600 procedure division.
023700*===================
023800*
023900 aa000-Main                  section.
024000***********************************
024100     accept   WS-Today from date YYYYMMDD.
024200     open     input   EM-User-File
024300                       EM-Transaction-File
024400                       EM-Budget-File
024500                       EM-Saving-File
024600                       EM-Dashboard-Request-File.
024700     open     output  EM-Dashboard-Sum-File.
024800*
024900     perform  aa010-Load-Users thru aa010-Exit.
025000     perform  aa020-Load-Transactions thru aa020-Exit.
025100     perform  aa030-Load-Budgets thru aa030-Exit.
025200     perform  aa040-Load-Savings thru aa040-Exit.
025300     perform  aa050-Process-Requests thru aa050-Exit.
025400*
025500     close    EM-User-File
025600              EM-Transaction-File
025700              EM-Budget-File
025800              EM-Saving-File
025900              EM-Dashboard-Request-File
026000              EM-Dashboard-Sum-File.
026100     goback.
026200*
026300 aa000-Exit.  exit section.
026400*
026500 aa010-Load-Users                section.
026600*****************************************
026700     perform  aa011-Read-One-User thru aa011-Exit
026800              until WS-Usr-Eof.
026900 aa010-Exit.  exit section.
027000*
027100 aa011-Read-One-User             section.
027200*****************************************
027300     read     EM-User-File next record
027400              at end
027500                   set   WS-Usr-Eof to true
027600                   go to aa011-Exit
027700     end-read.
027800     add      1 to WS-User-Count.
027900     move     WS-User-Count to WS-Sub.
028000     move     Usr-User-No   to WS-Tab-Usr-No (WS-Sub).
028100     move     Usr-Full-Name to WS-Tab-Usr-Name (WS-Sub).
028200 aa011-Exit.  exit section.
028300*
028400 aa020-Load-Transactions         section.
028500*****************************************
028600     perform  aa021-Read-One-Txn thru aa021-Exit
028700              until WS-Txn-Eof.
028800 aa020-Exit.  exit section.
028900*
029000 aa021-Read-One-Txn              section.
029100*****************************************
029200     read     EM-Transaction-File next record
029300              at end
029400                   set   WS-Txn-Eof to true
029500                   go to aa021-Exit
029600     end-read.
029700     add      1 to WS-Txn-Count.
029800     move     WS-Txn-Count to WS-Sub.
029900     move     Txn-User-No
030000           to WS-Tab-Txn-User-No (WS-Sub).
030100     move     Txn-Transaction-Type
030200           to WS-Tab-Txn-Type (WS-Sub).
030300     move     Txn-Amount to WS-Tab-Txn-Amt (WS-Sub).
030400     divide   Txn-Transaction-Date by 10000 giving
030500              WS-Tab-Txn-CCYY (WS-Sub).
030600     move     Txn-Transaction-Date to WS-Date-Work.
030700     move     WS-Date-MM to WS-Tab-Txn-MM (WS-Sub).
030800 aa021-Exit.  exit section.
030900*
031000 aa030-Load-Budgets               section.
031100*****************************************
031200     perform  aa031-Read-One-Budget thru aa031-Exit
031300              until WS-Bud-Eof.
031400 aa030-Exit.  exit section.
031500*
031600 aa031-Read-One-Budget           section.
031700*****************************************
031800     read     EM-Budget-File next record
031900              at end
032000                   set   WS-Bud-Eof to true
032100                   go to aa031-Exit
032200     end-read.
032300     add      1 to WS-Bud-Count.
032400     move     WS-Bud-Count to WS-Sub.
032500     move     Bud-User-No  to WS-Tab-Bud-User-No (WS-Sub).
032600     move     Bud-Status   to WS-Tab-Bud-Status (WS-Sub).
032700 aa031-Exit.  exit section.
032800*
032900 aa040-Load-Savings               section.
033000*****************************************
033100     perform  aa041-Read-One-Saving thru aa041-Exit
033200              until WS-Sav-Eof.
033300 aa040-Exit.  exit section.
033400*
033500 aa041-Read-One-Saving           section.
033600*****************************************
033700     read     EM-Saving-File next record
033800              at end
033900                   set   WS-Sav-Eof to true
034000                   go to aa041-Exit
034100     end-read.
034200     add      1 to WS-Sav-Count.
034300     move     WS-Sav-Count to WS-Sub.
034400     move     Sav-User-No
034500           to WS-Tab-Sav-User-No (WS-Sub).
034600     move     Sav-Is-Completed
034700           to WS-Tab-Sav-Is-Cpl (WS-Sub).
034800 aa041-Exit.  exit section.
034900*
035000*    One pass of the Dashboard-Request file - each request rolls
035100*    up one user for the current month, the way aa030 in em050
035200*    rolls up one Period-Request at a time.
035300*
035400 aa050-Process-Requests           section.
035500*****************************************
035600     perform  aa051-Process-One-Request thru aa051-Exit
035700              until WS-Drq-Eof.
035800 aa050-Exit.  exit section.
035900*
036000 aa051-Process-One-Request       section.
036100*****************************************
036200     read     EM-Dashboard-Request-File next record
036300              at end
036400                   set   WS-Drq-Eof to true
036500                   go to aa051-Exit
036600     end-read.
036700     perform  bb000-Process-One-Request thru bb000-Exit.
036800 aa051-Exit.  exit section.
036900*
037000*    Each Dashboard-Request names a user; USER-RECORD has to exist
037100*    or the request is skipped, same not-found reject idiom used
037200*    by the TransactionService checks elsewhere in this suite.
037300*
037400 bb000-Process-One-Request        section.
037500*****************************************
037600     perform  zz100-Find-User thru zz100-Exit.
037700     if       not WS-Usr-Found
037800              go to bb000-Exit.
037900     perform  zz500-Compute-Current-Month thru zz500-Exit.
038000     perform  zz600-Count-Alerts thru zz600-Exit.
038100     perform  zz700-Count-Active-Savings thru zz700-Exit.
038200     perform  zz800-Classify-Health thru zz800-Exit.
038300     perform  zz900-Write-Dashboard-Line thru zz900-Exit.
038400 bb000-Exit.  exit section.
038500*
038600 zz100-Find-User                  section.
038700*****************************************
038800     set      WS-Usr-Found-Sw to zero.
038900     set      WS-Usr-Idx to 1.
039000     search   WS-Usr-Tab
039100              at end
039200                   go to zz100-Exit
039300              when WS-Tab-Usr-No (WS-Usr-Idx) = Dreq-User-No
039400                   set  WS-Usr-Found to true
039500                   move WS-Tab-Usr-Name (WS-Usr-Idx)
039600                     to WS-Found-Usr-Name
039700     end-search.
039800 zz100-Exit.  exit section.
039900*
040000*    UserDashboard's CURRENT-MONTH-INCOME/EXPENSE/NET - the same
040100*    MonthlyStatistics tally em050's zz500 runs, scaled down to
040200*    the one figure this rollup needs (no category breakdown).
040300*
040400 zz500-Compute-Current-Month      section.
040500*****************************************
040600     move     zero to WS-Income-Amt WS-Expense-Amt.
040700     set      WS-Txn-Idx to 1.
040800     perform  zz505-Test-One-Txn thru zz505-Exit
040900              until WS-Txn-Idx > WS-Txn-Count.
041000     subtract WS-Expense-Amt from WS-Income-Amt giving WS-Net-Amt.
041100 zz500-Exit.  exit section.
041200*
041300 zz505-Test-One-Txn               section.
041400*****************************************
041500     if       WS-Tab-Txn-User-No (WS-Txn-Idx)
041600                 = Dreq-User-No
041700       and    WS-Tab-Txn-CCYY (WS-Txn-Idx) = WS-Today-CCYY
041800       and    WS-Tab-Txn-MM   (WS-Txn-Idx) = WS-Today-MM
041900              perform  zz550-Tally-One-Transaction.
042000     set      WS-Txn-Idx up by 1.
042100 zz505-Exit.  exit section.
042200*
042300 zz550-Tally-One-Transaction.
042400     if       WS-Tab-Txn-Type (WS-Txn-Idx) = "INCOME "
042500              add   WS-Tab-Txn-Amt (WS-Txn-Idx) to WS-Income-Amt
042600     else
042700              add   WS-Tab-Txn-Amt (WS-Txn-Idx) to WS-Expense-Amt.
042800*
042900*    Budget-Alert-Count - WARNING and EXCEEDED both count, same
043000*    HAS-ALERTS habit as em030's Budget Summary run (22/10/93
043100*    fix).
043200*
043300 zz600-Count-Alerts               section.
043400*****************************************
043500     move     zero to WS-Alert-Count.
043600     set      WS-Bud-Idx to 1.
043700     perform  zz605-Test-One-Budget thru zz605-Exit
043800              until WS-Bud-Idx > WS-Bud-Count.
043900 zz600-Exit.  exit section.
044000*
044100 zz605-Test-One-Budget            section.
044200*****************************************
044300     if       WS-Tab-Bud-User-No (WS-Bud-Idx)
044400                 = Dreq-User-No
044500       and    WS-Tab-Bud-Status (WS-Bud-Idx)
044600                 not = "OK      "
044700              add   1 to WS-Alert-Count.
044800     set      WS-Bud-Idx up by 1.
044900 zz605-Exit.  exit section.
045000*
045100 zz700-Count-Active-Savings       section.
045200*****************************************
045300     move     zero to WS-Active-Sav-Count.
045400     set      WS-Sav-Idx to 1.
045500     perform  zz705-Test-One-Saving thru zz705-Exit
045600              until WS-Sav-Idx > WS-Sav-Count.
045700 zz700-Exit.  exit section.
045800*
045900 zz705-Test-One-Saving            section.
046000*****************************************
046100     if       WS-Tab-Sav-User-No (WS-Sav-Idx)
046200                 = Dreq-User-No
046300       and    WS-Tab-Sav-Is-Cpl (WS-Sav-Idx) = "N"
046400              add   1 to WS-Active-Sav-Count.
046500     set      WS-Sav-Idx up by 1.
046600 zz705-Exit.  exit section.
046700*
046800*    Financial-Health-Level classify off Dreq-Health-Score - the
046900*    score itself is an externally supplied input, not derived
047000*    here (see SPEC's note on this, no formula given upstream).
047100*
047200 zz800-Classify-Health            section.
047300*****************************************
047400     evaluate true
047500         when Dreq-Health-Score >= 80
047600              move  "Tot"             to WS-Health-Level
047700         when Dreq-Health-Score >= 60
047800              move  "Kha"             to WS-Health-Level
047900         when Dreq-Health-Score >= 40
048000              move  "Trung binh"      to WS-Health-Level
048100         when other
048200              move  "Can cai thien"   to WS-Health-Level
048300     end-evaluate.
048400 zz800-Exit.  exit section.
048500*
048600 zz900-Write-Dashboard-Line        section.
048700*****************************************
048800     move     Dreq-User-No       to Dsum-User-No.
048900     move     WS-Today-CCYY      to Dsum-Year.
049000     move     WS-Today-MM        to Dsum-Month.
049100     compute  WS-Income-Amt-R  rounded = WS-Income-Amt.
049200     compute  WS-Expense-Amt-R rounded = WS-Expense-Amt.
049300     compute  WS-Net-Amt-R     rounded = WS-Net-Amt.
049400     move     WS-Income-Amt-R  to Dsum-Income.
049500     move     WS-Expense-Amt-R to Dsum-Expense.
049600     move     WS-Net-Amt-R     to Dsum-Net.
049700     move     WS-Alert-Count     to Dsum-Alert-Count.
049800     move     WS-Active-Sav-Count to Dsum-Active-Sav-Count.
049900     move     Dreq-Health-Score  to Dsum-Health-Score.
050000     move     WS-Health-Level    to Dsum-Health-Level.
050100     write    EM-Dashboard-Sum-Line.
050200 zz900-Exit.  exit section.
050300*
